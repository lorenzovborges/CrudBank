000100*****************************************************************
000200* CBMNYL  -  LINKAGE AREA FOR CALL "TRFVMNY"                   *
000300*****************************************************************
000400*DESCRIPTION :  PARAMETER AREA PASSED BY CALLERS OF TRFVMNY, THE
000500*               MONEY VALIDATOR/NORMALIZER.  CALLER SETS THE
000600*               -IN AND -MODE FIELDS; TRFVMNY SETS EVERYTHING
000700*               ELSE.
000800*
000900*================================================================
001000* HISTORY OF MODIFICATION:
001100*================================================================
001200* TAG    DATE       INIT   DESCRIPTION
001300* ------ ---------- ------ --------------------------------------
001400* CB0008 22/08/1988 RST    INITIAL VERSION
001500*----------------------------------------------------------------*
001600 01  WK-C-MNY-RECORD.
001700     05  WK-C-MNY-INPUT.
001800         10  WK-C-MNY-MODE            PIC X(01).
001900             88  WK-C-MNY-POSITIVE               VALUE "P".
002000             88  WK-C-MNY-NON-NEGATIVE            VALUE "N".
002100         10  WK-C-MNY-AMOUNT-IN        PIC S9(11)V999.
002200*                RAW AMOUNT, UP TO 3 DECIMAL DIGITS ON INPUT
002300     05  WK-C-MNY-OUTPUT.
002400         10  WK-C-MNY-AMOUNT-OUT       PIC S9(11)V99.
002500*                NORMALIZED AMOUNT, EXACTLY 2 DECIMAL DIGITS
002600         10  WK-C-MNY-AMOUNT-STR       PIC X(17).
002700*                NORMALIZED AMOUNT AS A SIGNED DECIMAL STRING -
002800*                USED BY TRFBXFER TO BUILD THE IDEMPOTENCY HASH
002900         10  WK-C-MNY-VALID            PIC X(01).
003000             88  WK-C-MNY-IS-VALID                VALUE "Y".
003100             88  WK-C-MNY-IS-INVALID              VALUE "N".
003200         10  WK-C-MNY-ERROR-CD         PIC X(07).
003300         10  WK-C-MNY-ERROR-MSG        PIC X(40).
003400         10  FILLER                     PIC X(10).
