000100*****************************************************************
000200* CBTXN   -  TRANSACTION-RECORD  (TRANSACTION-LOG FILE LAYOUT) *
000300*****************************************************************
000400*DESCRIPTION :  ONE ENTRY PER TRANSFER POSTED BY TRFBXFER.
000500*               APPEND-ONLY LOG, WRITTEN ONCE PER POSTED
000600*               TRANSFER - NEVER REWRITTEN.
000700*
000800*================================================================
000900* HISTORY OF MODIFICATION:
001000*================================================================
001100* TAG    DATE       INIT   DESCRIPTION
001200* ------ ---------- ------ --------------------------------------
001300* CB0003 14/03/1987 RST    INITIAL VERSION
001400* CB0022 11/02/1994 MHK    WIDEN TXN-DESCRIPTION 60 TO 140 CHARS
001500* CB0035 19/09/1998 LWT    Y2K REVIEW - TXN-CREATED-AT NOW 26
001600*                          CHAR ISO-8601, ADDED AMOUNT REDEFINES
001700*----------------------------------------------------------------*
001800 01  TRANSACTION-RECORD.
001900     05  TXN-ID                      PIC X(24).
002000*        INTERNAL TRANSACTION IDENTIFIER (GENERATED KEY)
002100     05  TXN-FROM-ACCT-ID            PIC X(24).
002200*        SOURCE ACCOUNT ID
002300     05  TXN-TO-ACCT-ID              PIC X(24).
002400*        DESTINATION ACCOUNT ID
002500     05  TXN-AMOUNT                  PIC S9(11)V99 COMP-3.
002600*        TRANSFER AMOUNT, 2 DECIMALS, ALWAYS POSITIVE
002700     05  TXN-AMOUNT-EDIT REDEFINES TXN-AMOUNT
002800                                      PIC S9(11)V99 COMP-3.
002900*        ALTERNATE WORK VIEW FOR D000 REPORT EDIT - SEE TRFBXFER
003000     05  TXN-CURRENCY                PIC X(03).
003100*        CURRENCY CODE, ALWAYS "BRL"
003200     05  TXN-DESCRIPTION              PIC X(140).
003300*        FREE-TEXT DESCRIPTION, TRIMMED, MAX 140 CHARS
003400     05  TXN-IDEMPOTENCY-KEY          PIC X(128).
003500*        CLIENT IDEMPOTENCY KEY, TRIMMED, MAX 128 CHARS
003600     05  TXN-CREATED-AT               PIC X(26).
003700*        ISO-8601 UTC TIMESTAMP THE TRANSFER WAS POSTED
003800     05  TXN-CREATED-AT-PARTS REDEFINES TXN-CREATED-AT.
003900         10  TXN-CREATED-AT-YYYY      PIC 9(04).
004000         10  FILLER                   PIC X(01).
004100         10  TXN-CREATED-AT-MM        PIC 9(02).
004200         10  FILLER                   PIC X(19).
004300     05  FILLER                       PIC X(20).
