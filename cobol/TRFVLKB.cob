000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TRFVLKB.
000500 AUTHOR.         M HAWKINS.
000600 INSTALLATION.   CRUDBANK DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   11 FEB 1993.
000800 DATE-COMPILED.
000900 SECURITY.       CRUDBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - LEAKY-BUCKET RATE LIMITER FOR
001200*               TRANSFER REQUESTS.  ONE BUCKET PER SUBJECT
001300*               (NORMALLY "ACCOUNT:<FROM-ID>:MUTATION:
001400*               TRANSFERFUNDS") IS HELD IN THE WK-T-LKB-TABLE FOR
001500*               THE LIFE OF THE RUN.  THE TABLE IS LOADED FROM
001600*               RATE-LIMIT-STORE-IN ON THE FIRST CALL OF THE RUN
001700*               AND SPUN BACK OUT TO RATE-LIMIT-STORE-OUT WHEN THE
001800*               CALLER SENDS WK-C-LKB-FUNCTION = "C" AT END OF RUN
001900*               (SEE MAIN-MODULE AND CBLKBL).  SEE CBLKB HEADER
002000*               NOTE FOR THE RECORD LAYOUT.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG    DATE       INIT   DESCRIPTION
002600* ------ ---------- ------ --------------------------------------
002700* CB0030 11/02/1993 MHK    INITIAL VERSION (TICKET CB-151)
002800* CB0040 19/09/1998 LWT    Y2K REVIEW - TIMESTAMP PARSING USES A
002900*                          4-DIGIT YEAR ALREADY, NO CHANGE
003000*                          REQUIRED. SIGNED OFF.
003100* CB0048 04/02/2001 DNG    CLAMP ELAPSED SECONDS TO NOT LESS THAN
003200*                          ZERO WHEN LB-LAST-LEAK-AT IS AFTER
003300*                          WK-C-LKB-NOW (TICKET CB-281 - CLOCK
003400*                          SKEW BETWEEN BATCH STEPS)
003500* CB0049 17/06/2003 DNG    ADDED RATE-LIMIT-STORE-IN/OUT SO THE
003600*                          BUCKET TABLE SURVIVES ACROSS RUNS
003700*                          INSTEAD OF STARTING EMPTY EVERY TIME
003800*                          (TICKET CB-344 - REPEAT OFFENDERS WERE
003900*                          GETTING A FRESH BUCKET EVERY BATCH)
004000*----------------------------------------------------------------*
004100 EJECT
004200*****************
004300 ENVIRONMENT DIVISION.
004400*****************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    UPSI-0 IS UPSI-SWITCH-0
005000                      ON  STATUS IS U0-ON
005100                      OFF STATUS IS U0-OFF.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RATE-LIMIT-STORE-IN  ASSIGN TO UT-RLIMSI
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800     SELECT RATE-LIMIT-STORE-OUT ASSIGN TO UT-RLIMSO
005900            ORGANIZATION      IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100*
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  RATE-LIMIT-STORE-IN
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS LEAKY-BUCKET-STATE.
007000     COPY CBLKB.
007100*
007200 FD  RATE-LIMIT-STORE-OUT
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS LEAKY-BUCKET-STATE-OUT.
007500     COPY CBLKB REPLACING LEAKY-BUCKET-STATE BY
007600                           LEAKY-BUCKET-STATE-OUT.
007700*
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                          PIC X(24)        VALUE
008100     "** PROGRAM TRFVLKB   **".
008200*
008300 01  WK-C-COMMON.
008400     COPY CBCMWS.
008500*
008600* ------------------ BUCKET CONFIGURATION CONSTANTS -------------*
008700 01  WK-N-LKB-CONFIG.
008800     05  WK-N-LKB-CAPACITY            PIC S9(7)V9(4) COMP-3
008900                                       VALUE 5.0000.
009000*        MAXIMUM WATER LEVEL BEFORE A REQUEST IS REJECTED
009100     05  WK-N-LKB-LEAK-RATE           PIC S9(7)V9(4) COMP-3
009200                                       VALUE 0.0500.
009300*        UNITS LEAKED PER SECOND
009400     05  WK-N-LKB-UNIT-COST           PIC S9(7)V9(4) COMP-3
009500                                       VALUE 1.0000.
009600     05  FILLER                       PIC X(10).
009700 01  WK-N-LKB-CONFIG-X REDEFINES WK-N-LKB-CONFIG.
009800     05  WK-N-LKB-CONFIG-BYTES         PIC X(18).
009900     05  FILLER                       PIC X(10).
010000*        RAW-BYTES VIEW OF THE CONFIG CONSTANTS - USED ONLY BY
010100*        THE UPSI-SWITCH-0 DIAGNOSTIC DUMP IN A000
010200*
010300* ------------------ IN-MEMORY BUCKET TABLE ----------------------*
010400 01  WK-T-LKB-TABLE.
010500     05  WK-T-LKB-ENTRY OCCURS 200 TIMES
010600             INDEXED BY WK-X-LKB-IDX.
010700         10  WK-T-LKB-SUBJECT          PIC X(80).
010800         10  WK-T-LKB-WATER-LEVEL       PIC S9(7)V9(4) COMP-3.
010900         10  WK-T-LKB-LAST-LEAK-AT      PIC X(26).
011000         10  WK-T-LKB-UPDATED-AT        PIC X(26).
011100         10  FILLER                     PIC X(10).
011200 01  WK-T-LKB-TABLE-R REDEFINES WK-T-LKB-TABLE.
011300     05  FILLER OCCURS 200 TIMES       PIC X(148).
011400*        RAW-BYTES VIEW - USED ONLY WHEN DUMPING THE TABLE TO
011500*        THE CONSOLE UNDER UPSI-SWITCH-0 FOR DIAGNOSTICS
011600*
011700 01  WK-N-LKB-ENTRY-COUNT             PIC 9(04)        COMP.
011800 01  WK-N-LKB-FOUND-SUB                PIC 9(04)        COMP.
011900 77  WK-C-LKB-FOUND-SW                 PIC X(01)        VALUE "N".
012000     88  WK-C-LKB-ENTRY-FOUND                     VALUE "Y".
012100     88  WK-C-LKB-ENTRY-NOT-FOUND                 VALUE "N".
012200*        PLAIN ELEMENTARY SWITCH, NOT PART OF ANY RECORD - LEVEL 77
012300*        PER SHOP STANDARD FOR A STANDALONE WORKING FLAG
012400 77  WK-C-LKB-INITIALIZED-SW           PIC X(01)        VALUE "N".
012500     88  WK-C-LKB-IS-INITIALIZED                  VALUE "Y".
012600     88  WK-C-LKB-NOT-INITIALIZED                 VALUE "N".
012700*        SET TO "Y" ONCE RATE-LIMIT-STORE-IN HAS BEEN LOADED TO
012800*        WK-T-LKB-TABLE FOR THIS RUN - SEE A000 AND CB0049 ABOVE
012900*
013000* ------------------ TIMESTAMP / ELAPSED-TIME WORK AREA ----------*
013100 01  WK-N-LKB-TIME-WORK.
013200     05  WK-C-LKB-TS-WORK               PIC X(26).
013300     05  WK-N-LKB-SECONDS-OUT            PIC S9(11)       COMP-3.
013400     05  WK-N-LKB-NOW-SECONDS          PIC S9(11)       COMP-3.
013500     05  WK-N-LKB-LAST-SECONDS          PIC S9(11)       COMP-3.
013600     05  WK-N-LKB-ELAPSED-SECONDS       PIC S9(11)       COMP-3.
013700     05  WK-N-LKB-YYYY                  PIC 9(04).
013800     05  WK-N-LKB-MM                    PIC 9(02).
013900     05  WK-N-LKB-DD                    PIC 9(02).
014000     05  WK-N-LKB-HH                    PIC 9(02).
014100     05  WK-N-LKB-MI                    PIC 9(02).
014200     05  WK-N-LKB-SS                    PIC 9(02).
014300     05  WK-N-LKB-DAYS-IN-YEAR           PIC 9(05)       COMP.
014400     05  WK-N-LKB-MONTH-SUB              PIC 9(02)       COMP.
014500     05  FILLER                          PIC X(10).
014600*
014700 01  WK-N-LKB-CUM-DAYS-TABLE            VALUE
014800     "000031059090120151181212243273304334          ".
014900     05  WK-N-LKB-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
015000     05  FILLER                       PIC X(10).
015100*        CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP
015200*        YEAR - LEAP DAYS ARE NOT MODELLED, SAME AS THE ORIGINAL
015300*        TRFVTB3 DATE ROUTINE THIS WAS PATTERNED ON
015400*
015500* ------------------ LEAK / ADMISSION WORK AREA ------------------*
015600 01  WK-N-LKB-CALC-AREA.
015700     05  WK-N-LKB-LEAKED               PIC S9(7)V9(4) COMP-3.
015800     05  WK-N-LKB-CURRENT-LEVEL         PIC S9(7)V9(4) COMP-3.
015900     05  WK-N-LKB-NEXT-LEVEL            PIC S9(7)V9(4) COMP-3.
016000     05  WK-N-LKB-OVER-CAPACITY          PIC S9(7)V9(4) COMP-3.
016100     05  WK-N-LKB-RETRY-RAW              PIC S9(7)V9(4) COMP-3.
016200     05  WK-N-LKB-RETRY-WHOLE            PIC S9(9)       COMP.
016300     05  FILLER                          PIC X(10).
016400 01  WK-N-LKB-CALC-AREA-X REDEFINES WK-N-LKB-CALC-AREA.
016500     05  WK-N-LKB-CALC-BYTES              PIC X(34).
016600     05  FILLER                           PIC X(10).
016700*        RAW-BYTES VIEW, SAME DIAGNOSTIC PURPOSE AS ABOVE -
016800*        NOT REFERENCED UNLESS UPSI-SWITCH-0 IS ON
016900*
017000*****************
017100 LINKAGE SECTION.
017200*****************
017300 COPY CBLKBL.
017400 EJECT
017500********************************************
017600 PROCEDURE DIVISION USING WK-C-LKB-RECORD.
017700********************************************
017800 MAIN-MODULE.
017900*        WK-C-LKB-FUNCTION = "C" IS THE END-OF-RUN SIGNAL FROM
018000*        TRFBXFER TO SPIN THE BUCKET TABLE BACK OUT TO
018100*        RATE-LIMIT-STORE-OUT.  NO ASSERT LOGIC RUNS ON THAT CALL.
018200     IF WK-C-LKB-FN-IS-CLOSE
018300         PERFORM Y000-CLOSE-RATE-LIMIT-STORE
018400            THRU Y099-CLOSE-RATE-LIMIT-STORE-EX
018500         GOBACK
018600     END-IF.
018700*        OTHERWISE THIS IS A NORMAL ASSERT CALL.  LOAD THE BUCKET
018800*        TABLE FROM RATE-LIMIT-STORE-IN THE FIRST TIME WE ARE
018900*        CALLED IN THIS RUN - SEE CB0049 ABOVE.
019000     IF WK-C-LKB-NOT-INITIALIZED
019100         PERFORM A010-LOAD-RATE-LIMIT-STORE
019200            THRU A019-LOAD-RATE-LIMIT-STORE-EX
019300     END-IF.
019400     PERFORM A000-ASSERT-ALLOWED
019500        THRU A099-ASSERT-ALLOWED-EX.
019600     GOBACK.
019700*
019800*---------------------------------------------------------------*
019900* A010 - FIRST-CALL-OF-THE-RUN LOAD OF THE BUCKET TABLE FROM
020000* RATE-LIMIT-STORE-IN.  IF THE FILE IS EMPTY (FIRST RUN EVER)
020100* WE SIMPLY START WITH ZERO ENTRIES - THAT IS NOT AN ERROR.
020200*---------------------------------------------------------------*
020300 A010-LOAD-RATE-LIMIT-STORE.
020400     MOVE ZERO                          TO WK-N-LKB-ENTRY-COUNT.
020500     OPEN INPUT RATE-LIMIT-STORE-IN.
020600     IF NOT WK-C-SUCCESSFUL
020700         DISPLAY "TRFVLKB - OPEN ERROR - RATE-LIMIT-STORE-IN"
020800         GO TO Y900-ABNORMAL-TERMINATION
020900     END-IF.
021000     READ RATE-LIMIT-STORE-IN.
021100     PERFORM A015-LOAD-RATE-LIMIT-LOOP
021200        THRU A015-LOAD-RATE-LIMIT-LOOP-EX
021300        UNTIL WK-C-END-OF-FILE.
021400     MOVE "00"                          TO WK-C-FILE-STATUS.
021500     CLOSE RATE-LIMIT-STORE-IN.
021600     MOVE "Y"                           TO WK-C-LKB-INITIALIZED-SW.
021700 A019-LOAD-RATE-LIMIT-STORE-EX.
021800     EXIT.
021900*
022000 A015-LOAD-RATE-LIMIT-LOOP.
022100*        SINGLE GROUP MOVE - LEAKY-BUCKET-STATE AND WK-T-LKB-ENTRY
022200*        ARE LAID OUT BYTE-FOR-BYTE THE SAME, SAME CONVENTION AS
022300*        TRFBXFER'S C100-LOAD-IDEMPOTENCY-LOOP.
022400     ADD 1 TO WK-N-LKB-ENTRY-COUNT.
022500     SET WK-X-LKB-IDX TO WK-N-LKB-ENTRY-COUNT.
022600     MOVE LEAKY-BUCKET-STATE TO WK-T-LKB-ENTRY(WK-X-LKB-IDX).
022700     READ RATE-LIMIT-STORE-IN.
022800 A015-LOAD-RATE-LIMIT-LOOP-EX.
022900     EXIT.
023000*
023100*---------------------------------------------------------------*
023200 A000-ASSERT-ALLOWED.
023300*---------------------------------------------------------------*
023400     MOVE "Y"                          TO WK-C-LKB-ALLOWED.
023500     MOVE ZERO                         TO WK-C-LKB-RETRY-AFTER.
023600*
023700     PERFORM A100-FIND-BUCKET
023800        THRU A100-FIND-BUCKET-EX.
023900     PERFORM A200-COMPUTE-LEAK
024000        THRU A200-COMPUTE-LEAK-EX.
024100     PERFORM A300-TEST-ADMISSION
024200        THRU A300-TEST-ADMISSION-EX.
024300*
024400 A099-ASSERT-ALLOWED-EX.
024500     EXIT.
024600*
024700*---------------------------------------------------------------*
024800* A100 - FIND THE EXISTING BUCKET ENTRY FOR THIS SUBJECT, OR
024900* PREPARE TO ADD A NEW ONE AT WATER LEVEL ZERO.
025000*---------------------------------------------------------------*
025100 A100-FIND-BUCKET.
025200     MOVE "N"                          TO WK-C-LKB-FOUND-SW.
025300     MOVE ZERO                         TO WK-N-LKB-FOUND-SUB.
025400     PERFORM A110-FIND-BUCKET-LOOP
025500        THRU A110-FIND-BUCKET-LOOP-EX
025600        VARYING WK-X-LKB-IDX FROM 1 BY 1
025700        UNTIL WK-X-LKB-IDX > WK-N-LKB-ENTRY-COUNT.
025800*
025900     IF WK-C-LKB-ENTRY-NOT-FOUND
026000         IF WK-N-LKB-ENTRY-COUNT < 200
026100             ADD 1 TO WK-N-LKB-ENTRY-COUNT
026200             MOVE WK-N-LKB-ENTRY-COUNT TO WK-N-LKB-FOUND-SUB
026300             SET WK-X-LKB-IDX TO WK-N-LKB-FOUND-SUB
026400             MOVE WK-C-LKB-SUBJECT  TO WK-T-LKB-SUBJECT(WK-X-LKB-IDX)
026500             MOVE ZERO              TO
026600                      WK-T-LKB-WATER-LEVEL(WK-X-LKB-IDX)
026700             MOVE WK-C-LKB-NOW      TO
026800                      WK-T-LKB-LAST-LEAK-AT(WK-X-LKB-IDX)
026900             MOVE WK-C-LKB-NOW      TO
027000                      WK-T-LKB-UPDATED-AT(WK-X-LKB-IDX)
027100         END-IF
027200     END-IF.
027300 A100-FIND-BUCKET-EX.
027400     EXIT.
027500*
027600 A110-FIND-BUCKET-LOOP.
027700     IF WK-T-LKB-SUBJECT(WK-X-LKB-IDX) = WK-C-LKB-SUBJECT
027800         MOVE "Y"                   TO WK-C-LKB-FOUND-SW
027900         SET WK-N-LKB-FOUND-SUB     TO WK-X-LKB-IDX
028000     END-IF.
028100 A110-FIND-BUCKET-LOOP-EX.
028200     EXIT.
028300*
028400*---------------------------------------------------------------*
028500* A200 - LEAK THE BUCKET DOWN FOR THE TIME ELAPSED SINCE THE
028600* LAST LEAK, THEN ADD THIS REQUEST'S UNIT COST.
028700*---------------------------------------------------------------*
028800 A200-COMPUTE-LEAK.
028900     SET WK-X-LKB-IDX TO WK-N-LKB-FOUND-SUB.
029000     MOVE WK-C-LKB-NOW                  TO WK-C-LKB-TS-WORK.
029100     PERFORM B100-TIMESTAMP-TO-SECONDS
029200        THRU B100-TIMESTAMP-TO-SECONDS-EX.
029300     MOVE WK-N-LKB-SECONDS-OUT          TO WK-N-LKB-NOW-SECONDS.
029400*
029500     MOVE WK-T-LKB-LAST-LEAK-AT(WK-X-LKB-IDX) TO WK-C-LKB-TS-WORK.
029600     PERFORM B100-TIMESTAMP-TO-SECONDS
029700        THRU B100-TIMESTAMP-TO-SECONDS-EX.
029800     MOVE WK-N-LKB-SECONDS-OUT          TO WK-N-LKB-LAST-SECONDS.
029900*
030000     COMPUTE WK-N-LKB-ELAPSED-SECONDS =
030100         WK-N-LKB-NOW-SECONDS - WK-N-LKB-LAST-SECONDS.
030200     IF WK-N-LKB-ELAPSED-SECONDS < 0
030300         MOVE 0                          TO
030400                                 WK-N-LKB-ELAPSED-SECONDS
030500     END-IF.
030600*
030700     COMPUTE WK-N-LKB-LEAKED =
030800         WK-N-LKB-LEAK-RATE * WK-N-LKB-ELAPSED-SECONDS.
030900     COMPUTE WK-N-LKB-CURRENT-LEVEL =
031000         WK-T-LKB-WATER-LEVEL(WK-X-LKB-IDX) - WK-N-LKB-LEAKED.
031100     IF WK-N-LKB-CURRENT-LEVEL < 0
031200         MOVE 0                          TO
031300                                 WK-N-LKB-CURRENT-LEVEL
031400     END-IF.
031500     COMPUTE WK-N-LKB-NEXT-LEVEL =
031600         WK-N-LKB-CURRENT-LEVEL + WK-N-LKB-UNIT-COST.
031700 A200-COMPUTE-LEAK-EX.
031800     EXIT.
031900*
032000*---------------------------------------------------------------*
032100* A300 - ADMIT OR REJECT.  ON ADMISSION THE TABLE ENTRY IS
032200* UPDATED; ON REJECTION THE TABLE ENTRY IS LEFT UNCHANGED AND A
032300* RETRY-AFTER IS COMPUTED.
032400*---------------------------------------------------------------*
032500 A300-TEST-ADMISSION.
032600     SET WK-X-LKB-IDX TO WK-N-LKB-FOUND-SUB.
032700     IF WK-N-LKB-NEXT-LEVEL > WK-N-LKB-CAPACITY
032800         MOVE "N"                        TO WK-C-LKB-ALLOWED
032900         COMPUTE WK-N-LKB-OVER-CAPACITY =
033000             WK-N-LKB-NEXT-LEVEL - WK-N-LKB-CAPACITY
033100         COMPUTE WK-N-LKB-RETRY-RAW =
033200             WK-N-LKB-OVER-CAPACITY / WK-N-LKB-LEAK-RATE
033300         MOVE WK-N-LKB-RETRY-RAW          TO WK-N-LKB-RETRY-WHOLE
033400*            MOVE TO AN INTEGER FIELD TRUNCATES THE FRACTION -
033500*            IF ANYTHING WAS DROPPED WE MUST ROUND UP (CEILING)
033600         COMPUTE WK-N-LKB-RETRY-RAW =
033700             WK-N-LKB-RETRY-RAW - WK-N-LKB-RETRY-WHOLE
033800         IF WK-N-LKB-RETRY-RAW > 0
033900             ADD 1 TO WK-N-LKB-RETRY-WHOLE
034000         END-IF
034100         IF WK-N-LKB-RETRY-WHOLE < 1
034200             MOVE 1                      TO WK-N-LKB-RETRY-WHOLE
034300         END-IF
034400         MOVE WK-N-LKB-RETRY-WHOLE        TO WK-C-LKB-RETRY-AFTER
034500     ELSE
034600         MOVE "Y"                        TO WK-C-LKB-ALLOWED
034700         MOVE WK-N-LKB-NEXT-LEVEL         TO
034800                      WK-T-LKB-WATER-LEVEL(WK-X-LKB-IDX)
034900         MOVE WK-C-LKB-NOW                TO
035000                      WK-T-LKB-LAST-LEAK-AT(WK-X-LKB-IDX)
035100         MOVE WK-C-LKB-NOW                TO
035200                      WK-T-LKB-UPDATED-AT(WK-X-LKB-IDX)
035300     END-IF.
035400 A300-TEST-ADMISSION-EX.
035500     EXIT.
035600*
035700*---------------------------------------------------------------*
035800* B100 - BREAK AN ISO-8601 TIMESTAMP (YYYY-MM-DDTHH:MM:SS...Z)
035900* INTO A WHOLE-SECONDS-SINCE-YEAR-ZERO VALUE FOR SUBTRACTION.
036000* LEAP YEARS ARE NOT MODELLED - SEE WK-N-LKB-CUM-DAYS-TABLE.
036100*---------------------------------------------------------------*
036200 B100-TIMESTAMP-TO-SECONDS.
036300     MOVE WK-C-LKB-TS-WORK(1:4)          TO WK-N-LKB-YYYY.
036400     MOVE WK-C-LKB-TS-WORK(6:2)          TO WK-N-LKB-MM.
036500     MOVE WK-C-LKB-TS-WORK(9:2)           TO WK-N-LKB-DD.
036600     MOVE WK-C-LKB-TS-WORK(12:2)          TO WK-N-LKB-HH.
036700     MOVE WK-C-LKB-TS-WORK(15:2)          TO WK-N-LKB-MI.
036800     MOVE WK-C-LKB-TS-WORK(18:2)          TO WK-N-LKB-SS.
036900*
037000     COMPUTE WK-N-LKB-DAYS-IN-YEAR = WK-N-LKB-YYYY * 365.
037100     MOVE WK-N-LKB-MM                     TO WK-N-LKB-MONTH-SUB.
037200     IF WK-N-LKB-MONTH-SUB < 1
037300         MOVE 1 TO WK-N-LKB-MONTH-SUB
037400     END-IF.
037500*
037600     COMPUTE WK-N-LKB-SECONDS-OUT =
037700         ((WK-N-LKB-DAYS-IN-YEAR +
037800           WK-N-LKB-CUM-DAYS(WK-N-LKB-MONTH-SUB) +
037900           WK-N-LKB-DD) * 86400)
038000         + (WK-N-LKB-HH * 3600)
038100         + (WK-N-LKB-MI * 60)
038200         + WK-N-LKB-SS.
038300 B100-TIMESTAMP-TO-SECONDS-EX.
038400     EXIT.
038500*
038600*---------------------------------------------------------------*
038700* Y000 - END-OF-RUN REWRITE OF RATE-LIMIT-STORE FROM THE IN-
038800* MEMORY BUCKET TABLE.  CALLED ONCE BY TRFBXFER AFTER ALL
038900* TRANSFER REQUESTS HAVE BEEN PROCESSED - SEE CB0049 ABOVE.
039000*---------------------------------------------------------------*
039100 Y000-CLOSE-RATE-LIMIT-STORE.
039200     OPEN OUTPUT RATE-LIMIT-STORE-OUT.
039300     IF NOT WK-C-SUCCESSFUL
039400         DISPLAY "TRFVLKB - OPEN ERROR - RATE-LIMIT-STORE-OUT"
039500         GO TO Y900-ABNORMAL-TERMINATION
039600     END-IF.
039700     PERFORM Y010-CLOSE-RATE-LIMIT-LOOP
039800        THRU Y010-CLOSE-RATE-LIMIT-LOOP-EX
039900        VARYING WK-X-LKB-IDX FROM 1 BY 1
040000        UNTIL WK-X-LKB-IDX > WK-N-LKB-ENTRY-COUNT.
040100     CLOSE RATE-LIMIT-STORE-OUT.
040200 Y099-CLOSE-RATE-LIMIT-STORE-EX.
040300     EXIT.
040400*
040500 Y010-CLOSE-RATE-LIMIT-LOOP.
040600*        SINGLE GROUP MOVE - SEE THE NOTE AT A015 ABOVE.
040700     MOVE WK-T-LKB-ENTRY(WK-X-LKB-IDX) TO LEAKY-BUCKET-STATE-OUT.
040800     WRITE LEAKY-BUCKET-STATE-OUT.
040900 Y010-CLOSE-RATE-LIMIT-LOOP-EX.
041000     EXIT.
041100*
041200*---------------------------------------------------------------*
041300 Y900-ABNORMAL-TERMINATION.
041400*---------------------------------------------------------------*
041500     DISPLAY "TRFVLKB - ABNORMAL TERMINATION - FILE STATUS "
041600             WK-C-FILE-STATUS.
041700     MOVE 16 TO RETURN-CODE.
041800     STOP RUN.
041900*
042000******************************************************************
042100************** END OF PROGRAM SOURCE -  TRFVLKB ***************
042200******************************************************************
