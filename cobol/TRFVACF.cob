000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TRFVACF.
000500 AUTHOR.         R SANTOS.
000600 INSTALLATION.   CRUDBANK DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   25 AUG 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CRUDBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - NORMALIZES AND VALIDATES THE
001200*               OWNER NAME, BRANCH CODE AND ACCOUNT NUMBER
001300*               FIELDS SUPPLIED ON AN ACCOUNT-CREATE REQUEST.
001400*               THE TAX DOCUMENT FIELD IS NOT HANDLED HERE - THE
001500*               CALLER INVOKES TRFVDOC SEPARATELY FOR THAT.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* TAG    DATE       INIT   DESCRIPTION
002100* ------ ---------- ------ --------------------------------------
002200* CB0014 25/08/1988 RST    INITIAL VERSION - NAME AND BRANCH ONLY
002300* CB0029 03/02/1993 MHK    ADD ACCOUNT NUMBER PATTERN CHECK AND
002400*                          THE OPTIONAL CHECK-DIGIT SUFFIX
002500*                          (TICKET CB-145)
002600* CB0039 19/09/1998 LWT    Y2K REVIEW - NO DATE LOGIC IN THIS
002700*                          ROUTINE, NO CHANGE REQUIRED. SIGNED
002800*                          OFF.
002900* CB0050 14/03/2004 DNG    ADDED A CALL COUNTER FOR THE UPSI-
003000*                          SWITCH-0 DIAGNOSTIC DISPLAY - OPERATIONS
003100*                          WANTED A WAY TO CONFIRM HOW MANY TIMES
003200*                          THIS ROUTINE FIRED WITHOUT ATTACHING A
003300*                          DEBUGGER (TICKET CB-349)
003400*----------------------------------------------------------------*
003500 EJECT
003600*****************
003700 ENVIRONMENT DIVISION.
003800*****************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                    UPSI-0 IS UPSI-SWITCH-0
004400                      ON  STATUS IS U0-ON
004500                      OFF STATUS IS U0-OFF.
004600*
004700***************
004800 DATA DIVISION.
004900***************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM TRFVACF   **".
005400*
005500 01  WK-C-COMMON.
005600     COPY CBCMWS.
005700*
005800 77  WK-N-ACF-CALL-COUNT                PIC 9(05)        COMP
005900                                         VALUE ZERO.
006000*        PLAIN ELEMENTARY COUNTER, NOT PART OF ANY RECORD - LEVEL
006100*        77 PER SHOP STANDARD.  BUMPED ONCE PER CALL IN MAIN-
006200*        MODULE AND DISPLAYED UNDER UPSI-SWITCH-0 - SEE CB0050
006300*
006400 01  WK-C-ACF-NAME-WORK.
006500     05  WK-C-ACF-NAME-BUILD         PIC X(120)       VALUE SPACES.
006600     05  WK-C-ACF-NAME-BUILD-LEN     PIC 9(03)        COMP.
006700     05  WK-C-ACF-NAME-PREV-SW        PIC X(01)       VALUE "S".
006800         88  WK-C-ACF-PREV-WAS-SPACE             VALUE "S".
006900         88  WK-C-ACF-PREV-WAS-CHAR               VALUE "C".
007000     05  WK-N-ACF-SUB                 PIC 9(03)       COMP.
007100     05  FILLER                        PIC X(10).
007200*
007300 01  WK-C-ACF-BRANCH-WORK.
007400     05  WK-C-ACF-BRANCH-BUILD       PIC X(10)        VALUE SPACES.
007500     05  WK-C-ACF-BRANCH-BUILD-X REDEFINES
007600         WK-C-ACF-BRANCH-BUILD        PIC X(10).
007700*        FULL-FIELD CHARACTER VIEW - KEPT SEPARATE FROM THE
007800*        BUILD-LEN COUNTER SO A FUTURE VARIABLE-WIDTH BRANCH
007900*        SCHEME DOES NOT HAVE TO DISTURB THE ORIGINAL PIC
008000     05  WK-N-ACF-BRANCH-LEN          PIC 9(02)        COMP.
008100     05  FILLER                        PIC X(10).
008200*
008300 01  WK-C-ACF-NUMBER-WORK.
008400     05  WK-C-ACF-NUMBER-STRIPPED    PIC X(20)        VALUE SPACES.
008500     05  WK-N-ACF-NUMBER-LEN          PIC 9(02)        COMP.
008600     05  WK-C-ACF-NUMBER-MAIN        PIC X(12)        VALUE SPACES.
008700     05  WK-C-ACF-NUMBER-MAIN-R REDEFINES
008800         WK-C-ACF-NUMBER-MAIN          PIC X(12).
008900*        ALTERNATE VIEW OF THE MAIN (NON-SUFFIX) DIGIT GROUP
009000     05  WK-N-ACF-NUMBER-MAIN-LEN      PIC 9(02)        COMP.
009100     05  WK-C-ACF-NUMBER-SUFFIX       PIC X(04)        VALUE SPACES.
009200     05  WK-C-ACF-NUMBER-HAS-HYPHEN-SW PIC X(01)       VALUE "N".
009300         88  WK-C-ACF-NUMBER-HAS-HYPHEN          VALUE "Y".
009400     05  WK-N-ACF-DIGITS-OK-SW         PIC X(01)       VALUE "Y".
009500         88  WK-C-ACF-DIGITS-ARE-OK               VALUE "Y".
009600         88  WK-C-ACF-DIGITS-ARE-BAD              VALUE "N".
009700     05  WK-C-ACF-NUMBER-SUFFIX-R REDEFINES
009800         WK-C-ACF-NUMBER-SUFFIX        PIC X(04).
009900*        ALTERNATE VIEW OF THE CHECK-DIGIT SUFFIX - KEPT FOR THE
010000*        SAME REASON AS WK-C-ACF-BRANCH-BUILD-X ABOVE
010100     05  FILLER                        PIC X(10).
010200*
010300*****************
010400 LINKAGE SECTION.
010500*****************
010600 COPY CBACFL.
010700 EJECT
010800********************************************
010900 PROCEDURE DIVISION USING WK-C-ACF-RECORD.
011000********************************************
011100 MAIN-MODULE.
011200     ADD 1 TO WK-N-ACF-CALL-COUNT.
011300     IF U0-ON
011400         DISPLAY "TRFVACF - DIAGNOSTIC - CALL COUNT "
011500                 WK-N-ACF-CALL-COUNT
011600     END-IF.
011700     PERFORM A000-NORMALIZE-FIELDS
011800        THRU A099-NORMALIZE-FIELDS-EX.
011900     GOBACK.
012000*
012100*---------------------------------------------------------------*
012200 A000-NORMALIZE-FIELDS.
012300*---------------------------------------------------------------*
012400     MOVE "Y"                         TO WK-C-ACF-VALID.
012500     MOVE SPACES                      TO WK-C-ACF-ERROR-FIELD
012600                                          WK-C-ACF-ERROR-MSG.
012700*
012800     PERFORM A100-NORMALIZE-NAME
012900        THRU A100-NORMALIZE-NAME-EX.
013000     IF WK-C-ACF-IS-INVALID
013100         GO TO A099-NORMALIZE-FIELDS-EX.
013200*
013300     PERFORM A200-NORMALIZE-BRANCH
013400        THRU A200-NORMALIZE-BRANCH-EX.
013500     IF WK-C-ACF-IS-INVALID
013600         GO TO A099-NORMALIZE-FIELDS-EX.
013700*
013800     PERFORM A300-NORMALIZE-NUMBER
013900        THRU A300-NORMALIZE-NUMBER-EX.
014000*
014100 A099-NORMALIZE-FIELDS-EX.
014200     EXIT.
014300*
014400*---------------------------------------------------------------*
014500* A100 - TRIM THE OWNER NAME AND COLLAPSE RUNS OF INTERNAL
014600* SPACES TO A SINGLE SPACE.  FINAL LENGTH MUST BE 3-120.
014700*---------------------------------------------------------------*
014800 A100-NORMALIZE-NAME.
014900     MOVE SPACES                       TO WK-C-ACF-NAME-BUILD.
015000     MOVE ZERO                         TO WK-C-ACF-NAME-BUILD-LEN.
015100     MOVE "S"                          TO WK-C-ACF-NAME-PREV-SW.
015200     PERFORM A110-NORMALIZE-NAME-LOOP
015300        THRU A110-NORMALIZE-NAME-LOOP-EX
015400        VARYING WK-N-ACF-SUB FROM 1 BY 1
015500        UNTIL WK-N-ACF-SUB > 120.
015600*
015700     MOVE WK-C-ACF-NAME-BUILD           TO WK-C-ACF-OWNER-NAME-OUT.
015800     IF WK-C-ACF-NAME-BUILD-LEN < 3 OR WK-C-ACF-NAME-BUILD-LEN > 120
015900         MOVE "N"                       TO WK-C-ACF-VALID
016000         MOVE "NAME"                    TO WK-C-ACF-ERROR-FIELD
016100         MOVE "Owner name must be 3-120 characters"
016200                                         TO WK-C-ACF-ERROR-MSG
016300     END-IF.
016400 A100-NORMALIZE-NAME-EX.
016500     EXIT.
016600*
016700 A110-NORMALIZE-NAME-LOOP.
016800     IF WK-C-ACF-OWNER-NAME-IN(WK-N-ACF-SUB:1) = SPACE
016900         MOVE "S"                  TO WK-C-ACF-NAME-PREV-SW
017000     ELSE
017100         IF WK-C-ACF-PREV-WAS-SPACE
017200            AND WK-C-ACF-NAME-BUILD-LEN > 0
017300             ADD 1 TO WK-C-ACF-NAME-BUILD-LEN
017400             MOVE SPACE TO
017500                WK-C-ACF-NAME-BUILD(WK-C-ACF-NAME-BUILD-LEN:1)
017600         END-IF
017700         ADD 1 TO WK-C-ACF-NAME-BUILD-LEN
017800         MOVE WK-C-ACF-OWNER-NAME-IN(WK-N-ACF-SUB:1)
017900            TO WK-C-ACF-NAME-BUILD(WK-C-ACF-NAME-BUILD-LEN:1)
018000         MOVE "C"                  TO WK-C-ACF-NAME-PREV-SW
018100     END-IF.
018200 A110-NORMALIZE-NAME-LOOP-EX.
018300     EXIT.
018400*
018500*---------------------------------------------------------------*
018600* A200 - STRIP NON-DIGITS FROM THE BRANCH CODE; RESULT MUST BE
018700* EXACTLY 4 DIGITS.
018800*---------------------------------------------------------------*
018900 A200-NORMALIZE-BRANCH.
019000     MOVE SPACES                       TO WK-C-ACF-BRANCH-BUILD.
019100     MOVE ZERO                         TO WK-N-ACF-BRANCH-LEN.
019200     PERFORM A210-NORMALIZE-BRANCH-LOOP
019300        THRU A210-NORMALIZE-BRANCH-LOOP-EX
019400        VARYING WK-N-ACF-SUB FROM 1 BY 1
019500        UNTIL WK-N-ACF-SUB > 10.
019600*
019700     IF WK-N-ACF-BRANCH-LEN = 4
019800         MOVE WK-C-ACF-BRANCH-BUILD(1:4) TO WK-C-ACF-BRANCH-OUT
019900     ELSE
020000         MOVE ZERO                       TO WK-C-ACF-BRANCH-OUT
020100         MOVE "N"                        TO WK-C-ACF-VALID
020200         MOVE "BRANCH"                    TO WK-C-ACF-ERROR-FIELD
020300         MOVE "Branch must be exactly 4 digits"
020400                                          TO WK-C-ACF-ERROR-MSG
020500     END-IF.
020600 A200-NORMALIZE-BRANCH-EX.
020700     EXIT.
020800*
020900 A210-NORMALIZE-BRANCH-LOOP.
021000     IF WK-C-ACF-BRANCH-IN(WK-N-ACF-SUB:1) >= "0"
021100        AND WK-C-ACF-BRANCH-IN(WK-N-ACF-SUB:1) <= "9"
021200         ADD 1 TO WK-N-ACF-BRANCH-LEN
021300         IF WK-N-ACF-BRANCH-LEN NOT > 10
021400             MOVE WK-C-ACF-BRANCH-IN(WK-N-ACF-SUB:1)
021500              TO WK-C-ACF-BRANCH-BUILD(WK-N-ACF-BRANCH-LEN:1)
021600         END-IF
021700     END-IF.
021800 A210-NORMALIZE-BRANCH-LOOP-EX.
021900     EXIT.
022000*
022100*---------------------------------------------------------------*
022200* A300 - STRIP ALL WHITESPACE FROM THE ACCOUNT NUMBER, THEN
022300* MATCH IT AS 5-12 DIGITS WITH AN OPTIONAL "-D" CHECK SUFFIX.
022400*---------------------------------------------------------------*
022500 A300-NORMALIZE-NUMBER.
022600     MOVE SPACES                       TO WK-C-ACF-NUMBER-STRIPPED.
022700     MOVE ZERO                         TO WK-N-ACF-NUMBER-LEN.
022800     PERFORM A310-STRIP-NUMBER-LOOP
022900        THRU A310-STRIP-NUMBER-LOOP-EX
023000        VARYING WK-N-ACF-SUB FROM 1 BY 1
023100        UNTIL WK-N-ACF-SUB > 20.
023200*
023300     MOVE SPACES                       TO WK-C-ACF-NUMBER-MAIN
023400                                            WK-C-ACF-NUMBER-SUFFIX.
023500     MOVE "N"                          TO
023600                                 WK-C-ACF-NUMBER-HAS-HYPHEN-SW.
023700     UNSTRING WK-C-ACF-NUMBER-STRIPPED DELIMITED BY "-"
023800         INTO WK-C-ACF-NUMBER-MAIN
023900                 COUNT IN WK-N-ACF-NUMBER-MAIN-LEN
024000              WK-C-ACF-NUMBER-SUFFIX.
024100     IF WK-C-ACF-NUMBER-SUFFIX NOT = SPACES
024200         MOVE "Y"                       TO
024300                                 WK-C-ACF-NUMBER-HAS-HYPHEN-SW
024400     END-IF.
024500*
024600     PERFORM B100-VALIDATE-DIGIT-GROUP
024700        THRU B100-VALIDATE-DIGIT-GROUP-EX.
024800*
024900     IF WK-C-ACF-DIGITS-ARE-BAD
025000         MOVE SPACES                    TO WK-C-ACF-NUMBER-OUT
025100         MOVE "N"                       TO WK-C-ACF-VALID
025200         MOVE "NUMBER"                   TO WK-C-ACF-ERROR-FIELD
025300         MOVE "Account number format is invalid"
025400                                         TO WK-C-ACF-ERROR-MSG
025500     ELSE
025600         MOVE WK-C-ACF-NUMBER-STRIPPED(1:13)
025700                                         TO WK-C-ACF-NUMBER-OUT
025800     END-IF.
025900 A300-NORMALIZE-NUMBER-EX.
026000     EXIT.
026100*
026200 A310-STRIP-NUMBER-LOOP.
026300     IF WK-C-ACF-NUMBER-IN(WK-N-ACF-SUB:1) NOT = SPACE
026400         ADD 1 TO WK-N-ACF-NUMBER-LEN
026500         IF WK-N-ACF-NUMBER-LEN NOT > 20
026600             MOVE WK-C-ACF-NUMBER-IN(WK-N-ACF-SUB:1)
026700              TO WK-C-ACF-NUMBER-STRIPPED
026800                                    (WK-N-ACF-NUMBER-LEN:1)
026900         END-IF
027000     END-IF.
027100 A310-STRIP-NUMBER-LOOP-EX.
027200     EXIT.
027300*
027400*---------------------------------------------------------------*
027500* B100 - MAIN GROUP MUST BE 5-12 DIGITS.  WHEN A HYPHEN WAS
027600* PRESENT, THE SUFFIX MUST BE EXACTLY ONE DIGIT.
027700*---------------------------------------------------------------*
027800 B100-VALIDATE-DIGIT-GROUP.
027900     MOVE "Y"                          TO WK-N-ACF-DIGITS-OK-SW.
028000*
028100     IF WK-N-ACF-NUMBER-MAIN-LEN < 5 OR
028200        WK-N-ACF-NUMBER-MAIN-LEN > 12
028300         MOVE "N"                       TO WK-N-ACF-DIGITS-OK-SW
028400         GO TO B100-VALIDATE-DIGIT-GROUP-EX
028500     END-IF.
028600*
028700     PERFORM B110-VALIDATE-DIGIT-LOOP
028800        THRU B110-VALIDATE-DIGIT-LOOP-EX
028900        VARYING WK-N-ACF-SUB FROM 1 BY 1
029000        UNTIL WK-N-ACF-SUB > WK-N-ACF-NUMBER-MAIN-LEN.
029100*
029200     IF WK-C-ACF-NUMBER-HAS-HYPHEN
029300         IF WK-C-ACF-NUMBER-SUFFIX(1:1) < "0" OR
029400            WK-C-ACF-NUMBER-SUFFIX(1:1) > "9" OR
029500            WK-C-ACF-NUMBER-SUFFIX(2:3) NOT = SPACES
029600             MOVE "N"                   TO WK-N-ACF-DIGITS-OK-SW
029700         END-IF
029800     END-IF.
029900 B100-VALIDATE-DIGIT-GROUP-EX.
030000     EXIT.
030100*
030200 B110-VALIDATE-DIGIT-LOOP.
030300     IF WK-C-ACF-NUMBER-MAIN(WK-N-ACF-SUB:1) < "0" OR
030400        WK-C-ACF-NUMBER-MAIN(WK-N-ACF-SUB:1) > "9"
030500         MOVE "N"                   TO WK-N-ACF-DIGITS-OK-SW
030600     END-IF.
030700 B110-VALIDATE-DIGIT-LOOP-EX.
030800     EXIT.
030900*
031000******************************************************************
031100************** END OF PROGRAM SOURCE -  TRFVACF ***************
031200******************************************************************
