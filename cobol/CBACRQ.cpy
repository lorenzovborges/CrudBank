000100*****************************************************************
000200* CBACRQ  -  ACCOUNT-CREATE-REQUEST / ACCOUNT-DEACTV-REQUEST   *
000300*****************************************************************
000400*DESCRIPTION :  BATCH INPUT LAYOUTS FOR THE TWO ACCOUNT
000500*               MAINTENANCE UNITS.  ACCOUNT-CREATE-REQUEST FEEDS
000600*               TRFBACCR; ACCOUNT-DEACTV-REQUEST FEEDS TRFBACDA.
000700*               NEITHER RECORD HAS A COPYBOOK OF ITS OWN ELSEWHERE -
000800*               BOTH ARE SMALL ENOUGH TO CARRY HERE TOGETHER, SEE
000900*               TRFBACCR AND TRFBACDA FOR THE EDIT RULES APPLIED
001000*               TO EACH FIELD.
001100*
001200*================================================================
001300* HISTORY OF MODIFICATION:
001400*================================================================
001500* TAG    DATE       INIT   DESCRIPTION
001600* ------ ---------- ------ --------------------------------------
001700* CB0007 22/08/1988 RST    INITIAL VERSION
001800*----------------------------------------------------------------*
001900 01  ACCOUNT-CREATE-REQUEST.
002000     05  ACRQ-OWNER-NAME              PIC X(120).
002100*        RAW OWNER NAME
002200     05  ACRQ-DOCUMENT                 PIC X(20).
002300*        RAW CPF/CNPJ DOCUMENT, ANY PUNCTUATION
002400     05  ACRQ-BRANCH                   PIC X(10).
002500*        RAW BRANCH CODE, ANY PUNCTUATION
002600     05  ACRQ-NUMBER                   PIC X(20).
002700*        RAW ACCOUNT NUMBER, ANY PUNCTUATION
002800     05  ACRQ-INITIAL-BALANCE          PIC X(16).
002900*        RAW INITIAL BALANCE, BLANK WHEN OMITTED - DEFAULTS 0.00
003000     05  FILLER                        PIC X(14).
003100*
003200 01  ACCOUNT-DEACTV-REQUEST.
003300     05  ADRQ-ACCT-ID                  PIC X(24).
003400*        ACCOUNT ID TO DEACTIVATE
003500     05  FILLER                        PIC X(176).
