000100*****************************************************************
000200* CBACFL  -  LINKAGE AREA FOR CALL "TRFVACF"                   *
000300*****************************************************************
000400*DESCRIPTION :  PARAMETER AREA PASSED BY CALLERS OF TRFVACF, THE
000500*               ACCOUNT FIELD NORMALIZER (OWNER NAME / BRANCH /
000600*               ACCOUNT NUMBER).  CALLER SETS THE -IN FIELDS;
000700*               TRFVACF SETS EVERYTHING ELSE.
000800*
000900*================================================================
001000* HISTORY OF MODIFICATION:
001100*================================================================
001200* TAG    DATE       INIT   DESCRIPTION
001300* ------ ---------- ------ --------------------------------------
001400* CB0010 22/08/1988 RST    INITIAL VERSION
001500*----------------------------------------------------------------*
001600 01  WK-C-ACF-RECORD.
001700     05  WK-C-ACF-INPUT.
001800         10  WK-C-ACF-OWNER-NAME-IN    PIC X(120).
001900         10  WK-C-ACF-BRANCH-IN         PIC X(10).
002000         10  WK-C-ACF-NUMBER-IN         PIC X(20).
002100     05  WK-C-ACF-OUTPUT.
002200         10  WK-C-ACF-OWNER-NAME-OUT   PIC X(120).
002300         10  WK-C-ACF-BRANCH-OUT        PIC 9(04).
002400         10  WK-C-ACF-NUMBER-OUT        PIC X(13).
002500         10  WK-C-ACF-VALID             PIC X(01).
002600             88  WK-C-ACF-IS-VALID                 VALUE "Y".
002700             88  WK-C-ACF-IS-INVALID               VALUE "N".
002800         10  WK-C-ACF-ERROR-FIELD       PIC X(10).
002900*                WHICH FIELD FAILED - "NAME", "BRANCH", "NUMBER"
003000         10  WK-C-ACF-ERROR-MSG         PIC X(40).
003100         10  FILLER                      PIC X(10).
