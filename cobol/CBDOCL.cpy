000100*****************************************************************
000200* CBDOCL  -  LINKAGE AREA FOR CALL "TRFVDOC"                   *
000300*****************************************************************
000400*DESCRIPTION :  PARAMETER AREA PASSED BY CALLERS OF TRFVDOC, THE
000500*               CPF/CNPJ DOCUMENT VALIDATOR.  CALLER SETS
000600*               WK-C-DOC-INPUT; TRFVDOC SETS EVERYTHING ELSE.
000700*
000800*================================================================
000900* HISTORY OF MODIFICATION:
001000*================================================================
001100* TAG    DATE       INIT   DESCRIPTION
001200* ------ ---------- ------ --------------------------------------
001300* CB0009 22/08/1988 RST    INITIAL VERSION
001400*----------------------------------------------------------------*
001500 01  WK-C-DOC-RECORD.
001600     05  WK-C-DOC-INPUT               PIC X(20).
001700*        RAW DOCUMENT STRING, ANY PUNCTUATION
001800     05  WK-C-DOC-OUTPUT.
001900         10  WK-C-DOC-NORMALIZED       PIC X(14).
002000*                NORMALIZED DOCUMENT, LEFT-JUSTIFIED ZERO-FILLED
002100         10  WK-C-DOC-LEN              PIC 9(02)       COMP.
002200*                11 (CPF) OR 14 (CNPJ), ZERO IF INVALID
002300         10  WK-C-DOC-KIND             PIC X(01).
002400             88  WK-C-DOC-IS-CPF                  VALUE "C".
002500             88  WK-C-DOC-IS-CNPJ                 VALUE "J".
002600         10  WK-C-DOC-VALID            PIC X(01).
002700             88  WK-C-DOC-IS-VALID                VALUE "Y".
002800             88  WK-C-DOC-IS-INVALID              VALUE "N".
002900         10  WK-C-DOC-ERROR-MSG        PIC X(40).
003000         10  FILLER                     PIC X(10).
