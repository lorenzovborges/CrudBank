000100*****************************************************************
000200* CBCMWS  -  CRUDBANK COMMON WORKING STORAGE                   *
000300*****************************************************************
000400*DESCRIPTION :  FILE STATUS SWITCHES AND MISC WORK FIELDS SHARED
000500*               BY ALL CRUDBANK BATCH PROGRAMS AND CALLED
000600*               VALIDATOR ROUTINES.  COPY INTO WORKING-STORAGE
000700*               SECTION AS 01 WK-C-COMMON.
000800*
000900*================================================================
001000* HISTORY OF MODIFICATION:
001100*================================================================
001200* TAG    DATE       INIT   DESCRIPTION
001300* ------ ---------- ------ --------------------------------------
001400* CB0001 14/03/1987 RST    INITIAL VERSION
001500* CB0014 02/11/1991 MHK    ADD WK-C-DUPLICATE-KEY FOR ACCOUNT
001600*                          UNIQUENESS CHECKS (TICKET CB-114)
001700* CB0031 19/09/1998 LWT    Y2K REVIEW - WK-C-CURRENT-TS NOW BUILT
001800*                          WITH 4-DIGIT CENTURY THROUGHOUT
001900*----------------------------------------------------------------*
002000     05  WK-C-FILE-STATUS           PIC X(02).
002100         88  WK-C-SUCCESSFUL                    VALUE "00".
002200         88  WK-C-END-OF-FILE                   VALUE "10".
002300         88  WK-C-DUPLICATE-KEY                 VALUE "22".
002400         88  WK-C-RECORD-NOT-FOUND               VALUE "23".
002500*
002600     05  WK-C-CURRENT-TS             PIC X(26).
002700*        ISO-8601 UTC TIMESTAMP, BUILT BY Z900-BUILD-TIMESTAMP
002800*        IN THE CALLING PROGRAM - SEE THAT PARAGRAPH FOR LAYOUT.
002900*
003000     05  WK-C-TS-WORK.
003100         10  WK-C-TS-YYYY            PIC 9(04).
003200         10  WK-C-TS-MM               PIC 9(02).
003300         10  WK-C-TS-DD               PIC 9(02).
003400         10  WK-C-TS-HH               PIC 9(02).
003500         10  WK-C-TS-MI               PIC 9(02).
003600         10  WK-C-TS-SS               PIC 9(02).
003700         10  WK-C-TS-HS               PIC 9(02).
003800*
003900     05  WK-N-SUBSCRIPT-1            PIC 9(04)    COMP.
004000     05  WK-N-SUBSCRIPT-2            PIC 9(04)    COMP.
004100     05  WK-N-TABLE-COUNT            PIC 9(04)    COMP.
004200     05  FILLER                      PIC X(20).
