000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TRFBACDA.
000500 AUTHOR.         R SANTOS.
000600 INSTALLATION.   CRUDBANK DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   30 AUG 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CRUDBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  BATCH DRIVER - ACCOUNT DEACTIVATION.  READS THE
001200*               ACCOUNT-DEACTV-REQUESTS FILE, LOOKS UP EACH
001300*               ACCOUNT ID AGAINST THE CURRENT ACCOUNT-MASTER
001400*               (HELD AS A WORKING-STORAGE TABLE, SAME OLD-
001500*               MASTER/NEW-MASTER PATTERN AS TRFBACCR), SETS
001600*               STATUS = INACTIVE AND WRITES A NEW MASTER.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG    DATE       INIT   DESCRIPTION
002200* ------ ---------- ------ --------------------------------------
002300* CB0016 30/08/1988 RST    INITIAL VERSION (TICKET CB-005)
002400* CB0033 19/09/1998 LWT    Y2K REVIEW - UPDATED-AT NOW USES THE
002500*                          8-DIGIT RUN DATE. SIGNED OFF.
002600*----------------------------------------------------------------*
002700 EJECT
002800*****************
002900 ENVIRONMENT DIVISION.
003000*****************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003500                    UPSI-0 IS UPSI-SWITCH-0
003600                      ON  STATUS IS U0-ON
003700                      OFF STATUS IS U0-OFF.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ACCT-DEACTV-REQUESTS ASSIGN TO UT-ACDRQIN
004200            ORGANIZATION      IS SEQUENTIAL
004300            FILE STATUS       IS WK-C-FILE-STATUS.
004400     SELECT ACCOUNT-MASTER-IN    ASSIGN TO UT-ACCTMI
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700     SELECT ACCOUNT-MASTER-OUT   ASSIGN TO UT-ACCTMO
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000*
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  ACCT-DEACTV-REQUESTS
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS ACCOUNT-DEACTV-REQUEST.
005900     COPY CBACRQ.
006000*
006100 FD  ACCOUNT-MASTER-IN
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS ACCOUNT-RECORD.
006400     COPY CBACCT.
006500*
006600 FD  ACCOUNT-MASTER-OUT
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS ACCOUNT-RECORD-OUT.
006900     COPY CBACCT REPLACING ACCOUNT-RECORD BY ACCOUNT-RECORD-OUT.
007000*
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM TRFBACDA  **".
007500*
007600 01  WK-C-COMMON.
007700     COPY CBCMWS.
007800*
007900* ------------------ IN-MEMORY ACCOUNT-MASTER TABLE --------------*
008000* SAME LAYOUT AS TRFBACCR'S TABLE - SEE THAT PROGRAM'S B-SERIES
008100* COMMENTS FOR WHY THE MASTER IS HELD THIS WAY.
008200 01  WK-T-ACCT-TABLE.
008300     05  WK-T-ACCT-ENTRY OCCURS 2000 TIMES
008400             INDEXED BY WK-X-ACCT-IDX.
008500         10  WK-T-ACCT-REC.
008600             15  WK-T-ACCT-ID              PIC X(24).
008700             15  WK-T-ACCT-OWNER-NAME      PIC X(120).
008800             15  WK-T-ACCT-DOCUMENT        PIC X(14).
008900             15  WK-T-ACCT-DOCUMENT-LEN    PIC 9(02).
009000             15  WK-T-ACCT-BRANCH          PIC 9(04).
009100             15  WK-T-ACCT-NUMBER          PIC X(13).
009200             15  WK-T-ACCT-CURRENCY        PIC X(03).
009300             15  WK-T-ACCT-BALANCE         PIC S9(11)V99 COMP-3.
009400             15  WK-T-ACCT-STATUS          PIC X(01).
009500                 88  WK-T-ACCT-IS-ACTIVE               VALUE "A".
009600             15  WK-T-ACCT-VERSION         PIC 9(09).
009700             15  WK-T-ACCT-CREATED-AT      PIC X(26).
009800             15  WK-T-ACCT-UPDATED-AT      PIC X(26).
009900             15  FILLER                    PIC X(30).
010000 01  WK-T-ACCT-TABLE-R REDEFINES WK-T-ACCT-TABLE.
010100     05  FILLER OCCURS 2000 TIMES         PIC X(279).
010200*        RAW-BYTES VIEW - NOT REFERENCED UNLESS UPSI-SWITCH-0 IS
010300*        ON, SAME DIAGNOSTIC CONVENTION AS TRFVLKB
010400*
010500 01  WK-N-ACCT-TABLE-COUNT             PIC 9(04)        COMP.
010600 01  WK-N-ACDA-MATCH-SUB                PIC 9(04)        COMP.
010700 77  WK-C-ACDA-MATCH-SW                  PIC X(01)     VALUE "N".
010800     88  WK-C-ACDA-MATCH-FOUND                     VALUE "Y".
010900     88  WK-C-ACDA-MATCH-NOT-FOUND                  VALUE "N".
011000*        PLAIN ELEMENTARY SWITCH, NOT PART OF ANY RECORD - LEVEL 77
011100*        PER SHOP STANDARD FOR A STANDALONE WORKING FLAG
011200*
011300 01  WK-C-ACDA-WORK-AREA.
011400     05  WK-N-ACDA-REQUESTS-READ         PIC 9(07)       COMP.
011500     05  WK-N-ACDA-DEACTIVATED-COUNT      PIC 9(07)       COMP.
011600     05  WK-N-ACDA-NOT-FOUND-COUNT        PIC 9(07)       COMP.
011700     05  WK-C-ACDA-RESULT                 PIC X(10)      VALUE SPACES.
011800     05  FILLER                           PIC X(20).
011900 01  WK-C-ACDA-TOTALS-X REDEFINES WK-C-ACDA-WORK-AREA.
012000     05  WK-C-ACDA-TOTALS-BYTES          PIC X(21).
012100     05  FILLER                          PIC X(20).
012200*        RAW-BYTES VIEW OF THE RUN TOTALS - MOVED TO THE
012300*        RECONCILIATION DUMP AREA AS ONE UNIT WHEN UPSI-0 IS ON
012400*
012500 01  WK-C-ACDA-ACCT-ID-WORK             PIC X(24)      VALUE SPACES.
012600 01  WK-C-ACDA-ACCT-ID-PARTS REDEFINES WK-C-ACDA-ACCT-ID-WORK.
012700     05  WK-C-ACDA-ACCT-ID-PFX           PIC X(04).
012800     05  WK-C-ACDA-ACCT-ID-DATE          PIC 9(08).
012900     05  WK-C-ACDA-ACCT-ID-SEQ           PIC 9(12).
013000*        SAME LAYOUT AS TRFBACCR'S GENERATED ACCT-ID - USED ONLY
013100*        TO ECHO THE ACCOUNT'S OPEN DATE ON THE AUDIT DISPLAY
013200*
013300*****************
013400 LINKAGE SECTION.
013500*****************
013600 EJECT
013700********************
013800 PROCEDURE DIVISION.
013900********************
014000 MAIN-MODULE.
014100     PERFORM A000-OPEN-FILES
014200        THRU A099-OPEN-FILES-EX.
014300     PERFORM B000-LOAD-MASTER-TABLE
014400        THRU B099-LOAD-MASTER-TABLE-EX.
014500     PERFORM C000-PROCESS-REQUESTS
014600        THRU C099-PROCESS-REQUESTS-EX
014700        UNTIL WK-C-END-OF-FILE.
014800     PERFORM D000-WRITE-NEW-MASTER
014900        THRU D099-WRITE-NEW-MASTER-EX.
015000     PERFORM Z000-END-PROGRAM-ROUTINE
015100        THRU Z999-END-PROGRAM-ROUTINE-EX.
015200     EXIT PROGRAM.
015300*
015400*---------------------------------------------------------------*
015500 A000-OPEN-FILES.
015600*---------------------------------------------------------------*
015700     MOVE ZERO TO WK-N-ACCT-TABLE-COUNT
015800                  WK-N-ACDA-REQUESTS-READ
015900                  WK-N-ACDA-DEACTIVATED-COUNT
016000                  WK-N-ACDA-NOT-FOUND-COUNT.
016100     OPEN INPUT  ACCT-DEACTV-REQUESTS.
016200     IF NOT WK-C-SUCCESSFUL
016300         DISPLAY "TRFBACDA - OPEN ERROR - ACCT-DEACTV-REQUESTS"
016400         GO TO Y900-ABNORMAL-TERMINATION
016500     END-IF.
016600     OPEN INPUT  ACCOUNT-MASTER-IN.
016700     IF NOT WK-C-SUCCESSFUL
016800         DISPLAY "TRFBACDA - OPEN ERROR - ACCOUNT-MASTER-IN"
016900         GO TO Y900-ABNORMAL-TERMINATION
017000     END-IF.
017100     OPEN OUTPUT ACCOUNT-MASTER-OUT.
017200     IF NOT WK-C-SUCCESSFUL
017300         DISPLAY "TRFBACDA - OPEN ERROR - ACCOUNT-MASTER-OUT"
017400         GO TO Y900-ABNORMAL-TERMINATION
017500     END-IF.
017600     PERFORM Z900-BUILD-TIMESTAMP
017700        THRU Z900-BUILD-TIMESTAMP-EX.
017800 A099-OPEN-FILES-EX.
017900     EXIT.
018000*
018100*---------------------------------------------------------------*
018200 B000-LOAD-MASTER-TABLE.
018300*---------------------------------------------------------------*
018400     READ ACCOUNT-MASTER-IN.
018500     PERFORM B100-LOAD-MASTER-LOOP
018600        THRU B100-LOAD-MASTER-LOOP-EX
018700        UNTIL WK-C-END-OF-FILE.
018800 B099-LOAD-MASTER-TABLE-EX.
018900     EXIT.
019000*
019100 B100-LOAD-MASTER-LOOP.
019200     ADD 1 TO WK-N-ACCT-TABLE-COUNT.
019300     SET WK-X-ACCT-IDX TO WK-N-ACCT-TABLE-COUNT.
019400     MOVE ACCOUNT-RECORD TO WK-T-ACCT-REC(WK-X-ACCT-IDX).
019500     READ ACCOUNT-MASTER-IN.
019600 B100-LOAD-MASTER-LOOP-EX.
019700     EXIT.
019800*
019900*---------------------------------------------------------------*
020000* C000 - ONE ACCOUNT-DEACTV-REQUEST AT A TIME.
020100*---------------------------------------------------------------*
020200 C000-PROCESS-REQUESTS.
020300     ADD 1 TO WK-N-ACDA-REQUESTS-READ.
020400     MOVE SPACES                        TO WK-C-ACDA-RESULT.
020500     MOVE "N"                           TO WK-C-ACDA-MATCH-SW.
020600*
020700     PERFORM C010-FIND-ACCOUNT-LOOP
020800        THRU C010-FIND-ACCOUNT-LOOP-EX
020900        VARYING WK-X-ACCT-IDX FROM 1 BY 1
021000        UNTIL WK-X-ACCT-IDX > WK-N-ACCT-TABLE-COUNT.
021100*
021200     IF WK-C-ACDA-MATCH-NOT-FOUND
021300         ADD 1 TO WK-N-ACDA-NOT-FOUND-COUNT
021400         MOVE "NOT-FOUND"                 TO WK-C-ACDA-RESULT
021500     ELSE
021600         PERFORM C100-DEACTIVATE-ACCOUNT
021700            THRU C100-DEACTIVATE-ACCOUNT-EX
021800         ADD 1 TO WK-N-ACDA-DEACTIVATED-COUNT
021900         MOVE "INACTIVE"                   TO WK-C-ACDA-RESULT
022000     END-IF.
022100*
022200     DISPLAY "TRFBACDA REQUEST " WK-N-ACDA-REQUESTS-READ
022300             " RESULT " WK-C-ACDA-RESULT.
022400*
022500     READ ACCT-DEACTV-REQUESTS.
022600 C099-PROCESS-REQUESTS-EX.
022700     EXIT.
022800*
022900 C010-FIND-ACCOUNT-LOOP.
023000     IF WK-T-ACCT-ID(WK-X-ACCT-IDX) = ADRQ-ACCT-ID
023100         MOVE "Y"                    TO WK-C-ACDA-MATCH-SW
023200         SET WK-N-ACDA-MATCH-SUB      TO WK-X-ACCT-IDX
023300     END-IF.
023400 C010-FIND-ACCOUNT-LOOP-EX.
023500     EXIT.
023600*
023700 C100-DEACTIVATE-ACCOUNT.
023800     SET WK-X-ACCT-IDX TO WK-N-ACDA-MATCH-SUB.
023900     MOVE "I"               TO WK-T-ACCT-STATUS(WK-X-ACCT-IDX).
024000     MOVE WK-C-CURRENT-TS   TO WK-T-ACCT-UPDATED-AT(WK-X-ACCT-IDX).
024100 C100-DEACTIVATE-ACCOUNT-EX.
024200     EXIT.
024300*
024400*---------------------------------------------------------------*
024500 D000-WRITE-NEW-MASTER.
024600*---------------------------------------------------------------*
024700     PERFORM D100-WRITE-MASTER-LOOP
024800        THRU D100-WRITE-MASTER-LOOP-EX
024900        VARYING WK-X-ACCT-IDX FROM 1 BY 1
025000        UNTIL WK-X-ACCT-IDX > WK-N-ACCT-TABLE-COUNT.
025100 D099-WRITE-NEW-MASTER-EX.
025200     EXIT.
025300*
025400 D100-WRITE-MASTER-LOOP.
025500     MOVE WK-T-ACCT-REC(WK-X-ACCT-IDX) TO ACCOUNT-RECORD-OUT.
025600     WRITE ACCOUNT-RECORD-OUT.
025700 D100-WRITE-MASTER-LOOP-EX.
025800     EXIT.
025900*
026000*---------------------------------------------------------------*
026100* Z900 - BUILD THE ISO-8601 "NOW" TIMESTAMP.
026200*---------------------------------------------------------------*
026300 Z900-BUILD-TIMESTAMP.
026400     ACCEPT WK-C-TS-WORK(1:8)             FROM DATE YYYYMMDD.
026500     ACCEPT WK-C-TS-WORK(9:8)             FROM TIME.
026600     STRING WK-C-TS-YYYY DELIMITED BY SIZE
026700            "-"          DELIMITED BY SIZE
026800            WK-C-TS-MM   DELIMITED BY SIZE
026900            "-"          DELIMITED BY SIZE
027000            WK-C-TS-DD   DELIMITED BY SIZE
027100            "T"          DELIMITED BY SIZE
027200            WK-C-TS-HH   DELIMITED BY SIZE
027300            ":"          DELIMITED BY SIZE
027400            WK-C-TS-MI   DELIMITED BY SIZE
027500            ":"          DELIMITED BY SIZE
027600            WK-C-TS-SS   DELIMITED BY SIZE
027700            ".000Z"      DELIMITED BY SIZE
027800       INTO WK-C-CURRENT-TS.
027900 Z900-BUILD-TIMESTAMP-EX.
028000     EXIT.
028100*
028200*---------------------------------------------------------------*
028300 Z000-END-PROGRAM-ROUTINE.
028400*---------------------------------------------------------------*
028500     CLOSE ACCT-DEACTV-REQUESTS
028600           ACCOUNT-MASTER-IN
028700           ACCOUNT-MASTER-OUT.
028800     DISPLAY "TRFBACDA - REQUESTS READ    " WK-N-ACDA-REQUESTS-READ.
028900     DISPLAY "TRFBACDA - DEACTIVATED       "
029000             WK-N-ACDA-DEACTIVATED-COUNT.
029100     DISPLAY "TRFBACDA - NOT FOUND         "
029200             WK-N-ACDA-NOT-FOUND-COUNT.
029300     GOBACK.
029400 Z999-END-PROGRAM-ROUTINE-EX.
029500     EXIT.
029600*
029700*---------------------------------------------------------------*
029800 Y900-ABNORMAL-TERMINATION.
029900*---------------------------------------------------------------*
030000     DISPLAY "TRFBACDA - ABNORMAL TERMINATION - FILE STATUS "
030100             WK-C-FILE-STATUS.
030200     MOVE 16 TO RETURN-CODE.
030300     STOP RUN.
030400*
030500******************************************************************
030600************** END OF PROGRAM SOURCE -  TRFBACDA **************
030700******************************************************************
