000100*****************************************************************
000200* CBLKBL  -  LINKAGE AREA FOR CALL "TRFVLKB"                   *
000300*****************************************************************
000400*DESCRIPTION :  PARAMETER AREA PASSED BY CALLERS OF TRFVLKB, THE
000500*               LEAKY-BUCKET RATE LIMITER.  CALLER SETS
000600*               WK-C-LKB-FUNCTION, WK-C-LKB-SUBJECT AND
000700*               WK-C-LKB-NOW; TRFVLKB SETS EVERYTHING ELSE AND
000800*               PERSISTS THE BUCKET STATE.
000900*
001000*================================================================
001100* HISTORY OF MODIFICATION:
001200*================================================================
001300* TAG    DATE       INIT   DESCRIPTION
001400* ------ ---------- ------ --------------------------------------
001500* CB0011 11/02/1993 MHK    INITIAL VERSION
001600* CB0049 17/06/2003 DNG    ADDED WK-C-LKB-FUNCTION SO THE CALLER
001700*                          CAN ASK FOR THE END-OF-RUN CLOSE AS
001800*                          WELL AS THE NORMAL ASSERT (TICKET
001900*                          CB-344 - RATE-LIMIT-STORE NEVER SAVED)
002000*----------------------------------------------------------------*
002100 01  WK-C-LKB-RECORD.
002200     05  WK-C-LKB-INPUT.
002300         10  WK-C-LKB-FUNCTION          PIC X(01)   VALUE "A".
002400             88  WK-C-LKB-FN-IS-ASSERT              VALUE "A".
002500             88  WK-C-LKB-FN-IS-CLOSE                VALUE "C".
002600         10  WK-C-LKB-SUBJECT          PIC X(80).
002700         10  WK-C-LKB-NOW               PIC X(26).
002800*                ISO-8601 UTC "CURRENT" TIME FOR THE LEAK CALC
002900     05  WK-C-LKB-OUTPUT.
003000         10  WK-C-LKB-ALLOWED           PIC X(01).
003100             88  WK-C-LKB-IS-ALLOWED               VALUE "Y".
003200             88  WK-C-LKB-IS-REJECTED              VALUE "N".
003300         10  WK-C-LKB-RETRY-AFTER        PIC 9(09) COMP.
003400*                WHOLE SECONDS, MINIMUM 1, VALID WHEN REJECTED
003500         10  FILLER                       PIC X(10).
