000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TRFVDOC.
000500 AUTHOR.         R SANTOS.
000600 INSTALLATION.   CRUDBANK DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   22 AUG 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CRUDBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - BRAZILIAN TAX DOCUMENT
001200*               VALIDATOR.  STRIPS PUNCTUATION FROM THE RAW
001300*               INPUT AND TESTS IT AS AN 11-DIGIT CPF OR A
001400*               14-DIGIT CNPJ USING THE STANDARD MODULUS-11
001500*               CHECK-DIGIT ALGORITHMS.  A STRING OF ALL
001600*               IDENTICAL DIGITS IS ALWAYS REJECTED.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG    DATE       INIT   DESCRIPTION
002200* ------ ---------- ------ --------------------------------------
002300* CB0013 22/08/1988 RST    INITIAL VERSION - CPF ONLY
002400* CB0027 14/05/1992 MHK    ADD CNPJ SUPPORT FOR CORPORATE
002500*                          ACCOUNTS (TICKET CB-122)
002600* CB0038 19/09/1998 LWT    Y2K REVIEW - NO DATE LOGIC IN THIS
002700*                          ROUTINE, NO CHANGE REQUIRED. SIGNED
002800*                          OFF.
002900* CB0047 30/01/2001 DNG    REJECT ALL-IDENTICAL-DIGIT STRINGS
003000*                          REGARDLESS OF CHECK-DIGIT MATH
003100*                          (TICKET CB-276 - "11111111111" WAS
003200*                          PASSING THE CPF CHECK)
003300* CB0051 14/03/2004 DNG    ADDED A CALL COUNTER FOR THE UPSI-
003400*                          SWITCH-0 DIAGNOSTIC DISPLAY (TICKET
003500*                          CB-349 - SAME REQUEST AS TRFVACF)
003600*----------------------------------------------------------------*
003700 EJECT
003800*****************
003900 ENVIRONMENT DIVISION.
004000*****************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                    CLASS DOC-NUMERIC-CLASS IS "0" THRU "9"
004600                    UPSI-0 IS UPSI-SWITCH-0
004700                      ON  STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.
004900*
005000***************
005100 DATA DIVISION.
005200***************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM TRFVDOC   **".
005700*
005800 01  WK-C-COMMON.
005900     COPY CBCMWS.
006000*
006100 77  WK-N-DOC-CALL-COUNT                PIC 9(05)        COMP
006200                                         VALUE ZERO.
006300*        PLAIN ELEMENTARY COUNTER, NOT PART OF ANY RECORD - LEVEL
006400*        77 PER SHOP STANDARD.  BUMPED ONCE PER CALL IN MAIN-
006500*        MODULE AND DISPLAYED UNDER UPSI-SWITCH-0 - SEE CB0051
006600*
006700 01  WK-C-DOC-WORK-AREA.
006800     05  WK-C-DOC-DIGITS-ONLY        PIC X(20)        VALUE SPACES.
006900*        DIGITS-ONLY VIEW OF THE INPUT, LEFT-JUSTIFIED
007000     05  WK-C-DOC-DIGITS-TABLE REDEFINES WK-C-DOC-DIGITS-ONLY.
007100         10  WK-C-DOC-DIGIT-CHAR OCCURS 20 TIMES
007200                                      PIC X(01).
007300*        CHARACTER-AT-A-TIME VIEW OF WK-C-DOC-DIGITS-ONLY
007400     05  WK-N-DOC-DIGIT-COUNT        PIC 9(02)        COMP.
007500     05  WK-N-DOC-SCAN-SUB            PIC 9(02)        COMP.
007600     05  WK-N-DOC-SUB                 PIC 9(02)        COMP.
007700     05  WK-N-DOC-WEIGHT              PIC S9(02)       COMP.
007800     05  WK-N-DOC-SUM                  PIC S9(05)       COMP-3.
007900     05  WK-N-DOC-REMAINDER            PIC S9(03)       COMP-3.
008000     05  WK-N-DOC-CHECK-DIGIT1          PIC 9(01).
008100     05  WK-N-DOC-CHECK-DIGIT2          PIC 9(01).
008200     05  WK-N-DOC-NUM-POSITIONS         PIC 9(02)       COMP.
008300     05  WK-N-DOC-DISTANCE               PIC S9(02)      COMP.
008400*        DISTANCE OF THE CURRENT DIGIT FROM THE RIGHTMOST
008500*        POSITION SUMMED - USED TO CYCLE THE CNPJ WEIGHT
008600     05  WK-N-DOC-DISTANCE-QUOT          PIC S9(02)      COMP.
008700     05  WK-N-DOC-DISTANCE-REM           PIC S9(02)      COMP.
008800     05  WK-C-DOC-ALL-SAME-SW            PIC X(01)     VALUE "Y".
008900         88  WK-C-DOC-ALL-SAME                     VALUE "Y".
009000         88  WK-C-DOC-NOT-ALL-SAME                 VALUE "N".
009100     05  WK-N-DOC-SUM-R REDEFINES WK-N-DOC-SUM
009200                                       PIC S9(05) COMP-3.
009300*        ALTERNATE VIEW OF THE RUNNING CHECK-DIGIT SUM - KEPT
009400*        SEPARATE SO A DUMP OF THE RAW PACKED BYTES CAN BE
009500*        COMPARED AGAINST THE EDITED VALUE WHEN UPSI-0 IS ON
009600     05  FILLER                          PIC X(10).
009700*
009800 01  WK-N-DOC-DIGIT-TABLE.
009900     05  WK-N-DOC-DIGIT OCCURS 14 TIMES
010000                                      PIC 9(01)        COMP.
010100     05  FILLER                       PIC X(10).
010200 01  WK-N-DOC-DIGIT-TABLE-X REDEFINES WK-N-DOC-DIGIT-TABLE.
010300     05  FILLER                       PIC 9(01) COMP OCCURS 14.
010400*        ALTERNATE (UNNAMED) VIEW RESERVED FOR A FUTURE MERGE OF
010500*        THE CPF/CNPJ TABLES - NOT YET WIRED IN, LEFT IN PLACE
010600*        PER CB0047 REVIEW NOTES
010700*
010800*****************
010900 LINKAGE SECTION.
011000*****************
011100 COPY CBDOCL.
011200 EJECT
011300********************************************
011400 PROCEDURE DIVISION USING WK-C-DOC-RECORD.
011500********************************************
011600 MAIN-MODULE.
011700     ADD 1 TO WK-N-DOC-CALL-COUNT.
011800     IF U0-ON
011900         DISPLAY "TRFVDOC - DIAGNOSTIC - CALL COUNT "
012000                 WK-N-DOC-CALL-COUNT
012100     END-IF.
012200     PERFORM A000-VALIDATE-DOCUMENT
012300        THRU A099-VALIDATE-DOCUMENT-EX.
012400     GOBACK.
012500*
012600*---------------------------------------------------------------*
012700 A000-VALIDATE-DOCUMENT.
012800*---------------------------------------------------------------*
012900     MOVE "N"                         TO WK-C-DOC-VALID.
013000     MOVE SPACES                      TO WK-C-DOC-NORMALIZED
013100                                           WK-C-DOC-ERROR-MSG.
013200     MOVE ZERO                        TO WK-C-DOC-LEN.
013300*
013400     PERFORM A100-EXTRACT-DIGITS
013500        THRU A100-EXTRACT-DIGITS-EX.
013600     PERFORM A150-CHECK-ALL-IDENTICAL
013700        THRU A150-CHECK-ALL-IDENTICAL-EX.
013800*
013900     IF WK-C-DOC-ALL-SAME
014000         MOVE "Document must be a valid CPF or CNPJ"
014100                                       TO WK-C-DOC-ERROR-MSG
014200         GO TO A099-VALIDATE-DOCUMENT-EX
014300     END-IF.
014400*
014500     IF WK-N-DOC-DIGIT-COUNT = 11
014600         PERFORM A200-VALIDATE-AS-CPF
014700            THRU A200-VALIDATE-AS-CPF-EX
014800     ELSE
014900         IF WK-N-DOC-DIGIT-COUNT = 14
015000             PERFORM A300-VALIDATE-AS-CNPJ
015100                THRU A300-VALIDATE-AS-CNPJ-EX
015200         ELSE
015300             MOVE "Document must be a valid CPF or CNPJ"
015400                                       TO WK-C-DOC-ERROR-MSG
015500         END-IF
015600     END-IF.
015700*
015800 A099-VALIDATE-DOCUMENT-EX.
015900     EXIT.
016000*
016100*---------------------------------------------------------------*
016200* A100 - STRIP EVERYTHING BUT DIGITS 0-9 FROM THE RAW INPUT.
016300*---------------------------------------------------------------*
016400 A100-EXTRACT-DIGITS.
016500     MOVE SPACES                      TO WK-C-DOC-DIGITS-ONLY.
016600     MOVE ZERO                        TO WK-N-DOC-DIGIT-COUNT.
016700     PERFORM A110-SCAN-DIGITS-LOOP
016800        THRU A110-SCAN-DIGITS-LOOP-EX
016900        VARYING WK-N-DOC-SCAN-SUB FROM 1 BY 1
017000        UNTIL WK-N-DOC-SCAN-SUB > 20.
017100*        CONVERT THE CHARACTER VIEW INTO THE NUMERIC DIGIT TABLE
017200     PERFORM A120-BUILD-DIGIT-TABLE-LOOP
017300        THRU A120-BUILD-DIGIT-TABLE-LOOP-EX
017400        VARYING WK-N-DOC-SUB FROM 1 BY 1
017500        UNTIL WK-N-DOC-SUB > WK-N-DOC-DIGIT-COUNT
017600           OR WK-N-DOC-SUB > 14.
017700 A100-EXTRACT-DIGITS-EX.
017800     EXIT.
017900*
018000 A110-SCAN-DIGITS-LOOP.
018100     IF WK-C-DOC-INPUT(WK-N-DOC-SCAN-SUB:1) >= "0"
018200        AND WK-C-DOC-INPUT(WK-N-DOC-SCAN-SUB:1) <= "9"
018300         ADD 1 TO WK-N-DOC-DIGIT-COUNT
018400         MOVE WK-C-DOC-INPUT(WK-N-DOC-SCAN-SUB:1)
018500            TO WK-C-DOC-DIGIT-CHAR(WK-N-DOC-DIGIT-COUNT)
018600     END-IF.
018700 A110-SCAN-DIGITS-LOOP-EX.
018800     EXIT.
018900*
019000 A120-BUILD-DIGIT-TABLE-LOOP.
019100     MOVE WK-C-DOC-DIGIT-CHAR(WK-N-DOC-SUB)
019200        TO WK-N-DOC-DIGIT(WK-N-DOC-SUB).
019300 A120-BUILD-DIGIT-TABLE-LOOP-EX.
019400     EXIT.
019500*
019600*---------------------------------------------------------------*
019700* A150 - "00000000000" AND LIKE STRINGS ARE ALWAYS INVALID,
019800* REGARDLESS OF WHAT THE CHECK-DIGIT MATH SAYS.
019900*---------------------------------------------------------------*
020000 A150-CHECK-ALL-IDENTICAL.
020100     MOVE "Y"                          TO WK-C-DOC-ALL-SAME-SW.
020200     IF WK-N-DOC-DIGIT-COUNT = 11 OR WK-N-DOC-DIGIT-COUNT = 14
020300         PERFORM A160-CHECK-IDENTICAL-LOOP
020400            THRU A160-CHECK-IDENTICAL-LOOP-EX
020500            VARYING WK-N-DOC-SUB FROM 2 BY 1
020600            UNTIL WK-N-DOC-SUB > WK-N-DOC-DIGIT-COUNT
020700     ELSE
020800         MOVE "N"                      TO WK-C-DOC-ALL-SAME-SW
020900     END-IF.
021000 A150-CHECK-ALL-IDENTICAL-EX.
021100     EXIT.
021200*
021300 A160-CHECK-IDENTICAL-LOOP.
021400     IF WK-N-DOC-DIGIT(WK-N-DOC-SUB) NOT =
021500        WK-N-DOC-DIGIT(1)
021600         MOVE "N"              TO WK-C-DOC-ALL-SAME-SW
021700     END-IF.
021800 A160-CHECK-IDENTICAL-LOOP-EX.
021900     EXIT.
022000*
022100*---------------------------------------------------------------*
022200* A200 - VALIDATE AN 11-DIGIT STRING AS A CPF.  FIRST CHECK
022300* DIGIT COVERS POSITIONS 1-9 WITH WEIGHTS 10 DOWN TO 2; SECOND
022400* COVERS POSITIONS 1-10 WITH WEIGHTS 11 DOWN TO 2.
022500*---------------------------------------------------------------*
022600 A200-VALIDATE-AS-CPF.
022700     MOVE 9                           TO WK-N-DOC-NUM-POSITIONS.
022800     PERFORM B100-CPF-CHECK-DIGIT
022900        THRU B100-CPF-CHECK-DIGIT-EX.
023000     MOVE WK-N-DOC-CHECK-DIGIT1        TO WK-N-DOC-CHECK-DIGIT2.
023100*        SAVE THE 1ST COMPUTED CHECK DIGIT - THE TABLE IS NOT
023200*        TOUCHED, SO THE ORIGINAL DIGIT 10 IS STILL INTACT FOR
023300*        THE 2ND CHECK-DIGIT SUM BELOW
023400     MOVE 10                          TO WK-N-DOC-NUM-POSITIONS.
023500     PERFORM B100-CPF-CHECK-DIGIT
023600        THRU B100-CPF-CHECK-DIGIT-EX.
023700*
023800     IF WK-N-DOC-CHECK-DIGIT2 = WK-N-DOC-DIGIT(10)
023900          AND WK-N-DOC-CHECK-DIGIT1 = WK-N-DOC-DIGIT(11)
024000         MOVE "Y"                      TO WK-C-DOC-VALID
024100         MOVE "C"                      TO WK-C-DOC-KIND
024200         MOVE 11                       TO WK-C-DOC-LEN
024300         PERFORM A900-BUILD-NORMALIZED
024400            THRU A900-BUILD-NORMALIZED-EX
024500     ELSE
024600         MOVE "Document must be a valid CPF or CNPJ"
024700                                       TO WK-C-DOC-ERROR-MSG
024800     END-IF.
024900 A200-VALIDATE-AS-CPF-EX.
025000     EXIT.
025100*
025200*---------------------------------------------------------------*
025300* B100 - SHARED CPF CHECK-DIGIT CALCULATION. CALLER SETS
025400* WK-N-DOC-NUM-POSITIONS (9 FOR THE 1ST DIGIT, 10 FOR THE 2ND);
025500* WEIGHT STARTS AT NUM-POSITIONS+1 AND COUNTS DOWN TO 2.
025600*---------------------------------------------------------------*
025700 B100-CPF-CHECK-DIGIT.
025800     MOVE ZERO                         TO WK-N-DOC-SUM.
025900     COMPUTE WK-N-DOC-WEIGHT = WK-N-DOC-NUM-POSITIONS + 1.
026000     PERFORM B110-CPF-SUM-LOOP
026100        THRU B110-CPF-SUM-LOOP-EX
026200        VARYING WK-N-DOC-SUB FROM 1 BY 1
026300        UNTIL WK-N-DOC-SUB > WK-N-DOC-NUM-POSITIONS.
026400     DIVIDE WK-N-DOC-SUM BY 11
026500         GIVING WK-N-DOC-SUB
026600         REMAINDER WK-N-DOC-REMAINDER.
026700     COMPUTE WK-N-DOC-REMAINDER = 11 - WK-N-DOC-REMAINDER.
026800     IF WK-N-DOC-REMAINDER >= 10
026900         MOVE 0                        TO WK-N-DOC-CHECK-DIGIT1
027000     ELSE
027100         MOVE WK-N-DOC-REMAINDER        TO WK-N-DOC-CHECK-DIGIT1
027200     END-IF.
027300 B100-CPF-CHECK-DIGIT-EX.
027400     EXIT.
027500*
027600 B110-CPF-SUM-LOOP.
027700     COMPUTE WK-N-DOC-SUM = WK-N-DOC-SUM +
027800         (WK-N-DOC-DIGIT(WK-N-DOC-SUB) * WK-N-DOC-WEIGHT).
027900     SUBTRACT 1 FROM WK-N-DOC-WEIGHT.
028000 B110-CPF-SUM-LOOP-EX.
028100     EXIT.
028200*
028300*---------------------------------------------------------------*
028400* A300 - VALIDATE A 14-DIGIT STRING AS A CNPJ.  FIRST CHECK
028500* DIGIT COVERS POSITIONS 1-12, SECOND COVERS POSITIONS 1-13;
028600* WEIGHTS CYCLE 2 THRU 9 STARTING FROM THE RIGHTMOST POSITION
028700* SUMMED.
028800*---------------------------------------------------------------*
028900 A300-VALIDATE-AS-CNPJ.
029000     MOVE 12                          TO WK-N-DOC-NUM-POSITIONS.
029100     PERFORM B200-CNPJ-CHECK-DIGIT
029200        THRU B200-CNPJ-CHECK-DIGIT-EX.
029300     MOVE WK-N-DOC-CHECK-DIGIT1        TO WK-N-DOC-CHECK-DIGIT2.
029400*        SAVE THE 1ST COMPUTED CHECK DIGIT - THE TABLE IS NOT
029500*        TOUCHED, SO THE ORIGINAL DIGIT 13 IS STILL INTACT FOR
029600*        THE 2ND CHECK-DIGIT SUM BELOW
029700     MOVE 13                          TO WK-N-DOC-NUM-POSITIONS.
029800     PERFORM B200-CNPJ-CHECK-DIGIT
029900        THRU B200-CNPJ-CHECK-DIGIT-EX.
030000*
030100     IF WK-N-DOC-CHECK-DIGIT2 = WK-N-DOC-DIGIT(13)
030200          AND WK-N-DOC-CHECK-DIGIT1 = WK-N-DOC-DIGIT(14)
030300         MOVE "Y"                      TO WK-C-DOC-VALID
030400         MOVE "J"                      TO WK-C-DOC-KIND
030500         MOVE 14                       TO WK-C-DOC-LEN
030600         PERFORM A900-BUILD-NORMALIZED
030700            THRU A900-BUILD-NORMALIZED-EX
030800     ELSE
030900         MOVE "Document must be a valid CPF or CNPJ"
031000                                       TO WK-C-DOC-ERROR-MSG
031100     END-IF.
031200 A300-VALIDATE-AS-CNPJ-EX.
031300     EXIT.
031400*
031500*---------------------------------------------------------------*
031600* B200 - SHARED CNPJ CHECK-DIGIT CALCULATION. CALLER SETS
031700* WK-N-DOC-NUM-POSITIONS (12 FOR THE 1ST DIGIT, 13 FOR THE
031800* 2ND). WEIGHT AT THE RIGHTMOST SUMMED POSITION IS ALWAYS 2,
031900* INCREASING TOWARD THE LEFT AND WRAPPING FROM 9 BACK TO 2.
032000*---------------------------------------------------------------*
032100 B200-CNPJ-CHECK-DIGIT.
032200     MOVE ZERO                         TO WK-N-DOC-SUM.
032300     PERFORM B210-CNPJ-SUM-LOOP
032400        THRU B210-CNPJ-SUM-LOOP-EX
032500        VARYING WK-N-DOC-SUB FROM 1 BY 1
032600        UNTIL WK-N-DOC-SUB > WK-N-DOC-NUM-POSITIONS.
032700     DIVIDE WK-N-DOC-SUM BY 11
032800         GIVING WK-N-DOC-SUB
032900         REMAINDER WK-N-DOC-REMAINDER.
033000     IF WK-N-DOC-REMAINDER < 2
033100         MOVE 0                        TO WK-N-DOC-CHECK-DIGIT1
033200     ELSE
033300         COMPUTE WK-N-DOC-CHECK-DIGIT1 = 11 - WK-N-DOC-REMAINDER
033400     END-IF.
033500 B200-CNPJ-CHECK-DIGIT-EX.
033600     EXIT.
033700*
033800 B210-CNPJ-SUM-LOOP.
033900     COMPUTE WK-N-DOC-DISTANCE =
034000         WK-N-DOC-NUM-POSITIONS - WK-N-DOC-SUB.
034100     DIVIDE WK-N-DOC-DISTANCE BY 8
034200         GIVING WK-N-DOC-DISTANCE-QUOT
034300         REMAINDER WK-N-DOC-DISTANCE-REM.
034400     COMPUTE WK-N-DOC-WEIGHT = 2 + WK-N-DOC-DISTANCE-REM.
034500     COMPUTE WK-N-DOC-SUM = WK-N-DOC-SUM +
034600         (WK-N-DOC-DIGIT(WK-N-DOC-SUB) * WK-N-DOC-WEIGHT).
034700 B210-CNPJ-SUM-LOOP-EX.
034800     EXIT.
034900*
035000*---------------------------------------------------------------*
035100* A900 - LEFT-JUSTIFY THE DIGIT STRING INTO THE OUTPUT FIELD,
035200* ZERO-FILLING ANY UNUSED TRAILING POSITIONS.
035300*---------------------------------------------------------------*
035400 A900-BUILD-NORMALIZED.
035500     MOVE ZEROS                       TO WK-C-DOC-NORMALIZED.
035600     PERFORM A910-BUILD-NORMALIZED-LOOP
035700        THRU A910-BUILD-NORMALIZED-LOOP-EX
035800        VARYING WK-N-DOC-SUB FROM 1 BY 1
035900        UNTIL WK-N-DOC-SUB > WK-C-DOC-LEN.
036000 A900-BUILD-NORMALIZED-EX.
036100     EXIT.
036200*
036300 A910-BUILD-NORMALIZED-LOOP.
036400     MOVE WK-N-DOC-DIGIT(WK-N-DOC-SUB)
036500        TO WK-C-DOC-NORMALIZED(WK-N-DOC-SUB:1).
036600 A910-BUILD-NORMALIZED-LOOP-EX.
036700     EXIT.
036800*
036900******************************************************************
037000************** END OF PROGRAM SOURCE -  TRFVDOC ***************
037100******************************************************************
