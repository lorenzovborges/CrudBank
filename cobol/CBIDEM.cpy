000100*****************************************************************
000200* CBIDEM  -  IDEMPOTENCY-RECORD (IDEMPOTENCY-STORE FILE LAYOUT)*
000300*****************************************************************
000400*DESCRIPTION :  ONE ENTRY PER (SOURCE ACCOUNT, IDEMPOTENCY KEY)
000500*               PAIR SEEN BY TRFBXFER.  KEPT IN A WORKING-STORAGE
000600*               TABLE FOR THE DURATION OF A RUN (SEE TRFBXFER
000700*               PARAGRAPHS C000/C100) AND REWRITTEN TO THE FILE
000800*               AT PARAGRAPHS H000/H100.
000900*
001000*================================================================
001100* HISTORY OF MODIFICATION:
001200*================================================================
001300* TAG    DATE       INIT   DESCRIPTION
001400* ------ ---------- ------ --------------------------------------
001500* CB0004 22/08/1988 RST    INITIAL VERSION
001600* CB0040 19/09/1998 LWT    Y2K REVIEW - TIMESTAMPS NOW 26 CHAR
001700*                          ISO-8601, ADDED EXPIRY-PARTS REDEFINES
001800*----------------------------------------------------------------*
001900 01  IDEMPOTENCY-RECORD.
002000     05  IDEM-SOURCE-ACCT-ID         PIC X(24).
002100*        SOURCE ACCOUNT ID (PART OF UNIQUENESS KEY WITH IDEM-KEY)
002200     05  IDEM-KEY                    PIC X(128).
002300*        CLIENT IDEMPOTENCY KEY
002400     05  IDEM-REQUEST-HASH            PIC X(64).
002500*        SHA-256 HEX DIGEST OF FROM|TO|AMOUNT|DESCRIPTION
002600     05  IDEM-RESPONSE-PAYLOAD        PIC X(512).
002700*        SERIALIZED RESULT OF THE TRANSFER ONCE COMPLETED;
002800*        BLANK WHILE PENDING
002900     05  IDEM-CREATED-AT              PIC X(26).
003000*        ISO-8601 UTC TIMESTAMP RECORD WAS CREATED
003100     05  IDEM-EXPIRES-AT              PIC X(26).
003200*        ISO-8601 UTC TIMESTAMP RECORD EXPIRES (CREATED + TTL HRS)
003300     05  IDEM-EXPIRES-AT-PARTS REDEFINES IDEM-EXPIRES-AT.
003400         10  IDEM-EXPIRES-AT-YYYY     PIC 9(04).
003500         10  FILLER                   PIC X(01).
003600         10  IDEM-EXPIRES-AT-MM       PIC 9(02).
003700         10  FILLER                   PIC X(01).
003800         10  IDEM-EXPIRES-AT-DD       PIC 9(02).
003900         10  FILLER                   PIC X(16).
004000     05  FILLER                       PIC X(10).
