000100*****************************************************************
000200* CBLKB   -  LEAKY-BUCKET-STATE  (RATE-LIMIT-STORE LAYOUT)     *
000300*****************************************************************
000400*DESCRIPTION :  ONE ENTRY PER RATE-LIMIT SUBJECT, E.G.
000500*               "account:<id>:mutation:transferFunds".  KEPT IN
000600*               A WORKING-STORAGE TABLE FOR THE DURATION OF A
000700*               RUN BY TRFVLKB - SEE THAT PROGRAM'S A000.
000800*
000900*================================================================
001000* HISTORY OF MODIFICATION:
001100*================================================================
001200* TAG    DATE       INIT   DESCRIPTION
001300* ------ ---------- ------ --------------------------------------
001400* CB0005 22/08/1988 RST    INITIAL VERSION
001500* CB0041 19/09/1998 LWT    Y2K REVIEW - TIMESTAMPS NOW 26 CHAR
001600*----------------------------------------------------------------*
001700 01  LEAKY-BUCKET-STATE.
001800     05  LB-SUBJECT                  PIC X(80).
001900*        RATE-LIMIT SUBJECT KEY
002000     05  LB-WATER-LEVEL               PIC S9(7)V9(4) COMP-3.
002100*        CURRENT BUCKET FILL LEVEL (FRACTIONAL UNITS)
002200     05  LB-LAST-LEAK-AT              PIC X(26).
002300*        ISO-8601 UTC TIMESTAMP WATER LEVEL WAS LAST COMPUTED
002400     05  LB-LAST-LEAK-AT-PARTS REDEFINES LB-LAST-LEAK-AT.
002500         10  LB-LAST-LEAK-AT-YYYY     PIC 9(04).
002600         10  FILLER                   PIC X(22).
002700     05  LB-UPDATED-AT                PIC X(26).
002800*        ISO-8601 UTC TIMESTAMP RECORD WAS LAST SAVED
002900     05  FILLER                       PIC X(14).
