000100*****************************************************************
000200* CBACCT  -  ACCOUNT-RECORD  (ACCOUNT-MASTER FILE LAYOUT)       *
000300*****************************************************************
000400*DESCRIPTION :  ONE ENTRY PER CRUDBANK ACCOUNT.  LOGICAL KEY IS
000500*               ACCT-ID.  (ACCT-BRANCH, ACCT-NUMBER) MUST BE
000600*               UNIQUE ACROSS THE FILE - ENFORCED IN-PROGRAM, SEE
000700*               TRFBACCR PARAGRAPH B200.
000800*
000900*================================================================
001000* HISTORY OF MODIFICATION:
001100*================================================================
001200* TAG    DATE       INIT   DESCRIPTION
001300* ------ ---------- ------ --------------------------------------
001400* CB0002 14/03/1987 RST    INITIAL VERSION
001500* CB0019 05/05/1993 MHK    WIDEN ACCT-OWNER-NAME 80 TO 120 CHARS
001600*                          (TICKET CB-190 - LONGER LEGAL NAMES)
001700* CB0031 19/09/1998 LWT    Y2K REVIEW - TIMESTAMPS NOW 4-DIGIT
001800*                          CENTURY, WIDENED 20 TO 26 CHARS. ADDED
001900*                          DATE-PARTS REDEFINES FOR REPORT PROGS.
002000*----------------------------------------------------------------*
002100 01  ACCOUNT-RECORD.
002200     05  ACCT-ID                    PIC X(24).
002300*        INTERNAL ACCOUNT IDENTIFIER (GENERATED KEY)
002400     05  ACCT-OWNER-NAME            PIC X(120).
002500*        NORMALIZED OWNER NAME, 3-120 CHARS, COLLAPSED BLANKS
002600     05  ACCT-DOCUMENT               PIC X(14).
002700*        NORMALIZED CPF (11 DIGITS) OR CNPJ (14 DIGITS),
002800*        LEFT-JUSTIFIED, ZERO-FILLED UNUSED TRAILING POSITIONS
002900     05  ACCT-DOCUMENT-NUM REDEFINES ACCT-DOCUMENT PIC 9(14).
003000*        NUMERIC VIEW OF ACCT-DOCUMENT - USED BY TRFVDOC CALLERS
003100*        THAT NEED THE DOCUMENT AS A NUMBER RATHER THAN TEXT
003200     05  ACCT-DOCUMENT-LEN          PIC 9(02).
003300*        11 OR 14 - WHICH DOCUMENT KIND IS STORED
003400     05  ACCT-BRANCH                PIC 9(04).
003500*        4-DIGIT BRANCH CODE
003600     05  ACCT-NUMBER                PIC X(13).
003700*        ACCOUNT NUMBER, PATTERN 5-12 DIGITS (- CHECK DIGIT)
003800     05  ACCT-CURRENCY               PIC X(03).
003900*        CURRENCY CODE, ALWAYS "BRL"
004000     05  ACCT-BALANCE                PIC S9(11)V99 COMP-3.
004100*        CURRENT BALANCE, 2 DECIMALS, SIGNED PACKED DECIMAL
004200     05  ACCT-STATUS                 PIC X(01).
004300         88  ACCT-ACTIVE                        VALUE "A".
004400         88  ACCT-INACTIVE                      VALUE "I".
004500     05  ACCT-VERSION                PIC 9(09).
004600*        OPTIMISTIC-LOCK / AUDIT VERSION COUNTER
004700     05  ACCT-CREATED-AT             PIC X(26).
004800*        ISO-8601 UTC TIMESTAMP OF CREATION
004900     05  ACCT-CREATED-AT-PARTS REDEFINES ACCT-CREATED-AT.
005000         10  ACCT-CREATED-AT-YYYY    PIC 9(04).
005100         10  FILLER                  PIC X(01).
005200         10  ACCT-CREATED-AT-MM      PIC 9(02).
005300         10  FILLER                  PIC X(01).
005400         10  ACCT-CREATED-AT-DD      PIC 9(02).
005500         10  FILLER                  PIC X(16).
005600     05  ACCT-UPDATED-AT             PIC X(26).
005700*        ISO-8601 UTC TIMESTAMP OF LAST UPDATE
005800     05  ACCT-UPDATED-AT-PARTS REDEFINES ACCT-UPDATED-AT.
005900         10  ACCT-UPDATED-AT-YYYY    PIC 9(04).
006000         10  FILLER                  PIC X(22).
006100     05  FILLER                      PIC X(30).
