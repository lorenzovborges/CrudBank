000100*****************************************************************
000200* CBXREQ  -  TRANSFER-REQUEST  (TRANSFER-REQUESTS FILE LAYOUT) *
000300*****************************************************************
000400*DESCRIPTION :  ONE ENTRY PER TRANSFER REQUESTED OF TRFBXFER,
000500*               PROCESSED IN FILE ORDER.
000600*
000700*================================================================
000800* HISTORY OF MODIFICATION:
000900*================================================================
001000* TAG    DATE       INIT   DESCRIPTION
001100* ------ ---------- ------ --------------------------------------
001200* CB0006 22/08/1988 RST    INITIAL VERSION
001300*----------------------------------------------------------------*
001400 01  TRANSFER-REQUEST.
001500     05  REQ-FROM-ACCT-ID             PIC X(24).
001600*        SOURCE ACCOUNT ID
001700     05  REQ-TO-ACCT-ID                PIC X(24).
001800*        DESTINATION ACCOUNT ID
001900     05  REQ-AMOUNT                    PIC S9(11)V99.
002000*        AMOUNT REQUESTED, AT MOST 2 DECIMALS ON INPUT
002100     05  REQ-AMOUNT-3DEC REDEFINES REQ-AMOUNT
002200                                       PIC S9(10)V999.
002300*        3-DECIMAL DIAGNOSTIC OVERLAY - NOT USED ON THE CALL TO
002400*        TRFVMNY (THAT PROGRAM'S A100-CHECK-SCALE SHIFTS THE
002500*        2-DECIMAL LINKAGE AMOUNT ITSELF), KEPT HERE SO A DUMP OF
002600*        A TRANSFER-REQUEST CAN BE EYEBALLED TO 3 PLACES
002700     05  REQ-DESCRIPTION               PIC X(140).
002800*        RAW DESCRIPTION TEXT
002900     05  REQ-IDEMPOTENCY-KEY            PIC X(128).
003000*        RAW IDEMPOTENCY KEY
003100     05  FILLER                         PIC X(10).
