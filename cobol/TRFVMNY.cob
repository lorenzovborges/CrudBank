000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TRFVMNY.
000500 AUTHOR.         R SANTOS.
000600 INSTALLATION.   CRUDBANK DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   14 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       CRUDBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - MONETARY AMOUNT VALIDATOR AND
001200*               NORMALIZER.  USED FOR TRANSFER AMOUNTS (MODE "P"
001300*               - MUST BE GREATER THAN ZERO) AND INITIAL ACCOUNT
001400*               BALANCES (MODE "N" - MUST BE ZERO OR GREATER).
001500*               REJECTS RATHER THAN ROUNDS WHEN THE INPUT CARRIES
001600*               A NON-ZERO THIRD DECIMAL DIGIT.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG    DATE       INIT   DESCRIPTION
002200* ------ ---------- ------ --------------------------------------
002300* CB0012 14/03/1987 RST    INITIAL VERSION
002400* CB0025 02/11/1991 MHK    ADD MODE "N" (NON-NEGATIVE) FOR
002500*                          ACCOUNT OPENING BALANCES (TICKET
002600*                          CB-108)
002700* CB0037 19/09/1998 LWT    Y2K REVIEW - NO DATE LOGIC IN THIS
002800*                          ROUTINE, NO CHANGE REQUIRED. SIGNED
002900*                          OFF.
003000* CB0052 07/06/2002 DNG    BUILD WK-C-MNY-AMOUNT-STR FOR THE
003100*                          TRFBXFER IDEMPOTENCY HASH INPUT
003200*                          (TICKET CB-341)
003300* CB0053 14/03/2004 DNG    ADDED A CALL COUNTER FOR THE UPSI-
003400*                          SWITCH-0 DIAGNOSTIC DISPLAY (TICKET
003500*                          CB-349 - SAME REQUEST AS TRFVACF)
003600*----------------------------------------------------------------*
003700 EJECT
003800*****************
003900 ENVIRONMENT DIVISION.
004000*****************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.
004800*
004900***************
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM TRFVMNY   **".
005600*
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY CBCMWS.
006000*
006100 77  WK-N-MNY-CALL-COUNT                PIC 9(05)        COMP
006200                                         VALUE ZERO.
006300*        PLAIN ELEMENTARY COUNTER, NOT PART OF ANY RECORD - LEVEL
006400*        77 PER SHOP STANDARD.  BUMPED ONCE PER CALL IN MAIN-
006500*        MODULE AND DISPLAYED UNDER UPSI-SWITCH-0 - SEE CB0053
006600*
006700 01  WK-N-MNY-WORK-AREA.
006800     05  WK-N-MNY-THOUSANDTHS        PIC S9(14)       COMP-3.
006900*        WK-C-MNY-AMOUNT-IN SHIFTED TO AN INTEGER OF THOUSANDTHS
007000     05  WK-N-MNY-ABS-THOUSANDTHS REDEFINES
007100         WK-N-MNY-THOUSANDTHS        PIC S9(14)       COMP-3.
007200*        SEE A110 - THIS FIELD IS OVERWRITTEN WITH THE ABSOLUTE
007300*        VALUE OF WK-N-MNY-THOUSANDTHS BEFORE THE REMAINDER CHECK
007400     05  WK-N-MNY-QUOTIENT            PIC S9(13)       COMP-3.
007500     05  WK-N-MNY-REMAINDER3          PIC S9(03)       COMP-3.
007600*        THIRD DECIMAL DIGIT OF THE RAW INPUT - MUST BE ZERO
007700     05  WK-N-MNY-SIGN-SAVE           PIC S9(01)       COMP.
007800     05  FILLER                       PIC X(10).
007900*
008000 01  WK-C-MNY-EDIT-AREA.
008100     05  WK-C-MNY-EDIT                PIC -(10)9.99.
008200     05  WK-C-MNY-EDIT-X REDEFINES WK-C-MNY-EDIT
008300                                       PIC X(14).
008400*
008500 01  WK-C-MNY-REPORT-AREA.
008600     05  WK-C-MNY-REPORT-EDIT         PIC Z,ZZZ,ZZ9.99-.
008700     05  WK-C-MNY-REPORT-EDIT-X REDEFINES WK-C-MNY-REPORT-EDIT
008800                                       PIC X(14).
008900*        ALTERNATE VIEW USED BY CALLERS THAT WANT THE PRINTABLE
009000*        REPORT FORM OF THE AMOUNT WITHOUT A SEPARATE MOVE
009100*
009200*****************
009300 LINKAGE SECTION.
009400*****************
009500 COPY CBMNYL.
009600 EJECT
009700********************************************
009800 PROCEDURE DIVISION USING WK-C-MNY-RECORD.
009900********************************************
010000 MAIN-MODULE.
010100     ADD 1 TO WK-N-MNY-CALL-COUNT.
010200     IF U0-ON
010300         DISPLAY "TRFVMNY - DIAGNOSTIC - CALL COUNT "
010400                 WK-N-MNY-CALL-COUNT
010500     END-IF.
010600     PERFORM A000-VALIDATE-AMOUNT
010700        THRU A099-VALIDATE-AMOUNT-EX.
010800     GOBACK.
010900*
011000*---------------------------------------------------------------*
011100 A000-VALIDATE-AMOUNT.
011200*---------------------------------------------------------------*
011300     MOVE "Y"                        TO WK-C-MNY-VALID.
011400     MOVE SPACES                     TO WK-C-MNY-ERROR-CD
011500                                         WK-C-MNY-ERROR-MSG.
011600     MOVE ZERO                       TO WK-C-MNY-AMOUNT-OUT.
011700     MOVE SPACES                     TO WK-C-MNY-AMOUNT-STR.
011800*
011900     PERFORM A100-CHECK-SCALE
012000        THRU A100-CHECK-SCALE-EX.
012100     IF WK-C-MNY-IS-INVALID
012200         GO TO A099-VALIDATE-AMOUNT-EX.
012300*
012400     MOVE WK-C-MNY-AMOUNT-IN          TO WK-C-MNY-AMOUNT-OUT.
012500*
012600     PERFORM A200-CHECK-SIGN-RULE
012700        THRU A200-CHECK-SIGN-RULE-EX.
012800     IF WK-C-MNY-IS-INVALID
012900         GO TO A099-VALIDATE-AMOUNT-EX.
013000*
013100     PERFORM A300-BUILD-AMOUNT-STRING
013200        THRU A300-BUILD-AMOUNT-STRING-EX.
013300*
013400 A099-VALIDATE-AMOUNT-EX.
013500     EXIT.
013600*
013700*---------------------------------------------------------------*
013800* A100 - REJECT INPUT WHOSE THIRD DECIMAL DIGIT IS NOT ZERO.
013900* NO ROUNDING IS EVER PERFORMED HERE - EXCESS PRECISION IS A
014000* HARD VALIDATION ERROR.
014100*---------------------------------------------------------------*
014200 A100-CHECK-SCALE.
014300     MOVE "Y"                         TO WK-C-MNY-VALID.
014400     COMPUTE WK-N-MNY-THOUSANDTHS = WK-C-MNY-AMOUNT-IN * 1000.
014500     IF WK-N-MNY-THOUSANDTHS < 0
014600         MOVE 1                       TO WK-N-MNY-SIGN-SAVE
014700         COMPUTE WK-N-MNY-ABS-THOUSANDTHS
014800               = WK-N-MNY-THOUSANDTHS * -1
014900     ELSE
015000         MOVE 0                       TO WK-N-MNY-SIGN-SAVE
015100     END-IF.
015200     DIVIDE WK-N-MNY-ABS-THOUSANDTHS BY 10
015300         GIVING WK-N-MNY-QUOTIENT
015400         REMAINDER WK-N-MNY-REMAINDER3.
015500     IF WK-N-MNY-REMAINDER3 NOT = ZERO
015600         MOVE "N"                     TO WK-C-MNY-VALID
015700         MOVE "CB0501"                TO WK-C-MNY-ERROR-CD
015800         MOVE "Amount must have at most 2 decimal places"
015900                                       TO WK-C-MNY-ERROR-MSG
016000     END-IF.
016100 A100-CHECK-SCALE-EX.
016200     EXIT.
016300*
016400*---------------------------------------------------------------*
016500* A200 - APPLY THE SIGN RULE FOR THE REQUESTED MODE.
016600*---------------------------------------------------------------*
016700 A200-CHECK-SIGN-RULE.
016800     MOVE "Y"                         TO WK-C-MNY-VALID.
016900     IF WK-C-MNY-POSITIVE
017000         IF WK-C-MNY-AMOUNT-OUT NOT > ZERO
017100             MOVE "N"                 TO WK-C-MNY-VALID
017200             MOVE "CB0502"            TO WK-C-MNY-ERROR-CD
017300             MOVE "Amount must be greater than zero"
017400                                       TO WK-C-MNY-ERROR-MSG
017500         END-IF
017600     ELSE
017700         IF WK-C-MNY-AMOUNT-OUT < ZERO
017800             MOVE "N"                 TO WK-C-MNY-VALID
017900             MOVE "CB0503"            TO WK-C-MNY-ERROR-CD
018000             MOVE "Amount must be zero or greater"
018100                                       TO WK-C-MNY-ERROR-MSG
018200         END-IF
018300     END-IF.
018400 A200-CHECK-SIGN-RULE-EX.
018500     EXIT.
018600*
018700*---------------------------------------------------------------*
018800* A300 - RENDER THE NORMALIZED AMOUNT AS A SIGNED DECIMAL
018900* STRING, FOR USE BY TRFBXFER WHEN BUILDING THE IDEMPOTENCY
019000* REQUEST HASH INPUT.
019100*---------------------------------------------------------------*
019200 A300-BUILD-AMOUNT-STRING.
019300     MOVE WK-C-MNY-AMOUNT-OUT          TO WK-C-MNY-EDIT.
019400     MOVE WK-C-MNY-EDIT-X               TO WK-C-MNY-AMOUNT-STR.
019500 A300-BUILD-AMOUNT-STRING-EX.
019600     EXIT.
019700*
019800******************************************************************
019900************** END OF PROGRAM SOURCE -  TRFVMNY ***************
020000******************************************************************
