000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TRFBACCR.
000500 AUTHOR.         R SANTOS.
000600 INSTALLATION.   CRUDBANK DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   29 AUG 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CRUDBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  BATCH DRIVER - ACCOUNT OPENING.  READS THE
001200*               ACCOUNT-CREATE-REQUESTS FILE, NORMALIZES AND
001300*               VALIDATES EACH REQUEST VIA TRFVACF/TRFVDOC/
001400*               TRFVMNY, CHECKS (BRANCH,NUMBER) UNIQUENESS
001500*               AGAINST THE CURRENT ACCOUNT-MASTER AND WRITES A
001600*               NEW ACCOUNT-MASTER CARRYING THE NEWLY-OPENED
001700*               ACCOUNTS.  ACCOUNT-MASTER HAS NO KEYED ACCESS -
001800*               IT IS HELD AS A WORKING-STORAGE TABLE FOR THE
001900*               DURATION OF THE RUN (OLD-MASTER/NEW-MASTER
002000*               REWRITE), SEE B000 AND D000 BELOW.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG    DATE       INIT   DESCRIPTION
002600* ------ ---------- ------ --------------------------------------
002700* CB0015 29/08/1988 RST    INITIAL VERSION (TICKET CB-004)
002800* CB0032 19/09/1998 LWT    Y2K REVIEW - ACCT-ID GENERATION NOW
002900*                          USES THE 8-DIGIT (4-DIGIT CENTURY)
003000*                          RUN DATE. SIGNED OFF.
003100* CB0049 11/06/2001 DNG    REJECT DUPLICATE (BRANCH,NUMBER) EVEN
003200*                          WHEN THE MATCHING MASTER ENTRY IS
003300*                          INACTIVE (TICKET CB-299 - A CLOSED
003400*                          NUMBER WAS REUSABLE BY MISTAKE)
003500*----------------------------------------------------------------*
003600 EJECT
003700*****************
003800 ENVIRONMENT DIVISION.
003900*****************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                    C01 IS TOP-OF-FORM
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ACCT-CREATE-REQUESTS ASSIGN TO UT-ACCRQIN
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400     SELECT ACCOUNT-MASTER-IN    ASSIGN TO UT-ACCTMI
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT ACCOUNT-MASTER-OUT   ASSIGN TO UT-ACCTMO
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000*
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  ACCT-CREATE-REQUESTS
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS ACCOUNT-CREATE-REQUEST.
006900     COPY CBACRQ.
007000*
007100 FD  ACCOUNT-MASTER-IN
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS ACCOUNT-RECORD.
007400     COPY CBACCT.
007500*
007600 FD  ACCOUNT-MASTER-OUT
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS ACCOUNT-RECORD-OUT.
007900     COPY CBACCT REPLACING ACCOUNT-RECORD BY ACCOUNT-RECORD-OUT.
008000*
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                          PIC X(24)        VALUE
008400     "** PROGRAM TRFBACCR  **".
008500*
008600 01  WK-C-COMMON.
008700     COPY CBCMWS.
008800*
008900* ------------------ IN-MEMORY ACCOUNT-MASTER TABLE --------------*
009000* MIRRORS CBACCT FIELD-FOR-FIELD (SAME WIDTHS, SAME ORDER, 279
009100* BYTES PER ENTRY) SO A GROUP MOVE TO/FROM ACCOUNT-RECORD LINES
009200* UP BYTE-FOR-BYTE - SEE B100 AND D100.
009300 01  WK-T-ACCT-TABLE.
009400     05  WK-T-ACCT-ENTRY OCCURS 2000 TIMES
009500             INDEXED BY WK-X-ACCT-IDX.
009600         10  WK-T-ACCT-REC.
009700             15  WK-T-ACCT-ID              PIC X(24).
009800             15  WK-T-ACCT-OWNER-NAME      PIC X(120).
009900             15  WK-T-ACCT-DOCUMENT        PIC X(14).
010000             15  WK-T-ACCT-DOCUMENT-LEN    PIC 9(02).
010100             15  WK-T-ACCT-BRANCH          PIC 9(04).
010200             15  WK-T-ACCT-NUMBER          PIC X(13).
010300             15  WK-T-ACCT-CURRENCY        PIC X(03).
010400             15  WK-T-ACCT-BALANCE         PIC S9(11)V99 COMP-3.
010500             15  WK-T-ACCT-STATUS          PIC X(01).
010600                 88  WK-T-ACCT-IS-ACTIVE               VALUE "A".
010700             15  WK-T-ACCT-VERSION         PIC 9(09).
010800             15  WK-T-ACCT-CREATED-AT      PIC X(26).
010900             15  WK-T-ACCT-UPDATED-AT      PIC X(26).
011000             15  FILLER                    PIC X(30).
011100 01  WK-T-ACCT-TABLE-R REDEFINES WK-T-ACCT-TABLE.
011200     05  FILLER OCCURS 2000 TIMES           PIC X(279).
011300*        RAW-BYTES VIEW OF THE SAME TABLE - USED WHEN A WHOLE
011400*        ENTRY NEEDS TO BE BLANKED IN ONE MOVE
011500 01  WK-N-ACCT-TABLE-COUNT             PIC 9(04)        COMP.
011600 01  WK-N-ACCT-MATCH-SUB                PIC 9(04)        COMP.
011700 77  WK-C-ACCT-MATCH-SW                  PIC X(01)     VALUE "N".
011800     88  WK-C-ACCT-MATCH-FOUND                     VALUE "Y".
011900     88  WK-C-ACCT-MATCH-NOT-FOUND                  VALUE "N".
012000*        PLAIN ELEMENTARY SWITCH, NOT PART OF ANY RECORD - LEVEL 77
012100*        PER SHOP STANDARD FOR A STANDALONE WORKING FLAG
012200*
012300* ------------------ REQUEST-LEVEL WORK AREA ----------------------*
012400 01  WK-C-ACCR-WORK-AREA.
012500     05  WK-C-ACCR-VALID-SW            PIC X(01)        VALUE "Y".
012600         88  WK-C-ACCR-IS-VALID                    VALUE "Y".
012700         88  WK-C-ACCR-IS-INVALID                  VALUE "N".
012800     05  WK-C-ACCR-RESULT               PIC X(10)       VALUE SPACES.
012900     05  WK-N-ACCR-REQUESTS-READ         PIC 9(07)       COMP.
013000     05  WK-N-ACCR-OPENED-COUNT          PIC 9(07)       COMP.
013100     05  WK-N-ACCR-REJECTED-COUNT        PIC 9(07)       COMP.
013200     05  WK-N-ACCR-RUN-SEQ                PIC 9(12)       COMP.
013300     05  FILLER                           PIC X(15).
013400     05  WK-C-ACCR-RUN-SEQ-DISP           PIC 9(12)       VALUE ZERO.
013500*            DISPLAY-USAGE MIRROR OF WK-N-ACCR-RUN-SEQ - STRING
013600*            NEEDS A CHARACTER-FORM OPERAND, NOT A BINARY ONE
013700     05  WK-C-ACCR-NEW-ID                 PIC X(24)      VALUE SPACES.
013800     05  WK-C-ACCR-NEW-ID-PARTS REDEFINES WK-C-ACCR-NEW-ID.
013900         10  WK-C-ACCR-NEW-ID-PFX         PIC X(04).
014000         10  WK-C-ACCR-NEW-ID-DATE        PIC 9(08).
014100         10  WK-C-ACCR-NEW-ID-SEQ         PIC 9(12).
014200*            SAME 24 BYTES AS WK-C-ACCR-NEW-ID BROKEN OUT FOR
014300*            THE DAILY RECONCILIATION LISTING (NOT USED HERE)
014400     05  WK-C-ACCR-BAL-WORK.
014500         10  WK-C-ACCR-BAL-RAW            PIC X(16).
014600         10  WK-C-ACCR-BAL-EDIT REDEFINES
014700             WK-C-ACCR-BAL-RAW             PIC -(11)9.999.
014800*            RAW ACRQ-INITIAL-BALANCE OVERLAID AS AN EDITED
014900*            NUMBER - AVOIDS NEEDING FUNCTION NUMVAL
015000*
015100* ------------------ CALLED-ROUTINE PARAMETER AREAS --------------*
015200* THESE ARE THE CALLER'S OWN COPY OF EACH CALLEE'S LINKAGE
015300* RECORD - ONE PER CALLED VALIDATOR, POPULATED BEFORE EACH CALL.
015400     COPY CBACFL.
015500     COPY CBDOCL.
015600     COPY CBMNYL.
015700 EJECT
015800********************
015900 PROCEDURE DIVISION.
016000********************
016100 MAIN-MODULE.
016200     PERFORM A000-OPEN-FILES
016300        THRU A099-OPEN-FILES-EX.
016400     PERFORM B000-LOAD-MASTER-TABLE
016500        THRU B099-LOAD-MASTER-TABLE-EX.
016600     PERFORM C000-PROCESS-REQUESTS
016700        THRU C099-PROCESS-REQUESTS-EX
016800        UNTIL WK-C-END-OF-FILE.
016900     PERFORM D000-WRITE-NEW-MASTER
017000        THRU D099-WRITE-NEW-MASTER-EX.
017100     PERFORM Z000-END-PROGRAM-ROUTINE
017200        THRU Z999-END-PROGRAM-ROUTINE-EX.
017300     EXIT PROGRAM.
017400*
017500*---------------------------------------------------------------*
017600 A000-OPEN-FILES.
017700*---------------------------------------------------------------*
017800     MOVE ZERO TO WK-N-ACCT-TABLE-COUNT
017900                  WK-N-ACCR-REQUESTS-READ
018000                  WK-N-ACCR-OPENED-COUNT
018100                  WK-N-ACCR-REJECTED-COUNT
018200                  WK-N-ACCR-RUN-SEQ.
018300     OPEN INPUT  ACCT-CREATE-REQUESTS.
018400     IF NOT WK-C-SUCCESSFUL
018500         DISPLAY "TRFBACCR - OPEN ERROR - ACCT-CREATE-REQUESTS"
018600         GO TO Y900-ABNORMAL-TERMINATION
018700     END-IF.
018800     OPEN INPUT  ACCOUNT-MASTER-IN.
018900     IF NOT WK-C-SUCCESSFUL
019000         DISPLAY "TRFBACCR - OPEN ERROR - ACCOUNT-MASTER-IN"
019100         GO TO Y900-ABNORMAL-TERMINATION
019200     END-IF.
019300     OPEN OUTPUT ACCOUNT-MASTER-OUT.
019400     IF NOT WK-C-SUCCESSFUL
019500         DISPLAY "TRFBACCR - OPEN ERROR - ACCOUNT-MASTER-OUT"
019600         GO TO Y900-ABNORMAL-TERMINATION
019700     END-IF.
019800     PERFORM Z900-BUILD-TIMESTAMP
019900        THRU Z900-BUILD-TIMESTAMP-EX.
020000 A099-OPEN-FILES-EX.
020100     EXIT.
020200*
020300*---------------------------------------------------------------*
020400* B000 - READ THE WHOLE OLD ACCOUNT-MASTER INTO THE TABLE.
020500*---------------------------------------------------------------*
020600 B000-LOAD-MASTER-TABLE.
020700     READ ACCOUNT-MASTER-IN.
020800     PERFORM B100-LOAD-MASTER-LOOP
020900        THRU B100-LOAD-MASTER-LOOP-EX
021000        UNTIL WK-C-END-OF-FILE.
021100 B099-LOAD-MASTER-TABLE-EX.
021200     EXIT.
021300*
021400 B100-LOAD-MASTER-LOOP.
021500     ADD 1 TO WK-N-ACCT-TABLE-COUNT.
021600     SET WK-X-ACCT-IDX TO WK-N-ACCT-TABLE-COUNT.
021700     MOVE ACCOUNT-RECORD TO WK-T-ACCT-REC(WK-X-ACCT-IDX).
021800     READ ACCOUNT-MASTER-IN.
021900 B100-LOAD-MASTER-LOOP-EX.
022000     EXIT.
022100*
022200*---------------------------------------------------------------*
022300* C000 - ONE ACCOUNT-CREATE-REQUEST AT A TIME.
022400*---------------------------------------------------------------*
022500 C000-PROCESS-REQUESTS.
022600     ADD 1 TO WK-N-ACCR-REQUESTS-READ.
022700     MOVE "Y"                           TO WK-C-ACCR-VALID-SW.
022800     MOVE SPACES                        TO WK-C-ACCR-RESULT.
022900*
023000     PERFORM C100-NORMALIZE-OWNER-NAME
023100        THRU C100-NORMALIZE-OWNER-NAME-EX.
023200     PERFORM C200-NORMALIZE-DOCUMENT
023300        THRU C200-NORMALIZE-DOCUMENT-EX.
023400     PERFORM C300-NORMALIZE-BRANCH-NUMBER
023500        THRU C300-NORMALIZE-BRANCH-NUMBER-EX.
023600     PERFORM C400-NORMALIZE-BALANCE
023700        THRU C400-NORMALIZE-BALANCE-EX.
023800*
023900     IF WK-C-ACCR-IS-VALID
024000         PERFORM C500-CHECK-UNIQUENESS
024100            THRU C500-CHECK-UNIQUENESS-EX
024200     END-IF.
024300*
024400     IF WK-C-ACCR-IS-VALID
024500         PERFORM C600-ADD-NEW-ACCOUNT
024600            THRU C600-ADD-NEW-ACCOUNT-EX
024700         ADD 1 TO WK-N-ACCR-OPENED-COUNT
024800         MOVE "OPENED"                   TO WK-C-ACCR-RESULT
024900     ELSE
025000         ADD 1 TO WK-N-ACCR-REJECTED-COUNT
025100     END-IF.
025200*
025300     DISPLAY "TRFBACCR REQUEST " WK-N-ACCR-REQUESTS-READ
025400             " RESULT " WK-C-ACCR-RESULT.
025500*
025600     READ ACCT-CREATE-REQUESTS.
025700 C099-PROCESS-REQUESTS-EX.
025800     EXIT.
025900*
026000*---------------------------------------------------------------*
026100 C100-NORMALIZE-OWNER-NAME.
026200*---------------------------------------------------------------*
026300     MOVE ACRQ-OWNER-NAME              TO WK-C-ACF-OWNER-NAME-IN.
026400     MOVE SPACES                        TO WK-C-ACF-BRANCH-IN
026500                                             WK-C-ACF-NUMBER-IN.
026600     CALL "TRFVACF" USING WK-C-ACF-RECORD.
026700     IF WK-C-ACF-IS-INVALID
026800         MOVE "N"                        TO WK-C-ACCR-VALID-SW
026900         MOVE "REJECTED"                  TO WK-C-ACCR-RESULT
027000     END-IF.
027100 C100-NORMALIZE-OWNER-NAME-EX.
027200     EXIT.
027300*
027400*---------------------------------------------------------------*
027500 C200-NORMALIZE-DOCUMENT.
027600*---------------------------------------------------------------*
027700     MOVE ACRQ-DOCUMENT                 TO WK-C-DOC-INPUT.
027800     CALL "TRFVDOC" USING WK-C-DOC-RECORD.
027900     IF WK-C-DOC-IS-INVALID
028000         MOVE "N"                        TO WK-C-ACCR-VALID-SW
028100         MOVE "REJECTED"                  TO WK-C-ACCR-RESULT
028200     END-IF.
028300 C200-NORMALIZE-DOCUMENT-EX.
028400     EXIT.
028500*
028600*---------------------------------------------------------------*
028700* C300 - BRANCH AND NUMBER GO THROUGH TRFVACF AGAIN, THIS TIME
028800* WITH THE OWNER NAME BLANKED SO ITS LENGTH CHECK CANNOT FAIL
028900* A REQUEST THAT ONLY HAS A BAD BRANCH OR NUMBER.
029000*---------------------------------------------------------------*
029100 C300-NORMALIZE-BRANCH-NUMBER.
029200     MOVE "PLACEHOLDER - NOT THE REAL OWNER NAME"
029300                                         TO WK-C-ACF-OWNER-NAME-IN.
029400     MOVE ACRQ-BRANCH                   TO WK-C-ACF-BRANCH-IN.
029500     MOVE ACRQ-NUMBER                   TO WK-C-ACF-NUMBER-IN.
029600     CALL "TRFVACF" USING WK-C-ACF-RECORD.
029700     IF WK-C-ACF-IS-INVALID
029800         MOVE "N"                        TO WK-C-ACCR-VALID-SW
029900         MOVE "REJECTED"                  TO WK-C-ACCR-RESULT
030000     END-IF.
030100 C300-NORMALIZE-BRANCH-NUMBER-EX.
030200     EXIT.
030300*
030400*---------------------------------------------------------------*
030500* C400 - RAW BALANCE DEFAULTS TO 0.00 WHEN BLANK, ELSE GOES
030600* THROUGH TRFVMNY IN NON-NEGATIVE MODE.
030700*---------------------------------------------------------------*
030800 C400-NORMALIZE-BALANCE.
030900     IF ACRQ-INITIAL-BALANCE = SPACES
031000         MOVE ZERO                       TO WK-C-MNY-AMOUNT-IN
031100     ELSE
031200         MOVE ACRQ-INITIAL-BALANCE        TO WK-C-ACCR-BAL-RAW
031300         MOVE WK-C-ACCR-BAL-EDIT           TO WK-C-MNY-AMOUNT-IN
031400     END-IF.
031500     MOVE "N"                            TO WK-C-MNY-MODE.
031600     CALL "TRFVMNY" USING WK-C-MNY-RECORD.
031700     IF WK-C-MNY-IS-INVALID
031800         MOVE "N"                         TO WK-C-ACCR-VALID-SW
031900         MOVE "REJECTED"                   TO WK-C-ACCR-RESULT
032000     END-IF.
032100 C400-NORMALIZE-BALANCE-EX.
032200     EXIT.
032300*
032400*---------------------------------------------------------------*
032500* C500 - (BRANCH,NUMBER) MUST BE UNIQUE ACROSS THE TABLE,
032600* REGARDLESS OF STATUS (SEE CB0049).
032700*---------------------------------------------------------------*
032800 C500-CHECK-UNIQUENESS.
032900     MOVE "N"                            TO WK-C-ACCT-MATCH-SW.
033000     PERFORM C510-CHECK-UNIQUENESS-LOOP
033100        THRU C510-CHECK-UNIQUENESS-LOOP-EX
033200        VARYING WK-X-ACCT-IDX FROM 1 BY 1
033300        UNTIL WK-X-ACCT-IDX > WK-N-ACCT-TABLE-COUNT.
033400     IF WK-C-ACCT-MATCH-FOUND
033500         MOVE "N"                         TO WK-C-ACCR-VALID-SW
033600         MOVE "CONFLICT"                   TO WK-C-ACCR-RESULT
033700     END-IF.
033800 C500-CHECK-UNIQUENESS-EX.
033900     EXIT.
034000*
034100 C510-CHECK-UNIQUENESS-LOOP.
034200     IF WK-T-ACCT-BRANCH(WK-X-ACCT-IDX) = WK-C-ACF-BRANCH-OUT
034300        AND WK-T-ACCT-NUMBER(WK-X-ACCT-IDX) =
034400            WK-C-ACF-NUMBER-OUT
034500         MOVE "Y"                     TO WK-C-ACCT-MATCH-SW
034600     END-IF.
034700 C510-CHECK-UNIQUENESS-LOOP-EX.
034800     EXIT.
034900*
035000*---------------------------------------------------------------*
035100* C600 - APPEND THE NEW ACCOUNT TO THE TABLE. ACCT-ID IS A
035200* GENERATED KEY: "ACCT" + 8-DIGIT RUN DATE + 12-DIGIT RUN
035300* SEQUENCE NUMBER.
035400*---------------------------------------------------------------*
035500 C600-ADD-NEW-ACCOUNT.
035600     ADD 1 TO WK-N-ACCR-RUN-SEQ.
035700     ADD 1 TO WK-N-ACCT-TABLE-COUNT.
035800     SET WK-X-ACCT-IDX TO WK-N-ACCT-TABLE-COUNT.
035900     MOVE WK-N-ACCR-RUN-SEQ               TO WK-C-ACCR-RUN-SEQ-DISP.
036000*
036100     STRING "ACCT"                  DELIMITED BY SIZE
036200             WK-C-TS-YYYY            DELIMITED BY SIZE
036300             WK-C-TS-MM              DELIMITED BY SIZE
036400             WK-C-TS-DD              DELIMITED BY SIZE
036500             WK-C-ACCR-RUN-SEQ-DISP  DELIMITED BY SIZE
036600        INTO WK-C-ACCR-NEW-ID.
036700*
036800     MOVE WK-C-ACCR-NEW-ID              TO WK-T-ACCT-ID(WK-X-ACCT-IDX).
036900     MOVE WK-C-ACF-OWNER-NAME-OUT        TO
037000                                 WK-T-ACCT-OWNER-NAME(WK-X-ACCT-IDX).
037100     MOVE WK-C-DOC-NORMALIZED            TO
037200                                 WK-T-ACCT-DOCUMENT(WK-X-ACCT-IDX).
037300     MOVE WK-C-DOC-LEN                    TO
037400                                 WK-T-ACCT-DOCUMENT-LEN(WK-X-ACCT-IDX).
037500     MOVE WK-C-ACF-BRANCH-OUT              TO
037600                                 WK-T-ACCT-BRANCH(WK-X-ACCT-IDX).
037700     MOVE WK-C-ACF-NUMBER-OUT               TO
037800                                 WK-T-ACCT-NUMBER(WK-X-ACCT-IDX).
037900     MOVE "BRL"                              TO
038000                                 WK-T-ACCT-CURRENCY(WK-X-ACCT-IDX).
038100     MOVE WK-C-MNY-AMOUNT-OUT                TO
038200                                 WK-T-ACCT-BALANCE(WK-X-ACCT-IDX).
038300     MOVE "A"                                TO
038400                                 WK-T-ACCT-STATUS(WK-X-ACCT-IDX).
038500     MOVE ZERO                               TO
038600                                 WK-T-ACCT-VERSION(WK-X-ACCT-IDX).
038700     MOVE WK-C-CURRENT-TS                    TO
038800                    WK-T-ACCT-CREATED-AT(WK-X-ACCT-IDX)
038900                    WK-T-ACCT-UPDATED-AT(WK-X-ACCT-IDX).
039000 C600-ADD-NEW-ACCOUNT-EX.
039100     EXIT.
039200*
039300*---------------------------------------------------------------*
039400* D000 - SPIN THE UPDATED TABLE BACK OUT TO THE NEW MASTER.
039500*---------------------------------------------------------------*
039600 D000-WRITE-NEW-MASTER.
039700     PERFORM D100-WRITE-MASTER-LOOP
039800        THRU D100-WRITE-MASTER-LOOP-EX
039900        VARYING WK-X-ACCT-IDX FROM 1 BY 1
040000        UNTIL WK-X-ACCT-IDX > WK-N-ACCT-TABLE-COUNT.
040100 D099-WRITE-NEW-MASTER-EX.
040200     EXIT.
040300*
040400 D100-WRITE-MASTER-LOOP.
040500     MOVE WK-T-ACCT-REC(WK-X-ACCT-IDX) TO ACCOUNT-RECORD-OUT.
040600     WRITE ACCOUNT-RECORD-OUT.
040700 D100-WRITE-MASTER-LOOP-EX.
040800     EXIT.
040900*
041000*---------------------------------------------------------------*
041100* Z900 - BUILD THE ISO-8601 "NOW" TIMESTAMP USED FOR CREATED-AT/
041200* UPDATED-AT.  NO FRACTIONAL-SECOND PRECISION IS ATTEMPTED.
041300*---------------------------------------------------------------*
041400 Z900-BUILD-TIMESTAMP.
041500     ACCEPT WK-C-TS-WORK(1:8)             FROM DATE YYYYMMDD.
041600*        NOTE - AS400 ACCEPT FROM DATE YYYYMMDD RETURNS THE
041700*        FULL 8-DIGIT DATE DIRECTLY OVER THE CONTIGUOUS
041800*        YYYY/MM/DD BYTES OF WK-C-TS-WORK
041900     ACCEPT WK-C-TS-WORK(9:8)             FROM TIME.
042000*        SIMILARLY, ACCEPT FROM TIME FILLS HH/MI/SS/HS TOGETHER
042100     STRING WK-C-TS-YYYY DELIMITED BY SIZE
042200            "-"          DELIMITED BY SIZE
042300            WK-C-TS-MM   DELIMITED BY SIZE
042400            "-"          DELIMITED BY SIZE
042500            WK-C-TS-DD   DELIMITED BY SIZE
042600            "T"          DELIMITED BY SIZE
042700            WK-C-TS-HH   DELIMITED BY SIZE
042800            ":"          DELIMITED BY SIZE
042900            WK-C-TS-MI   DELIMITED BY SIZE
043000            ":"          DELIMITED BY SIZE
043100            WK-C-TS-SS   DELIMITED BY SIZE
043200            ".000Z"      DELIMITED BY SIZE
043300       INTO WK-C-CURRENT-TS.
043400 Z900-BUILD-TIMESTAMP-EX.
043500     EXIT.
043600*
043700*---------------------------------------------------------------*
043800 Z000-END-PROGRAM-ROUTINE.
043900*---------------------------------------------------------------*
044000     CLOSE ACCT-CREATE-REQUESTS
044100           ACCOUNT-MASTER-IN
044200           ACCOUNT-MASTER-OUT.
044300     DISPLAY "TRFBACCR - REQUESTS READ  " WK-N-ACCR-REQUESTS-READ.
044400     DISPLAY "TRFBACCR - ACCOUNTS OPENED " WK-N-ACCR-OPENED-COUNT.
044500     DISPLAY "TRFBACCR - REQUESTS REJECTED "
044600             WK-N-ACCR-REJECTED-COUNT.
044700     GOBACK.
044800 Z999-END-PROGRAM-ROUTINE-EX.
044900     EXIT.
045000*
045100*---------------------------------------------------------------*
045200 Y900-ABNORMAL-TERMINATION.
045300*---------------------------------------------------------------*
045400     DISPLAY "TRFBACCR - ABNORMAL TERMINATION - FILE STATUS "
045500             WK-C-FILE-STATUS.
045600     MOVE 16 TO RETURN-CODE.
045700     STOP RUN.
045800*
045900******************************************************************
046000************** END OF PROGRAM SOURCE -  TRFBACCR **************
046100******************************************************************
