000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TRFBXFER.
000500 AUTHOR.         R SANTOS.
000600 INSTALLATION.   CRUDBANK DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   02 SEP 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CRUDBANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  BATCH DRIVER - FUND TRANSFERS.  READS THE
001200*               TRANSFER-REQUESTS FILE IN REQUEST ORDER, VALIDATES
001300*               AND POSTS EACH ONE AGAINST THE ACCOUNT-MASTER,
001400*               ENFORCES IDEMPOTENCY AND THE LEAKY-BUCKET RATE
001500*               LIMIT, WRITES THE TRANSACTION-LOG AND PRINTS THE
001600*               TRANSFER-REPORT WITH FINAL CONTROL TOTALS.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG    DATE       INIT   DESCRIPTION
002200* ------ ---------- ------ --------------------------------------
002300* CB0017 02/09/1988 RST    INITIAL VERSION (TICKET CB-006)
002400* CB0021 30/11/1990 RST    ADD SELF-TRANSFER REJECTION (CB-089)
002500* CB0034 19/09/1998 LWT    Y2K REVIEW - ALL TIMESTAMPS NOW 4-DIGIT
002600*                          CENTURY ISO-8601. SIGNED OFF.
002700* CB0050 14/06/2001 DNG    SHA-256 REQUEST HASH NOW VIA THE
002800*                          CRYPTOGRAPHIC SERVICES HASH API RATHER
002900*                          THAN THE OLD CB-WRITTEN CHECKSUM
003000*                          (TICKET CB-302 - IDEMPOTENCY HARDENING)
003100* CB0051 22/08/2002 DNG    UNDO PENDING IDEMPOTENCY RECORD WHEN A
003200*                          TRANSFER IS REJECTED BY THE RATE
003300*                          LIMITER (TICKET CB-311)
003400*----------------------------------------------------------------*
003500 EJECT
003600*****************
003700 ENVIRONMENT DIVISION.
003800*****************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                    C01 IS TOP-OF-FORM
004400                    UPSI-0 IS UPSI-SWITCH-0
004500                      ON  STATUS IS U0-ON
004600                      OFF STATUS IS U0-OFF.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*        THE REQUEST FILE - ONE RECORD PER FUND TRANSFER TO BE
005100*        ATTEMPTED THIS RUN, IN THE ORDER THEY ARE TO BE POSTED.
005200     SELECT TRANSFER-REQUESTS    ASSIGN TO UT-XFERRQ
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500*        ACCOUNT-MASTER-IN/OUT IS THE USUAL OLD-MASTER/NEW-MASTER
005600*        PAIR - THE WHOLE FILE IS READ IN AT B000 AND THE WHOLE
005700*        TABLE IS SPILLED BACK OUT AT G000, NEVER UPDATED IN PLACE.
005800     SELECT ACCOUNT-MASTER-IN    ASSIGN TO UT-ACCTMI
005900            ORGANIZATION      IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100     SELECT ACCOUNT-MASTER-OUT   ASSIGN TO UT-ACCTMO
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400*        TRANSACTION-LOG IS WRITE-ONLY - THIS RUN NEVER READS ITS
006500*        OWN PRIOR OUTPUT BACK IN.
006600     SELECT TRANSACTION-LOG      ASSIGN TO UT-TXNLOG
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900*        IDEMPOTENCY-STORE-IN/OUT IS THE SAME OLD/NEW MASTER
007000*        PATTERN AS ACCOUNT-MASTER ABOVE - SEE C000/H000 BELOW.
007100     SELECT IDEMPOTENCY-STORE-IN  ASSIGN TO UT-IDEMSI
007200            ORGANIZATION      IS SEQUENTIAL
007300            FILE STATUS       IS WK-C-FILE-STATUS.
007400     SELECT IDEMPOTENCY-STORE-OUT ASSIGN TO UT-IDEMSO
007500            ORGANIZATION      IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700*        TRANSFER-REPORT IS A PRINT FILE - CARRIAGE CONTROL IN
007800*        BYTE 1 OF EVERY RECORD, SAME AS THE REST OF THE SHOP'S
007900*        PRINTED OUTPUT.
008000     SELECT TRANSFER-REPORT      ASSIGN TO UT-XFERPT
008100            ORGANIZATION      IS SEQUENTIAL
008200            FILE STATUS       IS WK-C-FILE-STATUS.
008300*
008400***************
008500 DATA DIVISION.
008600***************
008700 FILE SECTION.
008800**************
008900*        CBXREQ IS THE TRANSFER-REQUEST LAYOUT - SEE THE COPYBOOK
009000*        FOR THE FULL FIELD LIST.
009100 FD  TRANSFER-REQUESTS
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS TRANSFER-REQUEST.
009400     COPY CBXREQ.
009500*
009600*        CBACCT IS THE ACCOUNT-MASTER LAYOUT, SHARED WITH
009700*        TRFBACCR/TRFBACDA - SEE EITHER PROGRAM FOR THE FIELD
009800*        NOTES.
009900 FD  ACCOUNT-MASTER-IN
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS ACCOUNT-RECORD.
010200     COPY CBACCT.
010300*
010400 FD  ACCOUNT-MASTER-OUT
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS ACCOUNT-RECORD-OUT.
010700     COPY CBACCT REPLACING ACCOUNT-RECORD BY ACCOUNT-RECORD-OUT.
010800*
010900*        CBTXN IS THE TRANSACTION-LOG LAYOUT - ONE ENTRY PER
011000*        POSTED TRANSFER, WRITTEN BY E1100 BELOW.
011100 FD  TRANSACTION-LOG
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS TRANSACTION-RECORD.
011400     COPY CBTXN.
011500*
011600*        CBIDEM IS THE IDEMPOTENCY-STORE LAYOUT - ONE ENTRY PER
011700*        OUTSTANDING IDEMPOTENCY KEY, KEPT UNTIL IT EXPIRES.
011800 FD  IDEMPOTENCY-STORE-IN
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS IDEMPOTENCY-RECORD.
012100     COPY CBIDEM.
012200*
012300 FD  IDEMPOTENCY-STORE-OUT
012400     LABEL RECORDS ARE OMITTED
012500     DATA RECORD IS IDEMPOTENCY-RECORD-OUT.
012600     COPY CBIDEM REPLACING IDEMPOTENCY-RECORD BY
012700                            IDEMPOTENCY-RECORD-OUT.
012800*
012900 FD  TRANSFER-REPORT
013000     LABEL RECORDS ARE OMITTED
013100     RECORDING MODE IS F.
013200 01  RL-PRINT-LINE.
013300     05  RL-CARRIAGE-CONTROL         PIC X(01).
013400     05  RL-LINE-TEXT                PIC X(132).
013500*
013600 WORKING-STORAGE SECTION.
013700*************************
013800 01  FILLER                          PIC X(24)        VALUE
013900     "** PROGRAM TRFBXFER  **".
014000*
014100 01  WK-C-COMMON.
014200     COPY CBCMWS.
014300*
014400* ------------------ IN-MEMORY ACCOUNT-MASTER TABLE --------------*
014500* SAME LAYOUT AND RATIONALE AS TRFBACCR/TRFBACDA - SEE EITHER
014600* PROGRAM'S COMMENTS.  ACCOUNT-MASTER HAS NO KEYED ACCESS SO WE
014700* HOLD IT ALL IN STORAGE FOR THE DURATION OF THE RUN.
014800 01  WK-T-ACCT-TABLE.
014900     05  WK-T-ACCT-ENTRY OCCURS 2000 TIMES
015000             INDEXED BY WK-X-ACCT-IDX.
015100         10  WK-T-ACCT-REC.
015200             15  WK-T-ACCT-ID              PIC X(24).
015300             15  WK-T-ACCT-OWNER-NAME      PIC X(120).
015400             15  WK-T-ACCT-DOCUMENT        PIC X(14).
015500             15  WK-T-ACCT-DOCUMENT-LEN    PIC 9(02).
015600             15  WK-T-ACCT-BRANCH          PIC 9(04).
015700             15  WK-T-ACCT-NUMBER          PIC X(13).
015800             15  WK-T-ACCT-CURRENCY        PIC X(03).
015900             15  WK-T-ACCT-BALANCE         PIC S9(11)V99 COMP-3.
016000             15  WK-T-ACCT-STATUS          PIC X(01).
016100                 88  WK-T-ACCT-IS-ACTIVE               VALUE "A".
016200             15  WK-T-ACCT-VERSION         PIC 9(09).
016300             15  WK-T-ACCT-CREATED-AT      PIC X(26).
016400             15  WK-T-ACCT-UPDATED-AT      PIC X(26).
016500             15  FILLER                    PIC X(30).
016600 01  WK-T-ACCT-TABLE-R REDEFINES WK-T-ACCT-TABLE.
016700*        RAW-BYTES VIEW - NOT REFERENCED UNLESS UPSI-SWITCH-0 IS
016800*        ON, SAME DIAGNOSTIC CONVENTION AS TRFVLKB
016900     05  FILLER OCCURS 2000 TIMES          PIC X(279).
017000*
017100 01  WK-N-ACCT-TABLE-COUNT              PIC 9(04)        COMP.
017200 01  WK-N-XFER-FROM-SUB                  PIC 9(04)        COMP.
017300 01  WK-N-XFER-TO-SUB                    PIC 9(04)        COMP.
017400*
017500* ------------------ IN-MEMORY IDEMPOTENCY-STORE TABLE ------------*
017600 01  WK-T-IDEM-TABLE.
017700     05  WK-T-IDEM-ENTRY OCCURS 500 TIMES
017800             INDEXED BY WK-X-IDEM-IDX.
017900         10  WK-T-IDEM-SOURCE-ACCT-ID  PIC X(24).
018000         10  WK-T-IDEM-KEY              PIC X(128).
018100         10  WK-T-IDEM-REQUEST-HASH     PIC X(64).
018200         10  WK-T-IDEM-RESPONSE-PAYLOAD PIC X(512).
018300         10  WK-T-IDEM-CREATED-AT       PIC X(26).
018400         10  WK-T-IDEM-EXPIRES-AT       PIC X(26).
018500         10  FILLER                     PIC X(10).
018600 01  WK-T-IDEM-TABLE-R REDEFINES WK-T-IDEM-TABLE.
018700*        RAW-BYTES VIEW - DIAGNOSTIC ONLY, SAME CONVENTION
018800     05  FILLER OCCURS 500 TIMES            PIC X(790).
018900*
019000 01  WK-N-IDEM-TABLE-COUNT               PIC 9(04)        COMP.
019100 01  WK-N-XFER-IDEM-SUB                   PIC 9(04)        COMP.
019200 77  WK-C-XFER-IDEM-FOUND-SW              PIC X(01)     VALUE "N".
019300     88  WK-C-XFER-IDEM-IS-FOUND                    VALUE "Y".
019400     88  WK-C-XFER-IDEM-NOT-FOUND                    VALUE "N".
019500*        PLAIN ELEMENTARY SWITCH, NOT PART OF ANY RECORD - LEVEL 77
019600*        PER SHOP STANDARD FOR A STANDALONE WORKING FLAG
019700*
019800* ------------------ PER-REQUEST CONTROL SWITCHES -----------------*
019900* RESET AT THE TOP OF E000 FOR EVERY REQUEST - NONE OF THESE CARRY
020000* A VALUE FORWARD FROM ONE REQUEST TO THE NEXT.
020100 01  WK-C-XFER-CONTROL.
020200     05  WK-C-XFER-REJECTED-SW            PIC X(01) VALUE "N".
020300         88  WK-C-XFER-REJECTED                     VALUE "Y".
020400         88  WK-C-XFER-NOT-REJECTED                 VALUE "N".
020500     05  WK-C-XFER-REPLAY-SW               PIC X(01) VALUE "N".
020600         88  WK-C-XFER-IS-REPLAY                    VALUE "Y".
020700         88  WK-C-XFER-NOT-REPLAY                   VALUE "N".
020800     05  WK-C-XFER-NEW-IDEM-SW             PIC X(01) VALUE "N".
020900         88  WK-C-XFER-IS-NEW-IDEM                  VALUE "Y".
021000     05  WK-C-XFER-REASON                  PIC X(20) VALUE SPACES.
021100     05  WK-C-XFER-RESULT                  PIC X(12) VALUE SPACES.
021200     05  FILLER                            PIC X(10).
021300*
021400* ------------------ PER-REQUEST WORK FIELDS -----------------------*
021500* ALSO RESET / REBUILT PER REQUEST - SEE E200/E300/E600/E1100 FOR
021600* WHO FILLS WHICH FIELD.
021700 01  WK-C-XFER-WORK.
021800     05  WK-C-XFER-DESCRIPTION             PIC X(140).
021900     05  WK-N-XFER-AMOUNT                  PIC S9(11)V99 COMP-3.
022000     05  WK-C-XFER-HASH                    PIC X(64).
022100     05  WK-C-XFER-TXN-ID                   PIC X(24).
022200     05  WK-N-XFER-SEQ-NO                   PIC 9(05)    COMP.
022300     05  WK-C-XFER-SEQ-DISP                  PIC 9(12).
022400*            DISPLAY MIRRORS - STRING NEEDS A DISPLAY OPERAND,
022500*            NOT A COMP/COMP-3 ONE
022600     05  WK-C-XFER-FROM-BAL-DISP              PIC -9(09).99.
022700     05  WK-C-XFER-TO-BAL-DISP                 PIC -9(09).99.
022800     05  FILLER                                PIC X(20).
022900*
023000 01  WK-C-RPT-WORK.
023100     05  WK-C-RPT-COUNT-DISP                  PIC 9(07).
023200     05  WK-C-RPT-SUM-DISP                     PIC -9(09).99.
023300     05  FILLER                                PIC X(10).
023400*
023500* ------------------ RUN CONTROL TOTALS -----------------------------*
023600* ACCUMULATED ACROSS THE WHOLE RUN BY E1300, PRINTED ONCE AT THE
023700* END BY I000 - NOTHING HERE IS RESET BETWEEN REQUESTS.
023800 01  WK-N-XFER-TOTALS.
023900     05  WK-N-XFER-READ-COUNT               PIC 9(07)    COMP.
024000     05  WK-N-XFER-POSTED-COUNT              PIC 9(07)    COMP.
024100     05  WK-N-XFER-REPLAYED-COUNT            PIC 9(07)    COMP.
024200     05  WK-N-XFER-REJECTED-COUNT            PIC 9(07)    COMP.
024300     05  WK-N-XFER-VALIDATION-COUNT           PIC 9(07)    COMP.
024400     05  WK-N-XFER-INSUFF-COUNT                PIC 9(07)    COMP.
024500     05  WK-N-XFER-INACTIVE-COUNT              PIC 9(07)    COMP.
024600     05  WK-N-XFER-RATELIM-COUNT               PIC 9(07)    COMP.
024700     05  WK-N-XFER-CONFLICT-COUNT               PIC 9(07)    COMP.
024800     05  WK-N-XFER-NOTFOUND-COUNT               PIC 9(07)    COMP.
024900     05  WK-N-XFER-POSTED-SUM                    PIC S9(11)V99
025000                                                   COMP-3.
025100     05  FILLER                                   PIC X(09).
025200 01  WK-N-XFER-TOTALS-X REDEFINES WK-N-XFER-TOTALS.
025300*        RAW-BYTES DIAGNOSTIC VIEW, UPSI-SWITCH-0 ONLY
025400     05  WK-N-XFER-TOTALS-BYTES               PIC X(40).
025500     05  FILLER                                PIC X(10).
025600*
025700* ------------------ TRANSFER-REPORT DETAIL-LINE WORK AREA --------*
025800* FILLED BY E1400 EACH TIME A DETAIL LINE IS PRINTED, THEN STRUNG
025900* INTO RL-LINE-TEXT - SEE E1400 BELOW.
026000 01  WK-C-RPT-DETAIL.
026100     05  RL-D-SEQ-NO                       PIC 9(05).
026200     05  RL-D-FROM-ACCT-ID                  PIC X(24).
026300     05  RL-D-TO-ACCT-ID                     PIC X(24).
026400     05  RL-D-AMOUNT-X                        PIC -Z,ZZZ,ZZ9.99.
026500     05  RL-D-RESULT                           PIC X(12).
026600     05  RL-D-REASON                           PIC X(20).
026700     05  FILLER                                PIC X(10).
026800*
026900* ------------------ REQUEST-HASH BUILD / CRYPTO API PARMS --------*
027000 01  WK-C-HASH-CLEAR-DATA                   PIC X(220).
027100 01  WK-N-HASH-CLEAR-LEN                     PIC 9(09) COMP.
027200 01  WK-C-HASH-ALG-DESC.
027300     05  WK-N-HASH-ALG-ID                    PIC 9(09) COMP
027400                                               VALUE 10.
027500*            10 = SHA-256 ON THE CRYPTOGRAPHIC SERVICES HASH
027600*            ALGORITHM TABLE - SEE TICKET CB-302
027700     05  FILLER                               PIC X(16).
027800 01  WK-C-HASH-OUTPUT                        PIC X(64).
027900*            THE SHOP'S CRYPTO WRAPPER RETURNS THE DIGEST ALREADY
028000*            IN PRINTABLE HEX - NO BIT-LEVEL WORK NEEDED HERE
028100 01  WK-C-HASH-ERROR-CODE.
028200     05  WK-N-HASH-BYTES-AVAIL               PIC 9(09) COMP
028300                                               VALUE ZERO.
028400     05  FILLER                               PIC X(16).
028500*
028600* ------------------ CALLED-ROUTINE PARAMETER AREAS ----------------*
028700* THESE ARE THE CALLER'S OWN COPY OF EACH CALLEE'S LINKAGE RECORD,
028800* HELD IN WORKING-STORAGE AND PASSED BY REFERENCE ON EACH CALL -
028900* TRFVMNY/TRFVLKB OWN THE MATCHING LINKAGE SECTION AT THE OTHER
029000* END.  TRFBXFER TAKES NO PARAMETERS OF ITS OWN.
029100     COPY CBMNYL.
029200     COPY CBLKBL.
029300*
029400*****************
029500 LINKAGE SECTION.
029600*****************
029700 EJECT
029800********************
029900 PROCEDURE DIVISION.
030000********************
030100 MAIN-MODULE.
030200*        THE WHOLE RUN IN ONE STRAIGHT LINE - OPEN, LOAD BOTH
030300*        MASTER TABLES INTO STORAGE, WORK THE TRANSACTION FILE,
030400*        SPILL BOTH TABLES BACK OUT, REPORT, CLOSE.  NO BRANCHING
030500*        AT THIS LEVEL - EVERY DECISION LIVES INSIDE THE STEPS.
030600     PERFORM A000-OPEN-FILES
030700        THRU A099-OPEN-FILES-EX.
030800     PERFORM B000-LOAD-ACCOUNT-TABLE
030900        THRU B099-LOAD-ACCOUNT-TABLE-EX.
031000     PERFORM C000-LOAD-IDEMPOTENCY-TABLE
031100        THRU C099-LOAD-IDEMPOTENCY-TABLE-EX.
031200     PERFORM D000-PROCESS-REQUESTS
031300        THRU D099-PROCESS-REQUESTS-EX
031400        UNTIL WK-C-END-OF-FILE.
031500     PERFORM G000-WRITE-NEW-MASTER
031600        THRU G099-WRITE-NEW-MASTER-EX.
031700     PERFORM H000-WRITE-IDEMPOTENCY-STORE
031800        THRU H099-WRITE-IDEMPOTENCY-STORE-EX.
031900     PERFORM I000-PRINT-FINAL-TOTALS
032000        THRU I099-PRINT-FINAL-TOTALS-EX.
032100*        J000 MUST RUN AFTER I000, NOT BEFORE - THE RATE-LIMIT
032200*        BUCKET TABLE IS NOT PART OF THE PRINTED TOTALS AND THE
032300*        ORDER OF THE TWO DOES NOT MATTER TO THE REPORT, BUT IT
032400*        DOES MATTER THAT IT RUNS BEFORE Z000 CLOSES THE FILES.
032500     PERFORM J000-CLOSE-RATE-LIMIT-STORE
032600        THRU J099-CLOSE-RATE-LIMIT-STORE-EX.
032700     PERFORM Z000-END-PROGRAM-ROUTINE
032800        THRU Z999-END-PROGRAM-ROUTINE-EX.
032900     EXIT PROGRAM.
033000*
033100*---------------------------------------------------------------*
033200 A000-OPEN-FILES.
033300*---------------------------------------------------------------*
033400*        TABLE COUNTS AND REPORT COUNTERS ARE ZEROED EXPLICITLY
033500*        EVEN THOUGH WORKING-STORAGE VALUE CLAUSES ALREADY ZERO
033600*        THEM AT LOAD TIME - BELT AND SUSPENDERS, SINCE A FUTURE
033700*        CHANGE TO THE VALUE CLAUSES SHOULD NOT SILENTLY BREAK A
033800*        SECOND RUN IN THE SAME JOB STEP.
033900     MOVE ZERO TO WK-N-ACCT-TABLE-COUNT
034000                  WK-N-IDEM-TABLE-COUNT
034100                  WK-N-XFER-SEQ-NO.
034200     MOVE ZERO TO WK-N-XFER-READ-COUNT
034300                  WK-N-XFER-POSTED-COUNT
034400                  WK-N-XFER-REPLAYED-COUNT
034500                  WK-N-XFER-REJECTED-COUNT
034600                  WK-N-XFER-VALIDATION-COUNT
034700                  WK-N-XFER-INSUFF-COUNT
034800                  WK-N-XFER-INACTIVE-COUNT
034900                  WK-N-XFER-RATELIM-COUNT
035000                  WK-N-XFER-CONFLICT-COUNT
035100                  WK-N-XFER-NOTFOUND-COUNT
035200                  WK-N-XFER-POSTED-SUM.
035300*        EACH FILE IS OPENED AND CHECKED ONE AT A TIME, NOT ALL
035400*        AT ONCE, SO Y900 CAN DISPLAY WHICH SPECIFIC FILE FAILED
035500*        TO OPEN RATHER THAN JUST THE FACT THAT SOMETHING DID.
035600     OPEN INPUT  TRANSFER-REQUESTS.
035700     IF NOT WK-C-SUCCESSFUL
035800         DISPLAY "TRFBXFER - OPEN ERROR - TRANSFER-REQUESTS"
035900         GO TO Y900-ABNORMAL-TERMINATION
036000     END-IF.
036100     OPEN INPUT  ACCOUNT-MASTER-IN.
036200     IF NOT WK-C-SUCCESSFUL
036300         DISPLAY "TRFBXFER - OPEN ERROR - ACCOUNT-MASTER-IN"
036400         GO TO Y900-ABNORMAL-TERMINATION
036500     END-IF.
036600     OPEN OUTPUT ACCOUNT-MASTER-OUT.
036700     IF NOT WK-C-SUCCESSFUL
036800         DISPLAY "TRFBXFER - OPEN ERROR - ACCOUNT-MASTER-OUT"
036900         GO TO Y900-ABNORMAL-TERMINATION
037000     END-IF.
037100     OPEN OUTPUT TRANSACTION-LOG.
037200     IF NOT WK-C-SUCCESSFUL
037300         DISPLAY "TRFBXFER - OPEN ERROR - TRANSACTION-LOG"
037400         GO TO Y900-ABNORMAL-TERMINATION
037500     END-IF.
037600     OPEN INPUT  IDEMPOTENCY-STORE-IN.
037700     IF NOT WK-C-SUCCESSFUL
037800         DISPLAY "TRFBXFER - OPEN ERROR - IDEMPOTENCY-STORE-IN"
037900         GO TO Y900-ABNORMAL-TERMINATION
038000     END-IF.
038100     OPEN OUTPUT IDEMPOTENCY-STORE-OUT.
038200     IF NOT WK-C-SUCCESSFUL
038300         DISPLAY "TRFBXFER - OPEN ERROR - IDEMPOTENCY-STORE-OUT"
038400         GO TO Y900-ABNORMAL-TERMINATION
038500     END-IF.
038600     OPEN OUTPUT TRANSFER-REPORT.
038700     IF NOT WK-C-SUCCESSFUL
038800         DISPLAY "TRFBXFER - OPEN ERROR - TRANSFER-REPORT"
038900         GO TO Y900-ABNORMAL-TERMINATION
039000     END-IF.
039100*        "NOW" IS SNAPPED ONCE, UP FRONT, AND REUSED AS THE
039200*        UPDATED-AT/CREATED-AT TIMESTAMP FOR EVERY RECORD TOUCHED
039300*        BY THIS RUN - NOT RE-SNAPPED PER REQUEST - SO ALL ROWS
039400*        WRITTEN BY A SINGLE EXECUTION CARRY IDENTICAL TIMESTAMPS.
039500     PERFORM Z900-BUILD-TIMESTAMP
039600        THRU Z900-BUILD-TIMESTAMP-EX.
039700     PERFORM I100-PRINT-REPORT-HEADING
039800        THRU I100-PRINT-REPORT-HEADING-EX.
039900 A099-OPEN-FILES-EX.
040000     EXIT.
040100*
040200*---------------------------------------------------------------*
040300* B000 - ACCOUNT-MASTER-IN IS READ ENTIRELY INTO WK-T-ACCT-REC
040400* BEFORE ANY REQUEST IS PROCESSED.  THE WHOLE BOOK OF ACCOUNTS HAS
040500* TO BE RESIDENT BECAUSE A SINGLE TRANSFER TOUCHES TWO ACCOUNTS
040600* THAT CAN APPEAR IN ANY ORDER ON THE MASTER FILE.
040700*---------------------------------------------------------------*
040800 B000-LOAD-ACCOUNT-TABLE.
040900     READ ACCOUNT-MASTER-IN.
041000     PERFORM B100-LOAD-ACCOUNT-LOOP
041100        THRU B100-LOAD-ACCOUNT-LOOP-EX
041200        UNTIL WK-C-END-OF-FILE.
041300     MOVE "00" TO WK-C-FILE-STATUS.
041400*            RESET - WE DELIBERATELY RE-USE WK-C-END-OF-FILE FOR
041500*            THE NEXT INPUT FILE BELOW
041600 B099-LOAD-ACCOUNT-TABLE-EX.
041700     EXIT.
041800*
041900 B100-LOAD-ACCOUNT-LOOP.
042000*        FIELD-BY-FIELD, NOT A GROUP MOVE - ACCOUNT-RECORD AND
042100*        WK-T-ACCT-REC DO NOT SHARE LAYOUT, SINCE THE TABLE ENTRY
042200*        ALSO CARRIES THE SUBSCRIPT BOOKKEEPING THE FD RECORD
042300*        HAS NO NEED FOR.
042400     ADD 1 TO WK-N-ACCT-TABLE-COUNT.
042500     SET WK-X-ACCT-IDX TO WK-N-ACCT-TABLE-COUNT.
042600     MOVE ACCOUNT-RECORD TO WK-T-ACCT-REC(WK-X-ACCT-IDX).
042700     READ ACCOUNT-MASTER-IN.
042800 B100-LOAD-ACCOUNT-LOOP-EX.
042900     EXIT.
043000*
043100*---------------------------------------------------------------*
043200* C000 - IDEMPOTENCY-STORE-IN IS LOADED THE SAME WAY AS B000 -
043300* EVERY OUTSTANDING KEY FROM PRIOR RUNS HAS TO BE RESIDENT BEFORE
043400* D000 CAN TELL A RETRY FROM A FIRST ATTEMPT.
043500*---------------------------------------------------------------*
043600 C000-LOAD-IDEMPOTENCY-TABLE.
043700     READ IDEMPOTENCY-STORE-IN.
043800     PERFORM C100-LOAD-IDEMPOTENCY-LOOP
043900        THRU C100-LOAD-IDEMPOTENCY-LOOP-EX
044000        UNTIL WK-C-END-OF-FILE.
044100     MOVE "00" TO WK-C-FILE-STATUS.
044200 C099-LOAD-IDEMPOTENCY-TABLE-EX.
044300     EXIT.
044400*
044500 C100-LOAD-IDEMPOTENCY-LOOP.
044600*        A SINGLE GROUP MOVE, NOT FIELD-BY-FIELD - IDEMPOTENCY-
044700*        RECORD AND IDEMPOTENCY-RECORD-OUT SHARE THE SAME
044800*        SUBORDINATE IDEM- NAMES UNQUALIFIED, SO A FIELD-LEVEL
044900*        MOVE HERE WOULD BE AMBIGUOUS.  WK-T-IDEM-ENTRY IS LAID
045000*        OUT BYTE-FOR-BYTE THE SAME AS IDEMPOTENCY-RECORD.
045100     ADD 1 TO WK-N-IDEM-TABLE-COUNT.
045200     SET WK-X-IDEM-IDX TO WK-N-IDEM-TABLE-COUNT.
045300     MOVE IDEMPOTENCY-RECORD TO WK-T-IDEM-ENTRY(WK-X-IDEM-IDX).
045400     READ IDEMPOTENCY-STORE-IN.
045500 C100-LOAD-IDEMPOTENCY-LOOP-EX.
045600     EXIT.
045700*
045800*---------------------------------------------------------------*
045900* D000 - ONE TRANSFER-REQUEST AT A TIME.
046000*---------------------------------------------------------------*
046100 D000-PROCESS-REQUESTS.
046200*        WK-N-XFER-SEQ-NO IS THE REPORT LINE NUMBER, NOT THE
046300*        REQUEST'S POSITION IN THE INPUT FILE - THE TWO HAPPEN TO
046400*        BE THE SAME IN THIS BATCH SUBSTITUTION BECAUSE WE DO NOT
046500*        SKIP ANY RECORDS, BUT KEEP THEM AS SEPARATE COUNTERS IN
046600*        CASE A FUTURE RELEASE EVER FILTERS THE INPUT.
046700     ADD 1 TO WK-N-XFER-READ-COUNT.
046800     ADD 1 TO WK-N-XFER-SEQ-NO.
046900     PERFORM E000-PROCESS-ONE-REQUEST
047000        THRU E099-PROCESS-ONE-REQUEST-EX.
047100     READ TRANSFER-REQUESTS.
047200*            NEXT RECORD IS PULLED AT THE BOTTOM OF THE LOOP, NOT
047300*            THE TOP - SAME CONVENTION AS B100/C100 ABOVE
047400 D099-PROCESS-REQUESTS-EX.
047500     EXIT.
047600*
047700*---------------------------------------------------------------*
047800* E000 - FULL VALIDATE/POST PIPELINE FOR ONE REQUEST, EDIT THROUGH
047900* POSTING IN ONE PASS.  EACH SUB-PARAGRAPH IS SKIPPED ONCE THE
048000* REQUEST HAS BEEN REJECTED OR RECOGNISED AS AN IDEMPOTENT REPLAY.
048100*---------------------------------------------------------------*
048200 E000-PROCESS-ONE-REQUEST.
048300*        RESET THE THREE OUTCOME SWITCHES FOR THIS REQUEST.  THESE
048400*        ARE TESTED BY EVERY SUB-PARAGRAPH BELOW TO DECIDE WHETHER
048500*        TO RUN AT ALL - ONCE A REQUEST IS REJECTED THE REMAINING
048600*        EDIT/POST STEPS ARE SKIPPED, NOT JUST SHORT-CIRCUITED.
048700     MOVE "N" TO WK-C-XFER-REJECTED-SW.
048800     MOVE "N" TO WK-C-XFER-REPLAY-SW.
048900     MOVE "N" TO WK-C-XFER-NEW-IDEM-SW.
049000     MOVE SPACES TO WK-C-XFER-REASON.
049100*
049200     PERFORM E100-VALIDATE-IDS-PRESENT
049300        THRU E100-VALIDATE-IDS-PRESENT-EX.
049400*        FROM HERE DOWN, EACH STEP IS GUARDED BY THE OUTCOME OF
049500*        THE STEPS BEFORE IT - A GUARDED IF RATHER THAN A SERIES
049600*        OF GO TOs, SINCE EVERY STEP NEEDS TO FALL THROUGH TO
049700*        E1300/E1400 AT THE BOTTOM REGARDLESS OF OUTCOME.
049800     IF NOT WK-C-XFER-REJECTED
049900         PERFORM E200-NORMALIZE-IDEM-AND-DESC
050000            THRU E200-NORMALIZE-IDEM-AND-DESC-EX
050100     END-IF.
050200     IF NOT WK-C-XFER-REJECTED
050300         PERFORM E300-VALIDATE-AMOUNT
050400            THRU E300-VALIDATE-AMOUNT-EX
050500     END-IF.
050600     IF NOT WK-C-XFER-REJECTED
050700         PERFORM E400-LOOKUP-ACCOUNTS
050800            THRU E400-LOOKUP-ACCOUNTS-EX
050900     END-IF.
051000     IF NOT WK-C-XFER-REJECTED
051100         PERFORM E500-CHECK-SELF-TRANSFER
051200            THRU E500-CHECK-SELF-TRANSFER-EX
051300     END-IF.
051400     IF NOT WK-C-XFER-REJECTED
051500         PERFORM E600-COMPUTE-REQUEST-HASH
051600            THRU E600-COMPUTE-REQUEST-HASH-EX
051700     END-IF.
051800     IF NOT WK-C-XFER-REJECTED
051900         PERFORM E700-CHECK-IDEMPOTENCY
052000            THRU E700-CHECK-IDEMPOTENCY-EX
052100     END-IF.
052200*        E800 ONWARD ARE ALSO SKIPPED ON A CONFIRMED REPLAY - A
052300*        REPLAYED REQUEST MUST NOT BE RATE-LIMITED, DEBITED,
052400*        CREDITED OR LOGGED A SECOND TIME.
052500     IF NOT WK-C-XFER-REJECTED AND NOT WK-C-XFER-IS-REPLAY
052600         PERFORM E800-CHECK-RATE-LIMIT
052700            THRU E800-CHECK-RATE-LIMIT-EX
052800     END-IF.
052900     IF NOT WK-C-XFER-REJECTED AND NOT WK-C-XFER-IS-REPLAY
053000         PERFORM E900-POST-DEBIT
053100            THRU E900-POST-DEBIT-EX
053200     END-IF.
053300     IF NOT WK-C-XFER-REJECTED AND NOT WK-C-XFER-IS-REPLAY
053400         PERFORM E1000-POST-CREDIT
053500            THRU E1000-POST-CREDIT-EX
053600     END-IF.
053700     IF NOT WK-C-XFER-REJECTED AND NOT WK-C-XFER-IS-REPLAY
053800         PERFORM E1100-WRITE-TRANSACTION-RECORD
053900            THRU E1100-WRITE-TRANSACTION-RECORD-EX
054000     END-IF.
054100     IF NOT WK-C-XFER-REJECTED AND NOT WK-C-XFER-IS-REPLAY
054200         PERFORM E1200-FINISH-IDEMPOTENCY-RECORD
054300            THRU E1200-FINISH-IDEMPOTENCY-RECORD-EX
054400     END-IF.
054500*
054600*        ONE OF THE THREE RESULT STRINGS THE TRANSFER-REPORT AND
054700*        THE RESPONSE PAYLOAD (E1200) BOTH USE.
054800     IF WK-C-XFER-REJECTED
054900         MOVE "REJECTED" TO WK-C-XFER-RESULT
055000     ELSE
055100         IF WK-C-XFER-IS-REPLAY
055200             MOVE "REPLAYED" TO WK-C-XFER-RESULT
055300         ELSE
055400             MOVE "POSTED"   TO WK-C-XFER-RESULT
055500         END-IF
055600     END-IF.
055700*
055800*        TOTALS AND THE DETAIL LINE ARE UNCONDITIONAL - EVERY
055900*        REQUEST GETS EXACTLY ONE REPORT LINE REGARDLESS OF HOW
056000*        FAR THROUGH THE PIPELINE IT GOT.
056100     PERFORM E1300-ACCUMULATE-TOTALS
056200        THRU E1300-ACCUMULATE-TOTALS-EX.
056300     PERFORM E1400-PRINT-DETAIL-LINE
056400        THRU E1400-PRINT-DETAIL-LINE-EX.
056500 E099-PROCESS-ONE-REQUEST-EX.
056600     EXIT.
056700*
056800*---------------------------------------------------------------*
056900* E100 - VALIDATE FROM/TO ACCOUNT IDS ARE PRESENT.
057000*---------------------------------------------------------------*
057100 E100-VALIDATE-IDS-PRESENT.
057200*        A BLANK ID IS THE ONLY SHAPE OF "MISSING" WE CAN SEE IN A
057300*        FIXED-WIDTH TRANSFER-REQUESTS RECORD - THE FIELD IS EITHER
057400*        POPULATED OR LEFT BLANK ON THE INCOMING RECORD, THERE IS
057500*        NO OTHER WAY FOR A CALLER TO SIGNAL "NOT SUPPLIED".
057600     IF REQ-FROM-ACCT-ID = SPACES OR REQ-TO-ACCT-ID = SPACES
057700         MOVE "Y"          TO WK-C-XFER-REJECTED-SW
057800         MOVE "VALIDATION" TO WK-C-XFER-REASON
057900     END-IF.
058000 E100-VALIDATE-IDS-PRESENT-EX.
058100     EXIT.
058200*
058300*---------------------------------------------------------------*
058400* E200 - NORMALIZE THE IDEMPOTENCY KEY AND DESCRIPTION FIELDS.
058500* BOTH FIELDS ARE FIXED-WIDTH ON THE REQUEST RECORD SO THE LENGTH
058600* CEILINGS CAN NEVER BE EXCEEDED - ONLY THE BLANK-KEY CASE NEEDS A
058700* REAL CHECK HERE.
058800*---------------------------------------------------------------*
058900 E200-NORMALIZE-IDEM-AND-DESC.
059000*        THE IDEMPOTENCY KEY IS MANDATORY - WITHOUT ONE E700 HAS
059100*        NOTHING TO MATCH A RETRY AGAINST AND THE REQUEST COULD BE
059200*        DOUBLE-POSTED.  DESCRIPTION IS OPTIONAL AND JUST CARRIED
059300*        THROUGH AS-IS (THE ELSE BRANCH IS A PLAIN MOVE, NOT A
059400*        TRIM - THIS FIELD IS NEVER TRIMMED BY THIS PROGRAM).
059500     IF REQ-IDEMPOTENCY-KEY = SPACES
059600         MOVE "Y"          TO WK-C-XFER-REJECTED-SW
059700         MOVE "VALIDATION" TO WK-C-XFER-REASON
059800     ELSE
059900         IF REQ-DESCRIPTION = SPACES
060000             MOVE SPACES    TO WK-C-XFER-DESCRIPTION
060100         ELSE
060200             MOVE REQ-DESCRIPTION TO WK-C-XFER-DESCRIPTION
060300         END-IF
060400     END-IF.
060500 E200-NORMALIZE-IDEM-AND-DESC-EX.
060600     EXIT.
060700*
060800*---------------------------------------------------------------*
060900* E300 - VALIDATE THE TRANSFER AMOUNT IS A POSITIVE, PROPERLY
061000* SCALED MONETARY VALUE.
061100*---------------------------------------------------------------*
061200 E300-VALIDATE-AMOUNT.
061300*        MODE "P" (POSITIVE) IS THE TRANSFER-AMOUNT MODE OF
061400*        TRFVMNY - THE AMOUNT MUST BE STRICTLY GREATER THAN ZERO
061500*        AND CARRY AT MOST 2 DECIMAL PLACES.  TRFVMNY ALSO BUILDS
061600*        WK-C-MNY-AMOUNT-STR, CONSUMED LATER BY E600'S HASH INPUT.
061700     MOVE "P"              TO WK-C-MNY-MODE.
061800     MOVE REQ-AMOUNT        TO WK-C-MNY-AMOUNT-IN.
061900     CALL "TRFVMNY" USING WK-C-MNY-RECORD.
062000     IF WK-C-MNY-IS-INVALID
062100         MOVE "Y"          TO WK-C-XFER-REJECTED-SW
062200         MOVE "VALIDATION" TO WK-C-XFER-REASON
062300     ELSE
062400         MOVE WK-C-MNY-AMOUNT-OUT TO WK-N-XFER-AMOUNT
062500     END-IF.
062600 E300-VALIDATE-AMOUNT-EX.
062700     EXIT.
062800*
062900*---------------------------------------------------------------*
063000* E400 - LOOK UP BOTH ACCOUNTS IN THE IN-MEMORY TABLE.
063100*---------------------------------------------------------------*
063200 E400-LOOKUP-ACCOUNTS.
063300*        A SINGLE SEQUENTIAL PASS OF THE IN-MEMORY ACCOUNT TABLE
063400*        FINDS BOTH SUBSCRIPTS AT ONCE - THE TABLE IS NOT KEYED OR
063500*        SORTED BY ACCOUNT ID, SO THERE IS NO SEARCH SHORTCUT.
063600     MOVE ZERO TO WK-N-XFER-FROM-SUB WK-N-XFER-TO-SUB.
063700     PERFORM E410-LOOKUP-ACCOUNTS-LOOP
063800        THRU E410-LOOKUP-ACCOUNTS-LOOP-EX
063900        VARYING WK-X-ACCT-IDX FROM 1 BY 1
064000        UNTIL WK-X-ACCT-IDX > WK-N-ACCT-TABLE-COUNT.
064100     IF WK-N-XFER-FROM-SUB = ZERO OR WK-N-XFER-TO-SUB = ZERO
064200         MOVE "Y"          TO WK-C-XFER-REJECTED-SW
064300         MOVE "NOT-FOUND"  TO WK-C-XFER-REASON
064400     END-IF.
064500 E400-LOOKUP-ACCOUNTS-EX.
064600     EXIT.
064700*
064800 E410-LOOKUP-ACCOUNTS-LOOP.
064900*        BOTH TESTS RUN EVERY PASS THROUGH THE TABLE RATHER THAN
065000*        EXITING EARLY ONCE BOTH ARE FOUND - THE TABLE IS SMALL
065100*        ENOUGH (SEE WK-T-ACCT-ENTRY OCCURS) THAT THE SAVINGS FROM
065200*        AN EARLY EXIT ARE NOT WORTH THE EXTRA CONTROL LOGIC.
065300     IF WK-T-ACCT-ID(WK-X-ACCT-IDX) = REQ-FROM-ACCT-ID
065400         SET WK-N-XFER-FROM-SUB TO WK-X-ACCT-IDX
065500     END-IF.
065600     IF WK-T-ACCT-ID(WK-X-ACCT-IDX) = REQ-TO-ACCT-ID
065700         SET WK-N-XFER-TO-SUB   TO WK-X-ACCT-IDX
065800     END-IF.
065900 E410-LOOKUP-ACCOUNTS-LOOP-EX.
066000     EXIT.
066100*
066200*---------------------------------------------------------------*
066300* E500 - REJECT A TRANSFER WHERE THE SOURCE AND DESTINATION
066400* ACCOUNT ARE THE SAME.
066500*---------------------------------------------------------------*
066600 E500-CHECK-SELF-TRANSFER.
066700*        RUNS AFTER E400 ON PURPOSE - A SELF-TRANSFER AGAINST AN
066800*        ACCOUNT THAT DOES NOT EXIST SHOULD STILL REPORT
066900*        NOT-FOUND, NOT VALIDATION, SO THE LOOKUP HAS TO HAPPEN
067000*        FIRST.
067100     IF REQ-FROM-ACCT-ID = REQ-TO-ACCT-ID
067200         MOVE "Y"          TO WK-C-XFER-REJECTED-SW
067300         MOVE "VALIDATION" TO WK-C-XFER-REASON
067400     END-IF.
067500 E500-CHECK-SELF-TRANSFER-EX.
067600     EXIT.
067700*
067800*---------------------------------------------------------------*
067900* E600 - BUILD THE SHA-256 REQUEST HASH VIA THE CRYPTOGRAPHIC
068000* SERVICES HASH API (SEE CB0050).  INPUT IS
068100* FROMID|TOID|NORMALIZED-AMOUNT|DESCRIPTION.
068200*---------------------------------------------------------------*
068300 E600-COMPUTE-REQUEST-HASH.
068400*        THE HASH IS WHAT LETS E700 TELL A GENUINE RETRY (SAME
068500*        FROM/TO/AMOUNT/DESCRIPTION UNDER THE SAME IDEMPOTENCY
068600*        KEY) APART FROM A REUSED KEY ON A DIFFERENT REQUEST BODY
068700*        - THE LATTER IS A "CONFLICT", NOT A REPLAY.
068800     MOVE SPACES TO WK-C-HASH-CLEAR-DATA.
068900     STRING REQ-FROM-ACCT-ID       DELIMITED BY SIZE
069000            "|"                    DELIMITED BY SIZE
069100            REQ-TO-ACCT-ID          DELIMITED BY SIZE
069200            "|"                     DELIMITED BY SIZE
069300            WK-C-MNY-AMOUNT-STR      DELIMITED BY SIZE
069400            "|"                      DELIMITED BY SIZE
069500            WK-C-XFER-DESCRIPTION     DELIMITED BY SIZE
069600       INTO WK-C-HASH-CLEAR-DATA.
069700     MOVE LENGTH OF WK-C-HASH-CLEAR-DATA TO WK-N-HASH-CLEAR-LEN.
069800     CALL "QC3CALCH" USING WK-C-HASH-ALG-DESC
069900                           WK-C-HASH-CLEAR-DATA
070000                           WK-N-HASH-CLEAR-LEN
070100                           WK-C-HASH-OUTPUT
070200                           WK-C-HASH-ERROR-CODE.
070300     MOVE WK-C-HASH-OUTPUT TO WK-C-XFER-HASH.
070400 E600-COMPUTE-REQUEST-HASH-EX.
070500     EXIT.
070600*
070700*---------------------------------------------------------------*
070800* E700 - IDEMPOTENCY CHECK, KEYED BY (SOURCE ACCT,
070900* IDEMPOTENCY KEY).
071000*---------------------------------------------------------------*
071100 E700-CHECK-IDEMPOTENCY.
071200*        THE TABLE IS SEARCHED LINEARLY, NOT INDEXED ON THE KEY -
071300*        500 ENTRIES A RUN IS SMALL ENOUGH THAT A LOOKUP TABLE IS
071400*        NOT WORTH THE TROUBLE.
071500     MOVE "N" TO WK-C-XFER-IDEM-FOUND-SW.
071600     MOVE ZERO TO WK-N-XFER-IDEM-SUB.
071700     PERFORM E710-CHECK-IDEMPOTENCY-LOOP
071800        THRU E710-CHECK-IDEMPOTENCY-LOOP-EX
071900        VARYING WK-X-IDEM-IDX FROM 1 BY 1
072000        UNTIL WK-X-IDEM-IDX > WK-N-IDEM-TABLE-COUNT.
072100*
072200     IF WK-C-XFER-IDEM-IS-FOUND
072300         SET WK-X-IDEM-IDX TO WK-N-XFER-IDEM-SUB
072400*            HASH MISMATCH UNDER THE SAME KEY MEANS THE CALLER
072500*            REUSED AN IDEMPOTENCY KEY FOR A DIFFERENT REQUEST -
072600*            ALWAYS A CONFLICT, NEVER A REPLAY
072700         IF WK-T-IDEM-REQUEST-HASH(WK-X-IDEM-IDX) NOT =
072800                 WK-C-XFER-HASH
072900             MOVE "Y"        TO WK-C-XFER-REJECTED-SW
073000             MOVE "CONFLICT" TO WK-C-XFER-REASON
073100         ELSE
073200*                A BLANK RESPONSE PAYLOAD MEANS THE ORIGINAL
073300*                REQUEST NEVER FINISHED (SAME-KEY RETRY WHILE
073400*                THE FIRST ATTEMPT WAS STILL IN FLIGHT) - THAT
073500*                IS TREATED AS A CONFLICT, NOT SILENTLY IGNORED
073600             IF WK-T-IDEM-RESPONSE-PAYLOAD(WK-X-IDEM-IDX)
073700                     = SPACES
073800                 MOVE "Y"        TO WK-C-XFER-REJECTED-SW
073900                 MOVE "CONFLICT" TO WK-C-XFER-REASON
074000             ELSE
074100                 MOVE "Y"        TO WK-C-XFER-REPLAY-SW
074200             END-IF
074300         END-IF
074400     ELSE
074500*            FIRST TIME THIS KEY HAS BEEN SEEN - STAKE OUT A
074600*            PENDING ENTRY NOW SO A RETRY THAT ARRIVES WHILE THIS
074700*            REQUEST IS STILL BEING PROCESSED FINDS IT.  THE 500
074800*            CAP MATCHES THE TABLE'S OCCURS LIMIT IN CBXFRWS.
074900         IF WK-N-IDEM-TABLE-COUNT < 500
075000             ADD 1 TO WK-N-IDEM-TABLE-COUNT
075100             SET WK-N-XFER-IDEM-SUB TO WK-N-IDEM-TABLE-COUNT
075200             SET WK-X-IDEM-IDX      TO WK-N-XFER-IDEM-SUB
075300             MOVE REQ-FROM-ACCT-ID    TO
075400                      WK-T-IDEM-SOURCE-ACCT-ID(WK-X-IDEM-IDX)
075500             MOVE REQ-IDEMPOTENCY-KEY TO
075600                      WK-T-IDEM-KEY(WK-X-IDEM-IDX)
075700             MOVE WK-C-XFER-HASH      TO
075800                      WK-T-IDEM-REQUEST-HASH(WK-X-IDEM-IDX)
075900             MOVE SPACES               TO
076000                      WK-T-IDEM-RESPONSE-PAYLOAD(WK-X-IDEM-IDX)
076100             MOVE WK-C-CURRENT-TS      TO
076200                      WK-T-IDEM-CREATED-AT(WK-X-IDEM-IDX)
076300             MOVE WK-C-CURRENT-TS      TO
076400                      WK-T-IDEM-EXPIRES-AT(WK-X-IDEM-IDX)
076500             MOVE "Y"                   TO WK-C-XFER-NEW-IDEM-SW
076600         END-IF
076700     END-IF.
076800 E700-CHECK-IDEMPOTENCY-EX.
076900     EXIT.
077000*
077100 E710-CHECK-IDEMPOTENCY-LOOP.
077200*        KEY IS THE PAIR (SOURCE ACCOUNT, IDEMPOTENCY KEY) - THE
077300*        SAME KEY STRING UNDER A DIFFERENT SOURCE ACCOUNT IS A
077400*        DIFFERENT IDEMPOTENCY RECORD ENTIRELY.
077500     IF WK-T-IDEM-SOURCE-ACCT-ID(WK-X-IDEM-IDX) = REQ-FROM-ACCT-ID
077600        AND WK-T-IDEM-KEY(WK-X-IDEM-IDX) = REQ-IDEMPOTENCY-KEY
077700         MOVE "Y"               TO WK-C-XFER-IDEM-FOUND-SW
077800         SET WK-N-XFER-IDEM-SUB  TO WK-X-IDEM-IDX
077900     END-IF.
078000 E710-CHECK-IDEMPOTENCY-LOOP-EX.
078100     EXIT.
078200*
078300*---------------------------------------------------------------*
078400* E800 - ENFORCE THE LEAKY-BUCKET RATE LIMIT.  ON REJECTION THE
078500* PENDING IDEMPOTENCY RECORD JUST ADDED IN E700 IS REMOVED - SEE
078600* CB0051.
078700*---------------------------------------------------------------*
078800 E800-CHECK-RATE-LIMIT.
078900*        FUNCTION "A" IS THE NORMAL ASSERT CALL - SEE CB0049 IN
079000*        TRFVLKB FOR THE "C" CLOSE CALL, ISSUED ONCE BY J000 BELOW
079100*        AFTER ALL REQUESTS HAVE BEEN PROCESSED.
079200     MOVE "A"                       TO WK-C-LKB-FUNCTION.
079300     MOVE SPACES TO WK-C-LKB-SUBJECT.
079400*        SUBJECT IS PER SOURCE ACCOUNT AND PER MUTATION TYPE - A
079500*        FUTURE MUTATION (E.G. A WITHDRAWAL BATCH) GETS ITS OWN
079600*        BUCKET AND DOES NOT SHARE THIS ONE'S ALLOWANCE.
079700     STRING "ACCOUNT:"         DELIMITED BY SIZE
079800            REQ-FROM-ACCT-ID   DELIMITED BY SIZE
079900            ":MUTATION:TRANSFERFUNDS" DELIMITED BY SIZE
080000       INTO WK-C-LKB-SUBJECT.
080100     MOVE WK-C-CURRENT-TS  TO WK-C-LKB-NOW.
080200     CALL "TRFVLKB" USING WK-C-LKB-RECORD.
080300     IF WK-C-LKB-IS-REJECTED
080400         MOVE "Y"            TO WK-C-XFER-REJECTED-SW
080500         MOVE "RATE-LIMITED" TO WK-C-XFER-REASON
080600*            BACK OUT THE PENDING IDEMPOTENCY ENTRY E700 JUST
080700*            STAKED OUT FOR THIS REQUEST - A RATE-LIMITED REQUEST
080800*            MUST NOT CONSUME AN IDEMPOTENCY SLOT, OR A RETRY OF
080900*            THE SAME KEY AFTER THE BUCKET DRAINS WOULD WRONGLY
081000*            COME BACK AS A REPLAY OF A REQUEST THAT NEVER RAN
081100         IF WK-C-XFER-IS-NEW-IDEM
081200             SUBTRACT 1 FROM WK-N-IDEM-TABLE-COUNT
081300         END-IF
081400     END-IF.
081500 E800-CHECK-RATE-LIMIT-EX.
081600     EXIT.
081700*
081800*---------------------------------------------------------------*
081900* E900 - DEBIT THE SOURCE ACCOUNT.  STATUS IS
082000* CHECKED BEFORE BALANCE.
082100*---------------------------------------------------------------*
082200 E900-POST-DEBIT.
082300*        STATUS IS CHECKED AHEAD OF THE BALANCE TEST ON PURPOSE -
082400*        AN INACTIVE ACCOUNT IS REJECTED REGARDLESS OF WHAT ITS
082500*        BALANCE HAPPENS TO BE.
082600     SET WK-X-ACCT-IDX TO WK-N-XFER-FROM-SUB.
082700     IF NOT WK-T-ACCT-IS-ACTIVE(WK-X-ACCT-IDX)
082800         MOVE "Y"                 TO WK-C-XFER-REJECTED-SW
082900         MOVE "ACCOUNT-INACTIVE"  TO WK-C-XFER-REASON
083000     ELSE
083100         IF WK-T-ACCT-BALANCE(WK-X-ACCT-IDX) < WK-N-XFER-AMOUNT
083200             MOVE "Y"                  TO WK-C-XFER-REJECTED-SW
083300             MOVE "INSUFFICIENT-FUNDS" TO WK-C-XFER-REASON
083400         ELSE
083500*                TABLE IS UPDATED HERE, NOT THE MASTER FILE - THE
083600*                WHOLE TABLE IS WRITTEN BACK TO THE NEW MASTER IN
083700*                ONE PASS BY G000 AFTER ALL REQUESTS ARE DONE
083800             SUBTRACT WK-N-XFER-AMOUNT FROM
083900                      WK-T-ACCT-BALANCE(WK-X-ACCT-IDX)
084000             MOVE WK-C-CURRENT-TS TO
084100                      WK-T-ACCT-UPDATED-AT(WK-X-ACCT-IDX)
084200         END-IF
084300     END-IF.
084400 E900-POST-DEBIT-EX.
084500     EXIT.
084600*
084700*---------------------------------------------------------------*
084800* E1000 - CREDIT THE DESTINATION ACCOUNT.
084900*---------------------------------------------------------------*
085000 E1000-POST-CREDIT.
085100*        NO INSUFFICIENT-FUNDS CHECK HERE - A CREDIT HAS NO LOWER
085200*        BOUND TO VIOLATE.  STATUS IS STILL CHECKED - YOU CANNOT
085300*        CREDIT MONEY INTO A CLOSED ACCOUNT EITHER.
085400     SET WK-X-ACCT-IDX TO WK-N-XFER-TO-SUB.
085500     IF NOT WK-T-ACCT-IS-ACTIVE(WK-X-ACCT-IDX)
085600         MOVE "Y"                 TO WK-C-XFER-REJECTED-SW
085700         MOVE "ACCOUNT-INACTIVE"  TO WK-C-XFER-REASON
085800     ELSE
085900         ADD WK-N-XFER-AMOUNT TO
086000                  WK-T-ACCT-BALANCE(WK-X-ACCT-IDX)
086100         MOVE WK-C-CURRENT-TS TO
086200                  WK-T-ACCT-UPDATED-AT(WK-X-ACCT-IDX)
086300     END-IF.
086400 E1000-POST-CREDIT-EX.
086500     EXIT.
086600*
086700*---------------------------------------------------------------*
086800* E1100 - APPEND THE TRANSACTION-LOG ENTRY.
086900*---------------------------------------------------------------*
087000 E1100-WRITE-TRANSACTION-RECORD.
087100*        TXN-ID IS BUILT FROM TODAY'S DATE PLUS THE REPORT SEQUENCE
087200*        NUMBER, NOT A TABLE-MAINTAINED LAST-ID COUNTER - THIS IS A
087300*        ONE-SHOT BATCH, SO THERE IS NO PRIOR RUN'S HIGH-WATER MARK
087400*        TO CARRY FORWARD.
087500     MOVE WK-N-XFER-SEQ-NO TO WK-C-XFER-SEQ-DISP.
087600     STRING "TXN"                     DELIMITED BY SIZE
087700            WK-C-TS-YYYY WK-C-TS-MM WK-C-TS-DD
087800                                      DELIMITED BY SIZE
087900            WK-C-XFER-SEQ-DISP         DELIMITED BY SIZE
088000       INTO WK-C-XFER-TXN-ID.
088100     MOVE WK-C-XFER-TXN-ID       TO TXN-ID.
088200     MOVE REQ-FROM-ACCT-ID        TO TXN-FROM-ACCT-ID.
088300     MOVE REQ-TO-ACCT-ID           TO TXN-TO-ACCT-ID.
088400     MOVE WK-N-XFER-AMOUNT          TO TXN-AMOUNT.
088500     MOVE "BRL"                      TO TXN-CURRENCY.
088600     MOVE WK-C-XFER-DESCRIPTION       TO TXN-DESCRIPTION.
088700     MOVE REQ-IDEMPOTENCY-KEY          TO TXN-IDEMPOTENCY-KEY.
088800     MOVE WK-C-CURRENT-TS               TO TXN-CREATED-AT.
088900     WRITE TRANSACTION-RECORD.
089000 E1100-WRITE-TRANSACTION-RECORD-EX.
089100     EXIT.
089200*
089300*---------------------------------------------------------------*
089400* E1200 - FILL IN THE PENDING IDEMPOTENCY RECORD'S
089500* RESPONSE PAYLOAD AND MARK IT COMPLETE.
089600*---------------------------------------------------------------*
089700 E1200-FINISH-IDEMPOTENCY-RECORD.
089800     SET WK-X-IDEM-IDX TO WK-N-XFER-IDEM-SUB.
089900     SET WK-X-ACCT-IDX TO WK-N-XFER-FROM-SUB.
090000     MOVE WK-T-ACCT-BALANCE(WK-X-ACCT-IDX)
090100                                TO WK-C-XFER-FROM-BAL-DISP.
090200     SET WK-X-ACCT-IDX TO WK-N-XFER-TO-SUB.
090300     MOVE WK-T-ACCT-BALANCE(WK-X-ACCT-IDX)
090400                                TO WK-C-XFER-TO-BAL-DISP.
090500     SET WK-X-IDEM-IDX TO WK-N-XFER-IDEM-SUB.
090600     STRING WK-C-XFER-TXN-ID           DELIMITED BY SIZE
090700            "|"                        DELIMITED BY SIZE
090800            WK-C-XFER-FROM-BAL-DISP    DELIMITED BY SIZE
090900            "|"                        DELIMITED BY SIZE
091000            WK-C-XFER-TO-BAL-DISP       DELIMITED BY SIZE
091100            "|N|"                      DELIMITED BY SIZE
091200            WK-C-CURRENT-TS             DELIMITED BY SIZE
091300       INTO WK-T-IDEM-RESPONSE-PAYLOAD(WK-X-IDEM-IDX).
091400*            "|N|" MARKS THE STORED REPLAY FLAG - ALWAYS "NO" THE
091500*            FIRST TIME A REQUEST COMPLETES
091600 E1200-FINISH-IDEMPOTENCY-RECORD-EX.
091700     EXIT.
091800*
091900*---------------------------------------------------------------*
092000* E1300 - ROLL THIS REQUEST INTO THE RUN CONTROL TOTALS.
092100*---------------------------------------------------------------*
092200 E1300-ACCUMULATE-TOTALS.
092300*        REPLAYED REQUESTS DO NOT BREAK DOWN BY REASON - THEY WERE
092400*        NEVER REJECTED, THEY ARE JUST A SECOND DELIVERY OF A
092500*        REQUEST THAT POSTED THE FIRST TIME.
092600     IF WK-C-XFER-RESULT = "POSTED"
092700         ADD 1 TO WK-N-XFER-POSTED-COUNT
092800         ADD WK-N-XFER-AMOUNT TO WK-N-XFER-POSTED-SUM
092900     ELSE
093000         IF WK-C-XFER-RESULT = "REPLAYED"
093100             ADD 1 TO WK-N-XFER-REPLAYED-COUNT
093200         ELSE
093300             ADD 1 TO WK-N-XFER-REJECTED-COUNT
093400             IF WK-C-XFER-REASON = "VALIDATION"
093500                 ADD 1 TO WK-N-XFER-VALIDATION-COUNT
093600             END-IF
093700             IF WK-C-XFER-REASON = "INSUFFICIENT-FUNDS"
093800                 ADD 1 TO WK-N-XFER-INSUFF-COUNT
093900             END-IF
094000             IF WK-C-XFER-REASON = "ACCOUNT-INACTIVE"
094100                 ADD 1 TO WK-N-XFER-INACTIVE-COUNT
094200             END-IF
094300             IF WK-C-XFER-REASON = "RATE-LIMITED"
094400                 ADD 1 TO WK-N-XFER-RATELIM-COUNT
094500             END-IF
094600             IF WK-C-XFER-REASON = "CONFLICT"
094700                 ADD 1 TO WK-N-XFER-CONFLICT-COUNT
094800             END-IF
094900             IF WK-C-XFER-REASON = "NOT-FOUND"
095000                 ADD 1 TO WK-N-XFER-NOTFOUND-COUNT
095100             END-IF
095200         END-IF
095300     END-IF.
095400 E1300-ACCUMULATE-TOTALS-EX.
095500     EXIT.
095600*
095700*---------------------------------------------------------------*
095800* E1400 - WRITE ONE TRANSFER-REPORT DETAIL LINE FOR THIS REQUEST.
095900* FINAL TOTALS ARE PRINTED SEPARATELY BY I000.
096000*---------------------------------------------------------------*
096100 E1400-PRINT-DETAIL-LINE.
096200*        ONE LINE PER REQUEST, IN INPUT ORDER - NO SORT STEP IS
096300*        NEEDED SINCE THE REPORT IS NOT CONTROL-BROKEN BY ACCOUNT.
096400     MOVE SPACES TO RL-LINE-TEXT.
096500     MOVE WK-N-XFER-SEQ-NO       TO RL-D-SEQ-NO.
096600     MOVE REQ-FROM-ACCT-ID        TO RL-D-FROM-ACCT-ID.
096700     MOVE REQ-TO-ACCT-ID           TO RL-D-TO-ACCT-ID.
096800     MOVE WK-N-XFER-AMOUNT          TO RL-D-AMOUNT-X.
096900     MOVE WK-C-XFER-RESULT            TO RL-D-RESULT.
097000*        THE REASON COLUMN ONLY MEANS SOMETHING WHEN THE REQUEST
097100*        WAS REJECTED - BLANK IT OUT FOR POSTED/REPLAYED LINES SO
097200*        A LEFTOVER VALUE FROM AN EARLIER REQUEST CANNOT BLEED
097300*        THROUGH.
097400     IF WK-C-XFER-RESULT = "REJECTED"
097500         MOVE WK-C-XFER-REASON          TO RL-D-REASON
097600     ELSE
097700         MOVE SPACES                     TO RL-D-REASON
097800     END-IF.
097900     STRING RL-D-SEQ-NO         DELIMITED BY SIZE
098000            " "                 DELIMITED BY SIZE
098100            RL-D-FROM-ACCT-ID    DELIMITED BY SIZE
098200            " "                  DELIMITED BY SIZE
098300            RL-D-TO-ACCT-ID       DELIMITED BY SIZE
098400            " "                   DELIMITED BY SIZE
098500            RL-D-AMOUNT-X          DELIMITED BY SIZE
098600            " "                    DELIMITED BY SIZE
098700            RL-D-RESULT             DELIMITED BY SIZE
098800            " "                      DELIMITED BY SIZE
098900            RL-D-REASON               DELIMITED BY SIZE
099000       INTO RL-LINE-TEXT.
099100*            RL-D-SEQ-NO/RL-D-AMOUNT-X ARE DISPLAY-USAGE EDIT
099200*            FIELDS - STRING REQUIRES A DISPLAY OPERAND
099300     MOVE " " TO RL-CARRIAGE-CONTROL.
099400     WRITE RL-PRINT-LINE.
099500 E1400-PRINT-DETAIL-LINE-EX.
099600     EXIT.
099700*
099800*---------------------------------------------------------------*
099900 G000-WRITE-NEW-MASTER.
100000*---------------------------------------------------------------*
100100*        THE ENTIRE ACCOUNT TABLE IS REWRITTEN IN ONE PASS AFTER
100200*        ALL REQUESTS HAVE BEEN PROCESSED - THIS IS WHY THE
100300*        BALANCE UPDATES IN E900/E1000 ONLY TOUCH THE TABLE AND
100400*        NEVER WRITE TO ACCOUNT-MASTER-OUT DIRECTLY.
100500     PERFORM G100-WRITE-MASTER-LOOP
100600        THRU G100-WRITE-MASTER-LOOP-EX
100700        VARYING WK-X-ACCT-IDX FROM 1 BY 1
100800        UNTIL WK-X-ACCT-IDX > WK-N-ACCT-TABLE-COUNT.
100900 G099-WRITE-NEW-MASTER-EX.
101000     EXIT.
101100*
101200 G100-WRITE-MASTER-LOOP.
101300*        SINGLE GROUP MOVE - THE TABLE ENTRY AND THE OUTPUT RECORD
101400*        SHARE THE SAME BYTE LAYOUT, SEE THE NOTE AT C100 ABOVE.
101500     MOVE WK-T-ACCT-REC(WK-X-ACCT-IDX) TO ACCOUNT-RECORD-OUT.
101600     WRITE ACCOUNT-RECORD-OUT.
101700 G100-WRITE-MASTER-LOOP-EX.
101800     EXIT.
101900*
102000*---------------------------------------------------------------*
102100 H000-WRITE-IDEMPOTENCY-STORE.
102200*---------------------------------------------------------------*
102300*        SAME ONE-PASS REWRITE STRATEGY AS G000 ABOVE, BUT FOR THE
102400*        IDEMPOTENCY STORE RATHER THAN THE ACCOUNT MASTER.
102500     PERFORM H100-WRITE-IDEMPOTENCY-LOOP
102600        THRU H100-WRITE-IDEMPOTENCY-LOOP-EX
102700        VARYING WK-X-IDEM-IDX FROM 1 BY 1
102800        UNTIL WK-X-IDEM-IDX > WK-N-IDEM-TABLE-COUNT.
102900 H099-WRITE-IDEMPOTENCY-STORE-EX.
103000     EXIT.
103100*
103200 H100-WRITE-IDEMPOTENCY-LOOP.
103300*        SINGLE GROUP MOVE - SEE THE NOTE AT C100 ABOVE.
103400     MOVE WK-T-IDEM-ENTRY(WK-X-IDEM-IDX) TO IDEMPOTENCY-RECORD-OUT.
103500     WRITE IDEMPOTENCY-RECORD-OUT.
103600 H100-WRITE-IDEMPOTENCY-LOOP-EX.
103700     EXIT.
103800*
103900*---------------------------------------------------------------*
104000 I000-PRINT-FINAL-TOTALS.
104100*---------------------------------------------------------------*
104200*        EACH COUNTER IS COMP - IT IS MOVED TO THE DISPLAY
104300*        MIRROR WK-C-RPT-COUNT-DISP BEFORE BEING STRUNG, SINCE
104400*        STRING REQUIRES A DISPLAY-USAGE OPERAND
104500     MOVE WK-N-XFER-READ-COUNT TO WK-C-RPT-COUNT-DISP.
104600     MOVE SPACES                       TO RL-LINE-TEXT.
104700     STRING "REQUESTS READ ... " DELIMITED BY SIZE
104800            WK-C-RPT-COUNT-DISP  DELIMITED BY SIZE
104900       INTO RL-LINE-TEXT.
105000     MOVE " " TO RL-CARRIAGE-CONTROL.
105100     WRITE RL-PRINT-LINE.
105200*
105300     MOVE WK-N-XFER-POSTED-COUNT TO WK-C-RPT-COUNT-DISP.
105400     MOVE SPACES                       TO RL-LINE-TEXT.
105500     STRING "POSTED .......... " DELIMITED BY SIZE
105600            WK-C-RPT-COUNT-DISP DELIMITED BY SIZE
105700       INTO RL-LINE-TEXT.
105800     WRITE RL-PRINT-LINE.
105900*
106000     MOVE WK-N-XFER-REPLAYED-COUNT TO WK-C-RPT-COUNT-DISP.
106100     MOVE SPACES                       TO RL-LINE-TEXT.
106200     STRING "REPLAYED ........ " DELIMITED BY SIZE
106300            WK-C-RPT-COUNT-DISP DELIMITED BY SIZE
106400       INTO RL-LINE-TEXT.
106500     WRITE RL-PRINT-LINE.
106600*
106700     MOVE WK-N-XFER-REJECTED-COUNT TO WK-C-RPT-COUNT-DISP.
106800     MOVE SPACES                       TO RL-LINE-TEXT.
106900     STRING "REJECTED ........ " DELIMITED BY SIZE
107000            WK-C-RPT-COUNT-DISP DELIMITED BY SIZE
107100       INTO RL-LINE-TEXT.
107200     WRITE RL-PRINT-LINE.
107300*
107400*        THE SIX LINES BELOW ARE AN INDENTED BREAKDOWN OF THE
107500*        REJECTED COUNT ABOVE BY WK-C-XFER-REASON - THEY SHOULD
107600*        ALWAYS SUM BACK TO WK-N-XFER-REJECTED-COUNT.
107700     MOVE WK-N-XFER-VALIDATION-COUNT TO WK-C-RPT-COUNT-DISP.
107800     MOVE SPACES                       TO RL-LINE-TEXT.
107900     STRING "  VALIDATION ...... " DELIMITED BY SIZE
108000            WK-C-RPT-COUNT-DISP DELIMITED BY SIZE
108100       INTO RL-LINE-TEXT.
108200     WRITE RL-PRINT-LINE.
108300*
108400     MOVE WK-N-XFER-INSUFF-COUNT TO WK-C-RPT-COUNT-DISP.
108500     MOVE SPACES                       TO RL-LINE-TEXT.
108600     STRING "  INSUFFICIENT-FUNDS  " DELIMITED BY SIZE
108700            WK-C-RPT-COUNT-DISP DELIMITED BY SIZE
108800       INTO RL-LINE-TEXT.
108900     WRITE RL-PRINT-LINE.
109000*
109100     MOVE WK-N-XFER-INACTIVE-COUNT TO WK-C-RPT-COUNT-DISP.
109200     MOVE SPACES                       TO RL-LINE-TEXT.
109300     STRING "  ACCOUNT-INACTIVE .  " DELIMITED BY SIZE
109400            WK-C-RPT-COUNT-DISP DELIMITED BY SIZE
109500       INTO RL-LINE-TEXT.
109600     WRITE RL-PRINT-LINE.
109700*
109800     MOVE WK-N-XFER-RATELIM-COUNT TO WK-C-RPT-COUNT-DISP.
109900     MOVE SPACES                       TO RL-LINE-TEXT.
110000     STRING "  RATE-LIMITED ....  " DELIMITED BY SIZE
110100            WK-C-RPT-COUNT-DISP DELIMITED BY SIZE
110200       INTO RL-LINE-TEXT.
110300     WRITE RL-PRINT-LINE.
110400*
110500     MOVE WK-N-XFER-CONFLICT-COUNT TO WK-C-RPT-COUNT-DISP.
110600     MOVE SPACES                       TO RL-LINE-TEXT.
110700     STRING "  CONFLICT ........  " DELIMITED BY SIZE
110800            WK-C-RPT-COUNT-DISP DELIMITED BY SIZE
110900       INTO RL-LINE-TEXT.
111000     WRITE RL-PRINT-LINE.
111100*
111200     MOVE WK-N-XFER-NOTFOUND-COUNT TO WK-C-RPT-COUNT-DISP.
111300     MOVE SPACES                       TO RL-LINE-TEXT.
111400     STRING "  NOT-FOUND ........  " DELIMITED BY SIZE
111500            WK-C-RPT-COUNT-DISP DELIMITED BY SIZE
111600       INTO RL-LINE-TEXT.
111700     WRITE RL-PRINT-LINE.
111800*
111900*        ONLY THE POSTED SUM IS PRINTED - REPLAYED AND REJECTED
112000*        REQUESTS MOVED NO MONEY, SO THEY HAVE NOTHING TO ADD TO A
112100*        DOLLAR TOTAL.
112200     MOVE WK-N-XFER-POSTED-SUM TO WK-C-RPT-SUM-DISP.
112300     MOVE SPACES                       TO RL-LINE-TEXT.
112400     STRING "POSTED AMOUNT SUM  " DELIMITED BY SIZE
112500            WK-C-RPT-SUM-DISP DELIMITED BY SIZE
112600       INTO RL-LINE-TEXT.
112700     WRITE RL-PRINT-LINE.
112800 I099-PRINT-FINAL-TOTALS-EX.
112900     EXIT.
113000*
113100*---------------------------------------------------------------*
113200* I100 - ONE-TIME REPORT HEADING, TOP-OF-FORM, CALLED FROM B000
113300* BEFORE THE FIRST DETAIL LINE IS EVER PRINTED.
113400*---------------------------------------------------------------*
113500 I100-PRINT-REPORT-HEADING.
113600     MOVE SPACES TO RL-LINE-TEXT.
113700     MOVE "TRANSFER-REPORT - CRUDBANK FUND TRANSFERS" TO
113800               RL-LINE-TEXT.
113900*            CARRIAGE CONTROL "1" SKIPS TO A NEW PAGE - THIS IS
114000*            THE ONLY LINE IN THE WHOLE REPORT THAT DOES
114100     MOVE "1" TO RL-CARRIAGE-CONTROL.
114200     WRITE RL-PRINT-LINE.
114300     MOVE SPACES TO RL-LINE-TEXT.
114400     MOVE "SEQNO FROM-ACCT-ID             TO-ACCT-ID               AMOUNT RESULT       REASON"
114500         TO RL-LINE-TEXT.
114600     MOVE " " TO RL-CARRIAGE-CONTROL.
114700     WRITE RL-PRINT-LINE.
114800 I100-PRINT-REPORT-HEADING-EX.
114900     EXIT.
115000*
115100*---------------------------------------------------------------*
115200* J000 - TELL TRFVLKB THE RUN IS OVER SO IT SPINS THE BUCKET
115300* TABLE IT HAS BEEN HOLDING SINCE THE FIRST E800 CALL BACK OUT TO
115400* RATE-LIMIT-STORE.  WITHOUT THIS CALL EVERY RUN WOULD START WITH
115500* AN EMPTY BUCKET FOR EVERY SUBJECT - SEE CB0049 IN TRFVLKB.
115600*---------------------------------------------------------------*
115700 J000-CLOSE-RATE-LIMIT-STORE.
115800     MOVE "C"                       TO WK-C-LKB-FUNCTION.
115900     CALL "TRFVLKB" USING WK-C-LKB-RECORD.
116000 J099-CLOSE-RATE-LIMIT-STORE-EX.
116100     EXIT.
116200*
116300*---------------------------------------------------------------*
116400* Z900 - BUILD THE ISO-8601 "NOW" TIMESTAMP.
116500*---------------------------------------------------------------*
116600 Z900-BUILD-TIMESTAMP.
116700*        YYYYMMDD FORM OF ACCEPT FROM DATE IS USED, NOT THE
116800*        6-DIGIT FORM, SO THE CENTURY DOES NOT HAVE TO BE WINDOWED
116900*        BACK IN - SEE THE Y2K ENTRY IN THE HISTORY BLOCK ABOVE.
117000     ACCEPT WK-C-TS-WORK(1:8)             FROM DATE YYYYMMDD.
117100     ACCEPT WK-C-TS-WORK(9:8)             FROM TIME.
117200     STRING WK-C-TS-YYYY DELIMITED BY SIZE
117300            "-"          DELIMITED BY SIZE
117400            WK-C-TS-MM   DELIMITED BY SIZE
117500            "-"          DELIMITED BY SIZE
117600            WK-C-TS-DD   DELIMITED BY SIZE
117700            "T"          DELIMITED BY SIZE
117800            WK-C-TS-HH   DELIMITED BY SIZE
117900            ":"          DELIMITED BY SIZE
118000            WK-C-TS-MI   DELIMITED BY SIZE
118100            ":"          DELIMITED BY SIZE
118200            WK-C-TS-SS   DELIMITED BY SIZE
118300            ".000Z"      DELIMITED BY SIZE
118400       INTO WK-C-CURRENT-TS.
118500 Z900-BUILD-TIMESTAMP-EX.
118600     EXIT.
118700*
118800*---------------------------------------------------------------*
118900 Z000-END-PROGRAM-ROUTINE.
119000*---------------------------------------------------------------*
119100*        FOUR COUNTERS ON THE JOB LOG, NOT THE FULL BREAKDOWN -
119200*        THE REJECTION REASON COUNTS ARE FOR THE PRINTED REPORT
119300*        ONLY, SINCE OPERATIONS ONLY WATCHES THIS DISPLAY OUTPUT
119400*        FOR AN AT-A-GLANCE RUN STATUS, NOT THE PRINTOUT.
119500     CLOSE TRANSFER-REQUESTS
119600           ACCOUNT-MASTER-IN
119700           ACCOUNT-MASTER-OUT
119800           TRANSACTION-LOG
119900           IDEMPOTENCY-STORE-IN
120000           IDEMPOTENCY-STORE-OUT
120100           TRANSFER-REPORT.
120200     DISPLAY "TRFBXFER - REQUESTS READ   " WK-N-XFER-READ-COUNT.
120300     DISPLAY "TRFBXFER - POSTED          " WK-N-XFER-POSTED-COUNT.
120400     DISPLAY "TRFBXFER - REPLAYED        " WK-N-XFER-REPLAYED-COUNT.
120500     DISPLAY "TRFBXFER - REJECTED        " WK-N-XFER-REJECTED-COUNT.
120600     GOBACK.
120700 Z999-END-PROGRAM-ROUTINE-EX.
120800     EXIT.
120900*
121000*---------------------------------------------------------------*
121100 Y900-ABNORMAL-TERMINATION.
121200*---------------------------------------------------------------*
121300*        COMMON DEAD END FOR ANY OPEN FAILURE ABOVE - RETURN CODE
121400*        16 IS THE SHOP'S STANDARD "JOB FAILED, DO NOT CONTINUE
121500*        THE JOB STREAM" SIGNAL TO THE SCHEDULER.
121600     DISPLAY "TRFBXFER - ABNORMAL TERMINATION - FILE STATUS "
121700             WK-C-FILE-STATUS.
121800     MOVE 16 TO RETURN-CODE.
121900     STOP RUN.
122000*
122100******************************************************************
122200************** END OF PROGRAM SOURCE -  TRFBXFER ***************
122300******************************************************************
